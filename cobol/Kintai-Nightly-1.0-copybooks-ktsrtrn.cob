000100*******************************************
000200*                                          *
000300*  Record Definition For Monthly        *
000400*    Submission Report Request File     *
000500*******************************************
000600*
000700* 06/04/99 vbc - Created, shape lifted from Kt-Rpt-Trans-Record.
000800*
000900 01  KT-Subrpt-Trans-Record.
001000    03  KT-SB-Status-Filter        pic x(15).
001100    03  KT-SB-Stamp                pic 9(14)   comp.
001200    03  filler                     pic x(11).
001300*
