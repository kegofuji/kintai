000100*******************************************
000200*                                          *
000300*  Record Definition For Clock-In/Out     *
000400*       Transaction Input File            *
000500*******************************************
000600*
000700* 02/03/99 vbc - Created, shape lifted from
000800*                PY-Hrs-Transaction-Record.
000900* 17/05/02 vbc - Y2K: confirmed Kt-Ct-Timestamp is ccyymmddhhmmss.
001000*
001100 01  KT-Clock-Trans-Record.
001200     03  KT-CT-Employee-Id          pic 9(9)   comp.
001300     03  KT-CT-Function             pic 9.
001400         88  KT-CT-Is-Clock-In             value 1.
001500         88  KT-CT-Is-Clock-Out            value 2.
001600     03  KT-CT-Timestamp            pic 9(14)  comp.
001700     03  filler                     pic x(10).
001800*
