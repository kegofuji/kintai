000100*****************************************************************
000200*                                                                *
000300*           Kintai Attendance - Clock-In / Clock-Out             *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    KTCLOCK.
000800 AUTHOR.        V B COEN.
000900 INSTALLATION.  APPLEWOOD COMPUTERS - KINTAI ATTENDANCE PROJECT.
001000 DATE-WRITTEN.  12/03/1987.
001100 DATE-COMPILED.
001200 SECURITY.      COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
001300*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001400*                SEE THE FILE COPYING FOR DETAILS.
001500*
001600* REMARKS.       APPLIES THE DAY'S CLOCK-IN/CLOCK-OUT PUNCH
001700*                TRANSACTIONS AGAINST THE ATTENDANCE MASTER.  ONE
001800*                TRANSACTION PER EMPLOYEE PER PUNCH - FUNCTION 1
001900*                IS A CLOCK-IN, FUNCTION 2 IS A CLOCK-OUT.
002000*
002100*                CALLS KTTIMCLC FOR THE MINUTE ARITHMETIC - THIS
002200*                PROGRAM ONLY HANDLES THE READ/VALIDATE/REWRITE.
002300*
002400*                EMPLOYEE-FILE AND ATTENDANCE-FILE ARE BOTH PLAIN
002500*                SEQUENTIAL FILES (NO ISAM ON THIS SUITE) SO BOTH
002600*                ARE LOADED INTO A WORKING-STORAGE TABLE AT OPEN
002700*                TIME AND THE ATTENDANCE TABLE IS WRITTEN STRAIGHT
002800*                BACK OUT AT CLOSE TIME.  SEE AA010/AA900 BELOW.
002900*
003000* CHANGE LOG.
003100*-----------------------------------------------------------------
003200* 12/03/87 VBC - CREATED.  CLOCK-IN ONLY, NO CLOCK-OUT YET.
003300* 30/08/87 VBC - ADDED CLOCK-OUT PROCESSING AND THE REJECT FILE.
003400* 11/02/98 VBC - Y2K: TIMESTAMPS CONFIRMED 14 DIGITS, CENTURY
003500*                INCLUDED THROUGHOUT.
003600* 19/06/03 JT  - REQ-0290 ATTENDANCE-ID NOW SET EQUAL TO THE
003700*                EMPLOYEE-ID ON CREATE - THIS SUITE NEVER LOOKS A
003800*                RECORD UP BY ATTENDANCE-ID ALONE, ONLY BY THE
003900*                EMPLOYEE+DATE KEY, SO A SEPARATE ID GENERATOR
004000*                ISN'T WORTH THE BOTHER.  SEE AA060 BELOW.
004100* 14/02/12 JT  - REQ-2310 ALREADY-CLOCKED-IN REJECT CODE (KT003)
004200*                NOW ALSO COVERS "ALREADY CLOCKED OUT TODAY" PER
004300*                THE REVISED HR RULE BOOK.
004400* 02/09/15 JT  - REQ-2901 DROPPED KTEMP/KTATT ISAM ACCESS - THE
004500*                SITE NEVER LICENSED AN ISAM RUN-TIME FOR THE NEW
004600*                BOX SO BOTH FILES ARE BACK TO PLAIN SEQUENTIAL
004700*                WITH A WORKING-STORAGE LOOKUP TABLE, SAME AS THE
004800*                OLD PY-EMPLOYEE HANDLING USED TO DO.
004900* 09/08/26 JT  - REQ-4411 AA060 WAS HAPPILY CLOCKING OUT AGAINST A
005000*                ROW ADMIN HAD ALREADY MONTH-END FIXED (POSSIBLE
005100*                WHEN A FIXED MONTH HAS A RECORD WITH NO
005200*                CLOCK-OUT) - NOW TREATED AS KT004 NOT-CLOCKED-IN,
005300*                SAME AS NO ROW AT ALL.
005400*
005500*****************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT   KT-PARAM-FILE ASSIGN TO "KTPARAM"
006300              ORGANIZATION IS SEQUENTIAL
006400              FILE STATUS IS WS-Param-Status.
006500     SELECT   KT-CLOCK-TRANS-FILE ASSIGN TO "KTCLKTRN"
006600              ORGANIZATION IS SEQUENTIAL
006700              FILE STATUS IS WS-Trans-Status.
006800     SELECT   KT-EMPLOYEE-FILE ASSIGN TO "KTEMP"
006900              ORGANIZATION IS SEQUENTIAL
007000              FILE STATUS IS WS-Employee-Status.
007100     SELECT   KT-ATTENDANCE-FILE ASSIGN TO "KTATT"
007200              ORGANIZATION IS SEQUENTIAL
007300              FILE STATUS IS WS-Attendance-Status.
007400     SELECT   KT-CLOCK-RESULT-FILE ASSIGN TO "KTCLKRPT"
007500              ORGANIZATION IS LINE SEQUENTIAL
007600              FILE STATUS IS WS-Result-Status.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  KT-PARAM-FILE
008100     LABEL RECORDS ARE STANDARD.
008200     copy "Kintai-Nightly-1.0-copybooks-ktparam.cob".
008300*
008400 FD  KT-CLOCK-TRANS-FILE
008500     LABEL RECORDS ARE STANDARD.
008600     copy "Kintai-Nightly-1.0-copybooks-ktctrn.cob".
008700*
008800 FD  KT-EMPLOYEE-FILE
008900     LABEL RECORDS ARE STANDARD.
009000     copy "Kintai-Nightly-1.0-copybooks-ktemp.cob".
009100*
009200 FD  KT-ATTENDANCE-FILE
009300     LABEL RECORDS ARE STANDARD.
009400     copy "Kintai-Nightly-1.0-copybooks-ktatt.cob".
009500*
009600 FD  KT-CLOCK-RESULT-FILE
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 80 CHARACTERS.
009900 01  KT-Clock-Result-Line           pic x(80).
010000*
010100 WORKING-STORAGE SECTION.
010200 01  WS-000-Status-Codes.
010300     03  WS-Param-Status            pic xx.
010400     03  WS-Trans-Status            pic xx.
010500         88  WS-Trans-Ok                   value "00".
010600         88  WS-Trans-Eof                  value "10".
010700     03  WS-Employee-Status         pic xx.
010800         88  WS-Employee-Ok                value "00".
010900         88  WS-Employee-Eof               value "10".
011000     03  WS-Attendance-Status       pic xx.
011100         88  WS-Attendance-Ok              value "00".
011200         88  WS-Attendance-Eof             value "10".
011300     03  WS-Result-Status           pic xx.
011400     03  filler                     pic x(2).
011500*
011600 01  WS-000-Flags.
011700     03  WS-Trans-Eof-Flag          pic 9      comp.
011800         88  WS-No-More-Trans              value 1.
011900     03  WS-Found-Flag              pic 9      comp.
012000         88  WS-Row-Found                  value 1.
012100     03  WS-Reject-Code             pic 99     comp.
012200     03  WS-Trans-Count             pic 9(7)   comp.
012300     03  WS-Accept-Count            pic 9(7)   comp.
012400     03  WS-Reject-Count            pic 9(7)   comp.
012500     03  filler                     pic x(2).
012600*
012700 01  WS-Run-Date                    pic 9(8)   comp.
012800*
012900 01  WS-Run-Date-Redef              redefines WS-Run-Date.
013000     03  WS-Run-CCYY                pic 9(4).
013100     03  WS-Run-MM                  pic 99.
013200     03  WS-Run-DD                  pic 99.
013300*
013400 01  WS-Timestamp-Redef.
013500     03  WS-TS-Date                 pic 9(8)   comp.
013600     03  WS-TS-Time                 pic 9(6)   comp.
013700*
013800 01  WS-Timestamp-Split              redefines WS-Timestamp-Redef.
013900     03  filler                     pic 9(8).
014000     03  WS-TS-HH                   pic 99.
014100     03  WS-TS-MN                   pic 99.
014200     03  WS-TS-SS                   pic 99.
014300*
014400 01  WS-Result-Detail.
014500     03  WS-RD-Employee             pic z(8)9.
014600     03  filler                     pic x(2) value spaces.
014700     03  WS-RD-Message              pic x(40).
014800     03  filler                     pic x(27) value spaces.
014900*
015000 01  WS-Result-Detail-Blank          redefines WS-Result-Detail
015100                                     pic x(80).
015200*
015300 copy "Kintai-Nightly-1.0-copybooks-ktmsg.cob".
015400*
015500 01  WS-TC-Parms.
015600     03  WS-TC-Function             pic 99     comp.
015700     03  WS-TC-Clock-In             pic 9(14)  comp.
015800     03  WS-TC-Clock-Out            pic 9(14)  comp.
015900     03  WS-TC-Late-Minutes         pic 9(4)   comp.
016000     03  WS-TC-Early-Minutes        pic 9(4)   comp.
016100     03  WS-TC-Working-Minutes      pic 9(4)   comp.
016200     03  WS-TC-Overtime-Minutes     pic 9(4)   comp.
016300     03  WS-TC-Night-Minutes        pic 9(4)   comp.
016400     03  WS-TC-Attendance-Status    pic x(20).
016500*
016600*    Employee master, loaded complete at open time and held
016700*    sorted ascending on Employee-Id exactly as KTEMP comes off
016800*    disc - lets AA040 use SEARCH ALL instead of re-reading the
016900*    file per punch.
017000*
017100 01  WS-Employee-Table.
017200     03  WS-Employee-Count          pic 9(4)   comp value zero.
017300     03  WS-Employee-Entry
017400              occurs 1 to 9999 times
017500                   depending on WS-Employee-Count
017600              ascending key WS-TE-Employee-Id
017700              indexed by WS-Employee-Idx.
017800         05  WS-TE-Employee-Id      pic 9(9)   comp.
017900         05  WS-TE-Retirement-Date  pic 9(8)   comp.
018000         05  WS-TE-Is-Active        pic 9      comp.
018100*
018200*    Attendance master, loaded complete at open time.  New
018300*    punches added this run land on the end of the table (out of
018400*    key order - the overnight KTRPT/KTCONSCK sweep is what
018500*    keeps the file tidy, this program just has to find today's
018600*    row fast).  Looked up by a straight PERFORM VARYING scan,
018700*    not SEARCH ALL, because the table stops being in key order
018800*    the moment a new row is appended.
018900*
019000 01  WS-Attendance-Table.
019100     03  WS-Att-Count               pic 9(4)   comp value zero.
019200     03  WS-Att-Entry
019300              occurs 1 to 9999 times depending on WS-Att-Count
019400              indexed by WS-Att-Idx.
019500         05  WS-TA-Id               pic 9(9)   comp.
019600         05  WS-TA-Employee-Id      pic 9(9)   comp.
019700         05  WS-TA-Date             pic 9(8)   comp.
019800         05  WS-TA-Clock-In         pic 9(14)  comp.
019900         05  WS-TA-Clock-Out        pic 9(14)  comp.
020000         05  WS-TA-Late             pic 9(4)   comp.
020100         05  WS-TA-Early            pic 9(4)   comp.
020200         05  WS-TA-Overtime         pic 9(4)   comp.
020300         05  WS-TA-Night            pic 9(4)   comp.
020400         05  WS-TA-Status           pic x(20).
020500         05  WS-TA-Fixed-Flag       pic 9      comp.
020600             88  WS-TA-Is-Fixed            value 1.
020700         05  WS-TA-Sub-Status       pic x(15).
020800         05  WS-TA-Created-At       pic 9(14)  comp.
020900         05  WS-TA-Updated-At       pic 9(14)  comp.
021000     03  WS-Att-Row                 pic 9(4)   comp.
021100*
021200 PROCEDURE DIVISION.
021300*=====================
021400*
021500 AA000-MAIN.
021600     perform  AA010-OPEN-FILES        thru AA010-EXIT.
021700     perform  AA020-GET-RUN-DATE      thru AA020-EXIT.
021800     perform  AA030-PROCESS-TRANS
021900              until WS-No-More-Trans.
022000     perform  AA900-CLOSE-FILES       thru AA900-EXIT.
022100     goback.
022200*
022300 AA010-OPEN-FILES.
022400     move     0 to WS-Trans-Eof-Flag.
022500     move     0 to WS-Trans-Count WS-Accept-Count WS-Reject-Count.
022600     open     input  KT-CLOCK-TRANS-FILE
022700              output KT-CLOCK-RESULT-FILE.
022800     perform  AA011-LOAD-EMPLOYEES    thru AA011-EXIT.
022900     perform  AA012-LOAD-ATTENDANCE   thru AA012-EXIT.
023000 AA010-EXIT.
023100     exit.
023200*
023300 AA011-LOAD-EMPLOYEES.
023400     move     0 to WS-Employee-Count.
023500     open     input KT-EMPLOYEE-FILE.
023600     perform  AA011A-READ-ONE-EMP until WS-Employee-Eof.
023700     close    KT-Employee-File.
023800 AA011-EXIT.
023900     exit.
024000*
024100 AA011A-READ-ONE-EMP.
024200     read     KT-Employee-File
024300              at end set WS-Employee-Eof to true
024400              not at end perform AA011B-STORE-EMP-ROW
024500                         thru AA011B-EXIT
024600     end-read.
024700 AA011A-EXIT.
024800     exit.
024900*
025000 AA011B-STORE-EMP-ROW.
025100     add      1 to WS-Employee-Count.
025200     move     KT-Employee-Id
025300                  to WS-TE-Employee-Id (WS-Employee-Count).
025400     move     KT-Retirement-Date
025500                  to WS-TE-Retirement-Date (WS-Employee-Count).
025600     move     KT-Is-Active
025700                  to WS-TE-Is-Active (WS-Employee-Count).
025800 AA011B-EXIT.
025900     exit.
026000*
026100 AA012-LOAD-ATTENDANCE.
026200     move     0 to WS-Att-Count.
026300     open     input KT-Attendance-File.
026400     perform  AA012A-READ-ONE-ATT until WS-Attendance-Eof.
026500     close    KT-Attendance-File.
026600 AA012-EXIT.
026700     exit.
026800*
026900 AA012A-READ-ONE-ATT.
027000     read     KT-Attendance-File
027100              at end set WS-Attendance-Eof to true
027200              not at end perform AA013-STORE-ATT-ROW
027300                         thru AA013-EXIT
027400     end-read.
027500 AA012A-EXIT.
027600     exit.
027700*
027800 AA013-STORE-ATT-ROW.
027900     add      1 to WS-Att-Count.
028000     move     KT-Attendance-Id   to WS-TA-Id (WS-Att-Count).
028100     move     KT-Att-Employee-Id
028200             to WS-TA-Employee-Id (WS-Att-Count).
028300     move     KT-Attendance-Date to WS-TA-Date (WS-Att-Count).
028400     move     KT-Clock-In-Time   to WS-TA-Clock-In (WS-Att-Count).
028500     move     KT-Clock-Out-Time
028600             to WS-TA-Clock-Out (WS-Att-Count).
028700     move     KT-Late-Minutes    to WS-TA-Late (WS-Att-Count).
028800     move     KT-Early-Leave-Minutes
028900                                 to WS-TA-Early (WS-Att-Count).
029000     move     KT-Overtime-Minutes
029100             to WS-TA-Overtime (WS-Att-Count).
029200     move     KT-Night-Shift-Minutes
029300                                 to WS-TA-Night (WS-Att-Count).
029400     move     KT-Attendance-Status to WS-TA-Status (WS-Att-Count).
029500     move     KT-Att-Fixed-Flag
029600             to WS-TA-Fixed-Flag (WS-Att-Count).
029700     move     KT-Att-Submission-Status
029800             to WS-TA-Sub-Status (WS-Att-Count).
029900     move     KT-Att-Created-At
030000             to WS-TA-Created-At (WS-Att-Count).
030100     move     KT-Att-Updated-At
030200             to WS-TA-Updated-At (WS-Att-Count).
030300 AA013-EXIT.
030400     exit.
030500*
030600 AA020-GET-RUN-DATE.
030700     move     zero to WS-Run-Date.
030800     open     input KT-PARAM-FILE.
030900     read     KT-Param-File
031000              at end move zero to WS-Run-Date
031100     end-read.
031200     if       WS-Param-Status = "00"
031300              move KT-Pr1-Run-Date to WS-Run-Date.
031400     close    KT-Param-File.
031500 AA020-EXIT.
031600     exit.
031700*
031800 AA030-PROCESS-TRANS.
031900     read     KT-CLOCK-TRANS-FILE
032000              at end move 1 to WS-Trans-Eof-Flag
032100              not at end perform AA040-EDIT-ONE-TRANS
032200                         thru AA040-EXIT
032300     end-read.
032400 AA030-EXIT.
032500     exit.
032600*
032700 AA040-EDIT-ONE-TRANS.
032800     add      1 to WS-Trans-Count.
032900     move     0 to WS-Reject-Code.
033000     move     KT-CT-Employee-Id to WS-RD-Employee.
033100*
033200     move     0 to WS-Found-Flag.
033300     search all WS-Employee-Entry
033400              at end move 01 to WS-Reject-Code
033500              when WS-TE-Employee-Id (WS-Employee-Idx)
033600                       = KT-CT-Employee-Id
033700                   set WS-Row-Found to true.
033800     if       WS-Reject-Code = 0 and
033900              (WS-TE-Retirement-Date (WS-Employee-Idx) > 0 or
034000               WS-TE-Is-Active (WS-Employee-Idx) = 0)
034100              move 02 to WS-Reject-Code.
034200*
034300     if       WS-Reject-Code = 0
034400              if  KT-CT-Is-Clock-In
034500                  perform AA050-CLOCK-IN thru AA050-EXIT
034600              else
034700                  perform AA060-CLOCK-OUT thru AA060-EXIT
034800              end-if
034900     end-if.
035000*
035100     if       WS-Reject-Code = 0
035200              add 1 to WS-Accept-Count
035300         else
035400              add 1 to WS-Reject-Count.
035500     perform  AA080-WRITE-RESULT thru AA080-EXIT.
035600 AA040-EXIT.
035700     exit.
035800*
035900 AA050-CLOCK-IN.
036000*
036100*    Today's row for this employee - may or may not already exist
036200*    in the table.
036300*
036400     perform  AA070-FIND-ATT-ROW thru AA070-EXIT.
036500*
036600     if       WS-Row-Found and WS-TA-Clock-In (WS-Att-Row) > 0
036700              move 03 to WS-Reject-Code
036800              go to AA050-Exit.
036900*
037000     if       not WS-Row-Found
037100              if  WS-Att-Count >= 9999
037200                  display "KTCLOCK - ATTENDANCE TABLE FULL, ABORT"
037300                  move 16 to return-code
037400                  goback
037500              end-if
037600              add 1 to WS-Att-Count
037700              move WS-Att-Count to WS-Att-Row
037800              move KT-CT-Employee-Id
037900                       to WS-TA-Id (WS-Att-Row)
038000              move KT-CT-Employee-Id
038100                       to WS-TA-Employee-Id (WS-Att-Row)
038200              move WS-Run-Date    to WS-TA-Date (WS-Att-Row)
038300              move zero           to WS-TA-Clock-Out (WS-Att-Row)
038400                                      WS-TA-Late (WS-Att-Row)
038500                                      WS-TA-Early (WS-Att-Row)
038600                                      WS-TA-Overtime (WS-Att-Row)
038700                                      WS-TA-Night (WS-Att-Row)
038800              move "NORMAL"       to WS-TA-Status (WS-Att-Row)
038900              move 0              to WS-TA-Fixed-Flag (WS-Att-Row)
039000              move "NOT_SUBMITTED"
039100                                  to WS-TA-Sub-Status (WS-Att-Row)
039200              move KT-CT-Timestamp
039300             to WS-TA-Created-At (WS-Att-Row).
039400*
039500     move     KT-CT-Timestamp to WS-TA-Clock-In (WS-Att-Row).
039600     move     KT-CT-Timestamp to WS-TA-Updated-At (WS-Att-Row).
039700*
039800     move     1 to WS-TC-Function.
039900     move     WS-TA-Clock-In (WS-Att-Row) to WS-TC-Clock-In.
040000     call     "KTTIMCLC" using WS-TC-Parms.
040100     move     WS-TC-Late-Minutes to WS-TA-Late (WS-Att-Row).
040200     if       WS-TA-Late (WS-Att-Row) > 0
040300              move "LATE" to WS-TA-Status (WS-Att-Row).
040400*
040500     move     "CLOCKED IN" to WS-RD-Message.
040600 AA050-EXIT.
040700     exit.
040800*
040900 AA060-CLOCK-OUT.
041000     perform  AA070-FIND-ATT-ROW thru AA070-EXIT.
041100*
041200*    A month-end-fixed row is locked against this kind of punch -
041300*    ADMIN's month approval carries no completeness precondition,
041400*    so a fixed row can still be sitting there with a clock-in and
041500*    no clock-out.  Treat it the same as no row at all.
041600*
041700     if       WS-Row-Found and WS-TA-Is-Fixed (WS-Att-Row)
041800              move 0 to WS-Att-Row
041900              move 0 to WS-Found-Flag.
042000     if       not WS-Row-Found
042100              move 04 to WS-Reject-Code
042200              go to AA060-Exit.
042300     if       WS-TA-Clock-In (WS-Att-Row) = 0
042400              move 04 to WS-Reject-Code
042500              go to AA060-Exit.
042600     if       WS-TA-Clock-Out (WS-Att-Row) > 0
042700              move 03 to WS-Reject-Code
042800              go to AA060-Exit.
042900*
043000     move     KT-CT-Timestamp to WS-TA-Clock-Out (WS-Att-Row).
043100     move     KT-CT-Timestamp to WS-TA-Updated-At (WS-Att-Row).
043200*
043300     move     6 to WS-TC-Function.
043400     move     WS-TA-Clock-In (WS-Att-Row)  to WS-TC-Clock-In.
043500     move     WS-TA-Clock-Out (WS-Att-Row) to WS-TC-Clock-Out.
043600     call     "KTTIMCLC" using WS-TC-Parms.
043700     move     WS-TC-Late-Minutes      to WS-TA-Late (WS-Att-Row).
043800     move     WS-TC-Early-Minutes     to WS-TA-Early (WS-Att-Row).
043900     move     WS-TC-Overtime-Minutes
044000             to WS-TA-Overtime (WS-Att-Row).
044100     move     WS-TC-Night-Minutes     to WS-TA-Night (WS-Att-Row).
044200     move     WS-TC-Attendance-Status
044300             to WS-TA-Status (WS-Att-Row).
044400*
044500     move     "CLOCKED OUT" to WS-RD-Message.
044600 AA060-EXIT.
044700     exit.
044800*
044900 AA070-FIND-ATT-ROW.
045000*
045100*    Plain scan, not SEARCH ALL - see the WS-Attendance-Table
045200*    remark up in Working-Storage for why.
045300*
045400     move     0 to WS-Found-Flag.
045500     move     1 to WS-Att-Row.
045600     perform  AA070A-SCAN-ONE-ROW
045700              until WS-Att-Row > WS-Att-Count
045800                 or WS-Row-Found.
045900     if       not WS-Row-Found
046000              move 0 to WS-Att-Row.
046100 AA070-EXIT.
046200     exit.
046300*
046400 AA070A-SCAN-ONE-ROW.
046500     if       WS-TA-Employee-Id (WS-Att-Row) = KT-CT-Employee-Id
046600              and WS-TA-Date (WS-Att-Row) = WS-Run-Date
046700              set WS-Row-Found to true
046800         else
046900              add 1 to WS-Att-Row.
047000 AA070A-EXIT.
047100     exit.
047200*
047300 AA080-WRITE-RESULT.
047400     evaluate WS-Reject-Code
047500         when 01  move KT001 to WS-RD-Message
047600         when 02  move KT002 to WS-RD-Message
047700         when 03  move KT003 to WS-RD-Message
047800         when 04  move KT004 to WS-RD-Message
047900         when other continue
048000     end-evaluate.
048100     move     WS-Result-Detail-Blank to KT-Clock-Result-Line.
048200     string   WS-RD-Employee  delimited by size
048300              "  "            delimited by size
048400              WS-RD-Message   delimited by size
048500              into KT-Clock-Result-Line.
048600     write    KT-Clock-Result-Line.
048700     move     spaces to WS-Result-Detail-Blank.
048800 AA080-EXIT.
048900     exit.
049000*
049100 AA900-CLOSE-FILES.
049200     close    KT-CLOCK-TRANS-FILE
049300              KT-CLOCK-RESULT-FILE.
049400     open     output KT-ATTENDANCE-FILE.
049500     move     1 to WS-Att-Row.
049600     perform  AA910-WRITE-ATT-ROW
049700              until WS-Att-Row > WS-Att-Count.
049800     close    KT-ATTENDANCE-FILE.
049900 AA900-EXIT.
050000     exit.
050100*
050200 AA910-WRITE-ATT-ROW.
050300     move     WS-TA-Id (WS-Att-Row)  to KT-Attendance-Id.
050400     move     WS-TA-Employee-Id (WS-Att-Row)
050500                                     to KT-Att-Employee-Id.
050600     move     WS-TA-Date (WS-Att-Row) to KT-Attendance-Date.
050700     move     WS-TA-Clock-In (WS-Att-Row) to KT-Clock-In-Time.
050800     move     WS-TA-Clock-Out (WS-Att-Row) to KT-Clock-Out-Time.
050900     move     WS-TA-Late (WS-Att-Row) to KT-Late-Minutes.
051000     move     WS-TA-Early (WS-Att-Row)
051100                                     to KT-Early-Leave-Minutes.
051200     move     WS-TA-Overtime (WS-Att-Row) to KT-Overtime-Minutes.
051300     move     WS-TA-Night (WS-Att-Row) to KT-Night-Shift-Minutes.
051400     move     WS-TA-Status (WS-Att-Row) to KT-Attendance-Status.
051500     move     WS-TA-Fixed-Flag (WS-Att-Row) to KT-Att-Fixed-Flag.
051600     move     WS-TA-Sub-Status (WS-Att-Row)
051700                                     to KT-Att-Submission-Status.
051800     move     WS-TA-Created-At (WS-Att-Row) to KT-Att-Created-At.
051900     move     WS-TA-Updated-At (WS-Att-Row) to KT-Att-Updated-At.
052000     write    KT-Attendance-Record.
052100     add      1 to WS-Att-Row.
052200 AA910-EXIT.
052300     exit.
