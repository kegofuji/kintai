000100*******************************************
000200*                                          *
000300*  Record Definition For Paid Vacation   *
000400*      Request Transaction Input File    *
000500*******************************************
000600*
000700* 16/02/99 vbc - Created, shape lifted from Kt-Adj-Trans-Record.
000800* 02/06/06 jt  - REQ-0140 Dropped the days-supplied field,
000900*                KTVAC works the day count out itself now - see
001000*                that program's log.
001100*
001200 01  KT-Vac-Trans-Record.
001300    03  KT-VT-Function             pic 9.
001400        88  KT-VT-Is-Create               value 1.
001500        88  KT-VT-Is-Status-Change         value 2.
001600    03  KT-VT-Request-Id           pic 9(9)    comp.
001700    03  KT-VT-Employee-Id          pic 9(9)    comp.
001800    03  KT-VT-Start-Date           pic 9(8)    comp.
001900    03  KT-VT-End-Date             pic 9(8)    comp.
002000    03  KT-VT-Reason               pic x(60).
002100    03  KT-VT-New-Status           pic x(10).
002200    03  KT-VT-Stamp                pic 9(14)   comp.
002300    03  filler                     pic x(4).
002400*
