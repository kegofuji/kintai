000100*******************************************
000200*                                          *
000300*  Record Definition For Administrator  *
000400*      Action Transaction Input File    *
000500*******************************************
000600*
000700* 21/02/99 vbc - Created, shape lifted from Kt-Adj-Trans-Record.
000800* 08/04/13 jt  - REQ-2204 Added function 3 for monthly submission
000900*                approve/reject, ties in with the new Sub-Status
001000*                field.
001100*
001200 01  KT-Adm-Trans-Record.
001300    03  KT-XT-Function             pic 9.
001400        88  KT-XT-Is-Appr-Attend          value 1.
001500        88  KT-XT-Is-Appr-Vacation        value 2.
001600        88  KT-XT-Is-Appr-Monthly         value 3.
001700        88  KT-XT-Is-List-Vacation        value 4.
001800    03  KT-XT-Employee-Id          pic 9(9)    comp.
001900    03  KT-XT-Year-Month           pic 9(6)    comp.
002000    03  KT-XT-Vacation-Id          pic 9(9)    comp.
002100    03  KT-XT-Approved-Flag        pic 9.
002200        88  KT-XT-Is-Approved             value 1.
002300        88  KT-XT-Is-Rejected             value 0.
002400    03  KT-XT-Status-Filter        pic x(15).
002500    03  KT-XT-Stamp                pic 9(14)   comp.
002600    03  filler                     pic x(9).
002700*
