000100*****************************************************************
000200*                                                                *
000300*                Kintai Time-And-Attendance                     *
000400*            Time Calculation Sub-Routine                       *
000500*                                                                *
000600*   CALLed by KTCLOCK, KTADJ and KTCONSCK - never run on its    *
000700*   own.  No files, no screen, just minute arithmetic.          *
000800*                                                                *
000900*****************************************************************
001000 IDENTIFICATION DIVISION.
001100 PROGRAM-ID.    KTTIMCLC.
001200 AUTHOR.        V B COEN.
001300 INSTALLATION.  APPLEWOOD COMPUTERS - KINTAI ATTENDANCE PROJECT.
001400 DATE-WRITTEN.  11/03/1987.
001500 DATE-COMPILED.
001600 SECURITY.      COPYRIGHT (C) 1987-2026 AND LATER, V B COEN.
001700*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001800*                SEE THE FILE COPYING FOR DETAILS.
001900*
002000* REMARKS.       PURE TIME-MATH ROUTINE - LATE, EARLY-LEAVE,
002100*                WORKING, OVERTIME AND NIGHT-SHIFT MINUTES, PLUS
002200*                THE COMBINED ATTENDANCE-STATUS DERIVATION.
002300*
002400*                STANDARD SHIFT IS 09:00-18:00 WITH A FIXED
002500*                12:00-13:00 LUNCH DEDUCTION AND A 22:00-05:00
002600*                NIGHT BAND.  SEE KTTIME COPYBOOK FOR THE TABLE
002700*                OF CONSTANTS USED BELOW.
002800*
002900* CHANGE LOG.
003000*-----------------------------------------------------------------
003100* 11/03/87 VBC - CREATED.  LATE AND EARLY-LEAVE FUNCTIONS ONLY.
003200* 02/09/87 VBC - ADDED WORKING-MINUTES / LUNCH DEDUCTION FUNCTION.
003300* 14/01/88 VBC - ADDED OVERTIME-MINUTES FUNCTION.
003400* 23/07/89 VBC - ADDED NIGHT-SHIFT-MINUTES FUNCTION - FIRST CUT
003500*                CLAMPED TO THE BAND END, SEE NOTE BELOW.
003600* 30/11/91 VBC - ADDED FUNCTION 06 RECOMPUTE-ALL FOR CLOCK-OUT
003700*                AND ADJUSTMENT APPROVAL CALLERS.
003800* 19/04/93 VBC - ADDED FUNCTION 07 DERIVE-STATUS, PRIORITY ORDER
003900*                PER HR RULE BOOK SECTION 4.
004000* 17/06/95 VBC - NIGHT-SHIFT: REMOVED THE CLAMP TO BAND-END AND
004100*                ADDED THE SAME-DAY +1 MINUTE FENCEPOST - MATCHES
004200*                PAYROLL'S OWN HAND CALCULATION ON A SAMPLE WEEK,
004300*                DON'T "FIX" THIS WITHOUT CHECKING WITH PAYROLL.
004400* 11/02/98 VBC - Y2K: CLOCK-IN/OUT NOW CARRY A 4 DIGIT CENTURY IN
004500*                THE DATE PORTION, NO 2-DIGIT YEAR USED ANYWHERE
004600*                IN THIS ROUTINE.
004700* 08/10/04 JT  - REQ-0310 SPLIT DATE/TIME REDEFINES OUT SO KTCLOCK
004800*                CAN PASS THE RAW 14-DIGIT STAMP WITHOUT FIRST
004900*                UNSTRINGING IT ITSELF.
005000* 21/05/11 JT  - REQ-2119 FUNCTION 01/02 NOW CALLABLE STANDALONE
005100*                FOR KTCONSCK'S LATE/EARLY-ONLY CHECKS.
005200* 09/08/26 JT  - REQ-4412 AA030 WAS ALSO DEDUCTING THE LUNCH HOUR
005300*                FOR A CLOCK-IN OF EXACTLY 12:00:00 - HR RULE
005400*                BOOK SECTION 6 ONLY WANTS THE DEDUCTION WHEN
005500*                CLOCK-IN IS STRICTLY BEFORE NOON.  THIRD BRANCH
005600*                REMOVED.
005700* 09/08/26 JT  - REQ-4413 AA030 WAS COMPARING KT-TC-OUT-HH2 (WHOLE
005800*                HOURS ONLY) AGAINST 13, SO A CLOCK-OUT OF 13:01
005900*                THROUGH 13:59 MISSED THE LUNCH DEDUCTION.  NOW
006000*                COMPARES THE FULL OUT-TIME IN MINUTES AGAINST
006100*                780 (13:00) VIA WS-TC-OUT-MINUTE-DAY.
006200*
006300*****************************************************************
006400 ENVIRONMENT DIVISION.
006500 CONFIGURATION SECTION.
006600 SPECIAL-NAMES.
006700     C01 IS TOP-OF-FORM.
006800*
006900 DATA DIVISION.
007000 WORKING-STORAGE SECTION.
007100 01  WS-TC-Data.
007200     03  WS-TC-In-DDHHMM        pic 9(4)   comp.
007300     03  WS-TC-Out-DDHHMM       pic 9(4)   comp.
007400     03  WS-TC-In-Minute-Day    pic 9(4)   comp.
007500     03  WS-TC-Out-Minute-Day   pic 9(4)   comp.
007600     03  WS-TC-Night-Start      pic 9(4)   comp.
007700     03  WS-TC-Band-Floor       pic 9(4)   comp.
007800     03  WS-TC-Lunch-Overlap    pic 9.
007900         88  WS-TC-Deduct-Lunch        value 1.
008000     03  WS-TC-Same-Day         pic 9.
008100         88  WS-TC-Is-Same-Day         value 1.
008200     03  filler                 pic x(4).
008300*
008400 01  WS-TC-Clock-In-Break        redefines WS-TC-Data.
008500     03  WS-TC-In-CCYY          pic 9(4).
008600     03  WS-TC-In-MM            pic 99.
008700     03  WS-TC-In-DD            pic 99.
008800     03  WS-TC-In-HH            pic 99.
008900     03  WS-TC-In-MN            pic 99.
009000     03  WS-TC-In-SS            pic 99.
009100     03  filler                 pic x(4).
009200*
009300 01  WS-TC-Working-Area.
009400     03  WS-TC-Working-Minutes  pic s9(6)  comp.
009500     03  WS-TC-Overtime-Wk      pic s9(6)  comp.
009600     03  filler                 pic x(2).
009700*
009800 LINKAGE SECTION.
009900 01  KT-TC-Parms.
010000     03  KT-TC-Function         pic 99     comp.
010100         88  KT-TC-Fn-Late                 value 1.
010200         88  KT-TC-Fn-Early                value 2.
010300         88  KT-TC-Fn-Working               value 3.
010400         88  KT-TC-Fn-Overtime              value 4.
010500         88  KT-TC-Fn-Night                 value 5.
010600         88  KT-TC-Fn-Recompute-All          value 6.
010700         88  KT-TC-Fn-Derive-Status          value 7.
010800     03  KT-TC-Clock-In         pic 9(14)  comp.
010900     03  KT-TC-Clock-Out        pic 9(14)  comp.
011000     03  KT-TC-Late-Minutes     pic 9(4)   comp.
011100     03  KT-TC-Early-Minutes    pic 9(4)   comp.
011200     03  KT-TC-Working-Minutes  pic 9(4)   comp.
011300     03  KT-TC-Overtime-Minutes pic 9(4)   comp.
011400     03  KT-TC-Night-Minutes    pic 9(4)   comp.
011500     03  KT-TC-Attendance-Status pic x(20).
011600*
011700 01  KT-TC-Clock-In-Redef        redefines KT-TC-Clock-In.
011800     03  KT-TC-In-Date          pic 9(8).
011900     03  KT-TC-In-Time.
012000         05  KT-TC-In-HH2       pic 99.
012100         05  KT-TC-In-MN2       pic 99.
012200         05  KT-TC-In-SS2       pic 99.
012300*
012400 01  KT-TC-Clock-Out-Redef       redefines KT-TC-Clock-Out.
012500     03  KT-TC-Out-Date         pic 9(8).
012600     03  KT-TC-Out-Time.
012700         05  KT-TC-Out-HH2      pic 99.
012800         05  KT-TC-Out-MN2      pic 99.
012900         05  KT-TC-Out-SS2      pic 99.
013000*
013100 copy "Kintai-Nightly-1.0-copybooks-kttime.cob".
013200*
013300 PROCEDURE DIVISION USING KT-TC-Parms.
013400*===================================
013500*
013600 AA000-MAIN.
013700     evaluate true
013800         when KT-TC-Fn-Late
013900              perform AA010-CALC-LATE thru AA010-EXIT
014000         when KT-TC-Fn-Early
014100              perform AA020-CALC-EARLY thru AA020-EXIT
014200         when KT-TC-Fn-Working
014300              perform AA030-CALC-WORKING thru AA030-EXIT
014400         when KT-TC-Fn-Overtime
014500              perform AA040-CALC-OVERTIME thru AA040-EXIT
014600         when KT-TC-Fn-Night
014700              perform AA050-CALC-NIGHT thru AA050-EXIT
014800         when KT-TC-Fn-Recompute-All
014900              perform AA060-RECOMPUTE-ALL thru AA060-EXIT
015000         when KT-TC-Fn-Derive-Status
015100              perform AA070-DERIVE-STATUS thru AA070-EXIT
015200     end-evaluate.
015300     goback.
015400*
015500 AA010-CALC-LATE.
015600*
015700*    Late minutes = minutes clock-in is after 09:00, floored at 0.
015800*
015900     compute KT-TC-Late-Minutes =
016000             (KT-TC-In-HH2 * 60 + KT-TC-In-MN2)
016100           - KT-Shift-Start-Minutes.
016200     if      KT-TC-Late-Minutes < 0 or KT-TC-Late-Minutes > 9999
016300             move zero to KT-TC-Late-Minutes.
016400 AA010-EXIT.
016500     exit.
016600*
016700 AA020-CALC-EARLY.
016800*
016900*    Early-leave minutes = minutes clock-out is before 18:00.
017000*
017100     compute KT-TC-Early-Minutes =
017200             KT-Shift-End-Minutes
017300           - (KT-TC-Out-HH2 * 60 + KT-TC-Out-MN2).
017400     if      KT-TC-Early-Minutes < 0 or KT-TC-Early-Minutes > 9999
017500             move zero to KT-TC-Early-Minutes.
017600 AA020-EXIT.
017700     exit.
017800*
017900 AA030-CALC-WORKING.
018000*
018100*    Working minutes = (out - in) minus the 60 minute lunch break
018200*    when clock-in is strictly before 12:00 and clock-out is on or
018300*    after 13:00 - compared to the minute, not the hour, per the
018400*    09/08/26 fix below.  A clock-in of exactly 12:00:00 does NOT
018500*    span the lunch hour, so no deduction applies.  Punches on
018600*    consecutive calendar days are assumed at most 1 day apart - a
018700*    shift never runs more than 24 hours end to end.
018800*
018900     move     zero to WS-TC-Lunch-Overlap.
019000     move     (KT-TC-Out-HH2 * 60 + KT-TC-Out-MN2)
019100                   to WS-TC-Out-Minute-Day.
019200     if       KT-TC-In-HH2 < 12 and KT-TC-Out-Date = KT-TC-In-Date
019300              and WS-TC-Out-Minute-Day > 780
019400              move 1 to WS-TC-Lunch-Overlap
019500         else
019600         if   KT-TC-In-HH2 < 12
019700              and KT-TC-Out-Date not = KT-TC-In-Date
019800              move 1 to WS-TC-Lunch-Overlap.
019900*
020000     compute WS-TC-Working-Minutes =
020100             (KT-TC-Out-HH2 * 60 + KT-TC-Out-MN2)
020200           - (KT-TC-In-HH2 * 60 + KT-TC-In-MN2).
020300     if      KT-TC-Out-Date not = KT-TC-In-Date
020400             add 1440 to WS-TC-Working-Minutes.
020500     if      WS-TC-Deduct-Lunch
020600             subtract KT-Lunch-Minutes from WS-TC-Working-Minutes.
020700     if      WS-TC-Working-Minutes < 0
020800             move zero to WS-TC-Working-Minutes.
020900     move     WS-TC-Working-Minutes to KT-TC-Working-Minutes.
021000 AA030-EXIT.
021100     exit.
021200*
021300 AA040-CALC-OVERTIME.
021400*
021500*    Overtime minutes = max(0, working minutes - 480).
021600*
021700     compute WS-TC-Overtime-Wk =
021800             KT-TC-Working-Minutes - KT-Std-Working-Minutes.
021900     if      WS-TC-Overtime-Wk < 0
022000             move zero to WS-TC-Overtime-Wk.
022100     move     WS-TC-Overtime-Wk to KT-TC-Overtime-Minutes.
022200 AA040-EXIT.
022300     exit.
022400*
022500 AA050-CALC-NIGHT.
022600*
022700*    Night-shift minutes - 22:00-05:00 band.  This purposely does
022800*    NOT clamp the end of the overlap to 05:00 and purposely DOES
022900*    add one extra minute when the punch stays inside a single
023000*    calendar day - see the 17/06/95 change log entry above before
023100*    touching this paragraph.
023200*
023300     move     (KT-TC-In-HH2 * 60 + KT-TC-In-MN2)
023400                   to WS-TC-In-Minute-Day.
023500     move     (KT-TC-Out-HH2 * 60 + KT-TC-Out-MN2)
023600             to WS-TC-Out-Minute-Day.
023700     move     KT-Night-Start-Minutes
023800             to WS-TC-Night-Start.
023900*
024000     if       KT-TC-Out-Date not = KT-TC-In-Date
024100              add 1440 to WS-TC-Out-Minute-Day
024200              move 0 to WS-TC-Same-Day
024300         else
024400              move 1 to WS-TC-Same-Day.
024500*
024600     if       WS-TC-Out-Minute-Day not > WS-TC-Night-Start
024700              move zero to KT-TC-Night-Minutes
024800     else
024900              move WS-TC-In-Minute-Day to WS-TC-Band-Floor
025000              if  WS-TC-Band-Floor < WS-TC-Night-Start
025100                  move WS-TC-Night-Start to WS-TC-Band-Floor
025200              end-if
025300              compute KT-TC-Night-Minutes =
025400                      WS-TC-Out-Minute-Day - WS-TC-Band-Floor
025500              if  WS-TC-Is-Same-Day
025600                  add 1 to KT-TC-Night-Minutes
025700              end-if.
025800 AA050-EXIT.
025900     exit.
026000*
026100 AA060-RECOMPUTE-ALL.
026200*
026300*    Combined recompute used by clock-out processing and by
026400*    adjustment-request approval.
026500*
026600     perform AA010-CALC-LATE    thru AA010-EXIT.
026700     perform AA020-CALC-EARLY   thru AA020-EXIT.
026800     perform AA030-CALC-WORKING thru AA030-EXIT.
026900     perform AA040-CALC-OVERTIME thru AA040-EXIT.
027000     perform AA050-CALC-NIGHT   thru AA050-EXIT.
027100     perform AA070-DERIVE-STATUS thru AA070-EXIT.
027200 AA060-EXIT.
027300     exit.
027400*
027500 AA070-DERIVE-STATUS.
027600*
027700*    Priority order - first match wins.
027800*
027900     evaluate true
028000         when KT-TC-Late-Minutes > 0 and KT-TC-Early-Minutes > 0
028100              move "LATE_AND_EARLY_LEAVE"
028200                      to KT-TC-Attendance-Status
028300         when KT-TC-Late-Minutes > 0
028400              move "LATE"
028500                      to KT-TC-Attendance-Status
028600         when KT-TC-Early-Minutes > 0
028700              move "EARLY_LEAVE"
028800                      to KT-TC-Attendance-Status
028900         when KT-TC-Night-Minutes > 0
029000              move "NIGHT_SHIFT"
029100                      to KT-TC-Attendance-Status
029200         when KT-TC-Overtime-Minutes > 0
029300              move "OVERTIME"
029400                      to KT-TC-Attendance-Status
029500         when other
029600              move "NORMAL"
029700                      to KT-TC-Attendance-Status
029800     end-evaluate.
029900 AA070-EXIT.
030000     exit.
030100*
030200 AA999-EXIT.
030300     exit program.
