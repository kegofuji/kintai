000100*******************************************
000200*                                          *
000300*  Record Definition For Paid Vacation    *
000400*           Request File                  *
000500*     Uses KT-Vacation-Id as key          *
000600*******************************************
000700* Doc says 250 bytes - comp fields store binary, not zoned, so
000800* the byte count is not a straight digit-for-digit sum.
000900*
001000* 15/02/99 vbc - Created, shape lifted from PY-Chk-Record
001100*                header area.
001200* 04/10/01 vbc - Y2K: Start/End-Date confirmed ccyymmdd
001300*                throughout.
001400* 02/06/06 jt  - REQ-0140 Added Kt-Vac-Days, was being computed on
001500*                the fly every list call which was silly.
001600* 09/08/26 jt  - REQ-4414 Filler pad was mis-figured against
001700*                the doc's 250 bytes - comp fields count their
001800*                binary storage size, not their digit count.
001900*                Recomputed, filler widened from 10 to 14 bytes
002000*                to land on 250.
002100*
002200 01  KT-Vacation-Record.
002300     03  KT-Vacation-Id             pic 9(9)    comp.
002400     03  KT-Vac-Employee-Id         pic 9(9)    comp.
002500     03  KT-Vac-Start-Date          pic 9(8)    comp.
002600     03  KT-Vac-End-Date            pic 9(8)    comp.
002700     03  KT-Vac-Days                pic 9(3)    comp.
002800     03  KT-Vac-Reason              pic x(200).
002900     03  KT-Vac-Status              pic x(10).
003000         88  KT-Vac-Pending                value "PENDING".
003100         88  KT-Vac-Approved               value "APPROVED".
003200         88  KT-Vac-Rejected               value "REJECTED".
003300     03  KT-Vac-Created-At          pic 9(14)   comp.
003400     03  filler                     pic x(14).
003500*
