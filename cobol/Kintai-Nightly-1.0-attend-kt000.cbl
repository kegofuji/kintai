000100*****************************************************************
000200*                                                                *
000300*              Kintai Attendance - Start Of Day                 *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    KT000.
000800 AUTHOR.        V B COEN.
000900 INSTALLATION.  APPLEWOOD COMPUTERS - KINTAI ATTENDANCE PROJECT.
001000 DATE-WRITTEN.  06/02/1985.
001100 DATE-COMPILED.
001200 SECURITY.      COPYRIGHT (C) 1985-2026 AND LATER, V B COEN.
001300*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001400*                SEE THE FILE COPYING FOR DETAILS.
001500*
001600* REMARKS.       FIRST STEP OF EVERY KINTAI NIGHTLY RUN.  READS
001700*                THE SYSTEM CLOCK, VALIDATES IT THROUGH KTDTVAL,
001800*                CARRIES FORWARD THE PREVIOUS RUN DATE AND WRITES
001900*                THE NEW KTPARAM RECORD THAT KTMSUB, KTRPT AND
002000*                KTCONSCK ALL READ FOR "TODAY" / "THIS MONTH".
002100*
002200*                THIS USED TO BE A CRT SCREEN LIKE PY000 - THE
002300*                KINTAI SUITE HAS NO OPERATOR DIALOGUE, IT JUST
002400*                TRUSTS THE SYSTEM CLOCK, SO ALL THE UK/USA/INTL
002500*                KEYBOARD ENTRY CODE WENT AWAY HERE.
002600*
002700* CHANGE LOG.
002800*-----------------------------------------------------------------
002900* 06/02/85 VBC - CREATED, LIFTED FROM PY000 SHAPE BUT DRIVEN FROM
003000*                THE SYSTEM CLOCK, NO CRT ACCEPT OF A DATE.
003100* 19/09/87 VBC - ADDED KTPARAM I-O SO LAST-RUN-DATE CARRIES OVER.
003200* 11/02/98 VBC - Y2K: ACCEPT FROM DATE NOW USES THE 4-DIGIT
003300*                CENTURY FORM, NOT THE OLD 2-DIGIT YY FORM.
003400* 23/06/06 JT  - REQ-0740 ABORT THE RUN (RETURN-CODE 16) IF
003500*                KTDTVAL REJECTS THE SYSTEM DATE - BELT & BRACES.
003600* 30/03/13 JT  - REQ-2560 KTPARAM NOW CARRIES THE COMPANY NAME
003700*                FOR THE REPORT HEADINGS IN KTRPT/KTCONSCK.
003800*
003900*****************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT   KT-PARAM-FILE ASSIGN TO "KTPARAM"
004700              ORGANIZATION IS SEQUENTIAL
004800              FILE STATUS IS WS-Param-Status.
004900*
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  KT-PARAM-FILE
005300     LABEL RECORDS ARE STANDARD.
005400     copy "Kintai-Nightly-1.0-copybooks-ktparam.cob".
005500*
005600 WORKING-STORAGE SECTION.
005700 01  WS-000-Flags.
005800     03  WS-Param-Status        pic xx.
005900         88  WS-Param-Ok                value "00".
006000         88  WS-Param-Eof               value "10".
006100     03  WS-First-Run-Flag      pic 9      comp.
006200         88  WS-Is-First-Run           value 1.
006300     03  WS-Return-Code         pic s9(4)  comp.
006400     03  filler                 pic x(5).
006500*
006600 01  WS-000-Today.
006700     03  WS-Today-Date          pic 9(8)   comp.
006800     03  WS-Today-Time          pic 9(8)   comp.
006900*
007000 01  WS-000-Today-Redef          redefines WS-000-Today.
007100     03  WS-Today-CCYY          pic 9(4).
007200     03  WS-Today-MM            pic 99.
007300     03  WS-Today-DD            pic 99.
007400     03  WS-Today-Time-Part     pic 9(8).
007500*
007600 01  WS-000-Time-Redef           redefines WS-000-Today.
007700     03  filler                 pic 9(8).
007800     03  WS-Today-HH            pic 99.
007900     03  WS-Today-MN            pic 99.
008000     03  WS-Today-SS            pic 99.
008100     03  filler                 pic 99.
008200*
008300 01  WS-Old-Param-Rec.
008400     03  WS-Old-Last-Run-Date   pic 9(8)   comp.
008500     03  filler                 pic x(4).
008600*
008700 01  WS-DV-Linkage.
008800     03  WS-DV-Date             pic 9(8).
008900     03  WS-DV-Run-Date         pic 9(8)   value zero.
009000     03  WS-DV-Compare-Flag     pic 9      comp   value zero.
009100     03  WS-DV-Valid-Flag       pic 9      comp.
009200         88  WS-DV-Is-Valid            value 1.
009300     03  WS-DV-Future-Flag      pic 9      comp.
009400*
009500 01  WS-DV-Date-Redef            redefines WS-DV-Date.
009600     03  WS-DV-CCYY             pic 9(4).
009700     03  WS-DV-MM               pic 99.
009800     03  WS-DV-DD               pic 99.
009900*
010000 PROCEDURE DIVISION.
010100*=====================
010200*
010300 AA000-MAIN.
010400     perform  AA010-GET-TODAY      thru AA010-EXIT.
010500     perform  AA020-VALIDATE-TODAY thru AA020-EXIT.
010600     perform  AA030-CARRY-FORWARD  thru AA030-EXIT.
010700     perform  AA040-WRITE-PARAM    thru AA040-EXIT.
010800     move     WS-Return-Code to return-code.
010900     goback.
011000*
011100 AA010-GET-TODAY.
011200     accept   WS-Today-Date from date YYYYMMDD.
011300     accept   WS-Today-Time from time.
011400 AA010-EXIT.
011500     exit.
011600*
011700 AA020-VALIDATE-TODAY.
011800     move     0     to WS-Return-Code.
011900     move     WS-Today-Date to WS-DV-Date.
012000     call     "KTDTVAL" using WS-DV-Linkage.
012100     if       WS-DV-Is-Valid
012200              continue
012300     else
012400              move 16 to WS-Return-Code
012500              display "KT000 - SYSTEM DATE FAILED KTDTVAL"
012600              go to AA020-Exit.
012700 AA020-EXIT.
012800     exit.
012900*
013000 AA030-CARRY-FORWARD.
013100*
013200*    Pick up yesterday's KTPARAM record, if there is one, purely
013300*    to roll KT-Pr1-Last-Run-Date forward.  No KTPARAM on disc yet
013400*    just means this is the very first night this suite has run.
013500*
013600     move     0 to WS-First-Run-Flag.
013700     move     zero to WS-Old-Last-Run-Date.
013800     open     input KT-PARAM-FILE.
013900     if       WS-Param-Ok
014000              read KT-Param-File
014100                   at end move 1 to WS-First-Run-Flag
014200              end-read
014300              if  WS-Param-Ok
014400                  move KT-Pr1-Run-Date to WS-Old-Last-Run-Date
014500              end-if
014600              close KT-Param-File
014700     else
014800              move 1 to WS-First-Run-Flag.
014900 AA030-EXIT.
015000     exit.
015100*
015200 AA040-WRITE-PARAM.
015300     open     output KT-Param-File.
015400     move     "KINTAI SYSTEMS CO LTD"     to KT-Pr1-Co-Name.
015500     move     spaces                      to KT-Pr1-Co-Address-1
015600                                              KT-Pr1-Co-Address-2.
015700     move     WS-Today-Date               to KT-Pr1-Run-Date.
015800     move     WS-Old-Last-Run-Date        to KT-Pr1-Last-Run-Date.
015900     write    KT-Param1-Record.
016000     close    KT-Param-File.
016100 AA040-EXIT.
016200     exit.
