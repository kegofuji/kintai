000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance    *
000400*      Report Request Transaction      *
000500*******************************************
000600*
000700* 04/03/99 vbc - Created, shape lifted from Kt-Msub-Trans-Record.
000800*
000900 01  KT-Rpt-Trans-Record.
001000    03  KT-RT-Employee-Id          pic 9(9)    comp.
001100    03  KT-RT-Year-Month           pic 9(6)    comp.
001200    03  KT-RT-Stamp                pic 9(14)   comp.
001300    03  filler                     pic x(7).
001400*
