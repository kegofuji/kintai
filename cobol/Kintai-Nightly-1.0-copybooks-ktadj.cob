000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance       *
000400*        Adjustment Request File          *
000500*     Uses KT-Adj-Request-Id as key       *
000600*******************************************
000700* Doc says 560 bytes - comp fields store binary, not zoned, so
000800* the byte count is not a straight digit-for-digit sum.  HR still
000900* feels that Reason should be capped lower.  Left as spec'd for
001000* now.
001100*
001200* Note - this was originally going to share one generic
001300* "correction" table with the old LWT/SWT look-alike tables but
001400* those never fitted attendance data so this is its own file.
001500*
001600* 11/02/99 vbc - Created.
001700* 22/09/00 vbc - Y2K: Target/New-Clock fields confirmed
001800*                ccyymmdd(hhmmss).
001900* 17/05/05 jt  - REQ-0091 Added Kt-Adj-Created-At/Updated-At pair.
002000* 09/08/26 jt  - REQ-4414 Filler pad was mis-figured against
002100*                the doc's 560 bytes - comp fields count their
002200*                binary storage size, not their digit count.
002300*                Recomputed, filler cut from 10 to 6 bytes to
002400*                land on 560.
002500*
002600 01  KT-Adjustment-Record.
002700     03  KT-Adj-Request-Id          pic 9(9)    comp.
002800     03  KT-Adj-Employee-Id         pic 9(9)    comp.
002900     03  KT-Adj-Target-Date         pic 9(8)    comp.
003000     03  KT-Adj-New-Clock-In        pic 9(14)   comp.
003100     03  KT-Adj-New-Clock-Out       pic 9(14)   comp.
003200     03  KT-Adj-Reason              pic x(500).
003300     03  KT-Adj-Status              pic x(10).
003400         88  KT-Adj-Pending                value "PENDING".
003500         88  KT-Adj-Approved               value "APPROVED".
003600         88  KT-Adj-Rejected               value "REJECTED".
003700     03  KT-Adj-Created-At          pic 9(14)   comp.
003800     03  KT-Adj-Updated-At          pic 9(14)   comp.
003900     03  filler                     pic x(06).
004000*
