000100*****************************************************************
000200*                                                                *
000300*                  Date Validation Routine                      *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    KTDTVAL.
000800 AUTHOR.        V B COEN.
000900 INSTALLATION.  APPLEWOOD COMPUTERS - KINTAI ATTENDANCE PROJECT.
001000 DATE-WRITTEN.  04/02/1985.
001100 DATE-COMPILED.
001200 SECURITY.      COPYRIGHT (C) 1985-2026 AND LATER, V B COEN.
001300*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001400*                SEE THE FILE COPYING FOR DETAILS.
001500*
001600* REMARKS.       CHECKS A CCYYMMDD DATE FOR VALIDITY - NUMERIC,
001700*                MONTH IN RANGE, DAY IN RANGE FOR THE MONTH, AND
001800*                FEBRUARY LEAP-YEAR DAYS.  CALLED BY KT000,
001900*                KTCLOCK, KTADJ, KTVAC AND KTMSUB - ANYWHERE A
002000*                DATE COMES IN
002100*                FROM A TRANSACTION RECORD RATHER THAN FROM THE
002200*                SYSTEM CLOCK.
002300*
002400*                KINTAI DATES ARE ALWAYS CCYYMMDD - NO UK/USA/INTL
002500*                SWAPPING LIKE THE OLD PAYROLL DATE ROUTINE, THIS
002600*                SUITE HAS ONLY EVER RUN IN ONE LOCALE.
002700*
002800* CHANGE LOG.
002900*-----------------------------------------------------------------
003000* 04/02/85 VBC - CREATED.  NUMERIC AND RANGE CHECKS ONLY, NO LEAP
003100*                YEAR TEST - FEBRUARY ALWAYS ALLOWED 29 DAYS.
003200* 17/09/86 VBC - ADDED PROPER LEAP YEAR TEST, SEE AA030 BELOW.
003300* 22/03/90 VBC - DAYS-IN-MONTH NOW A REDEFINED TABLE INSTEAD OF
003400*                TWELVE SEPARATE IF STATEMENTS - EASIER TO READ.
003500* 09/02/98 VBC - Y2K: CONFIRMED CCYY IS A FULL 4 DIGIT
003600*                CENTURY+YEAR THROUGHOUT, NO 2-DIGIT YEAR
003700*                WINDOWING NEEDED.
003800* 14/11/03 JT  - REQ-0184 RETURN A DISTINCT INVALID-MONTH AND
003900*                INVALID-DAY FLAG FOR KTADJ'S ERROR MESSAGES.
004000* 26/08/09 JT  - REQ-1775 ADDED KT-DV-Compare-Flag ENTRY POINT SO
004100*                CALLERS CAN ASK "IS THIS DATE IN THE FUTURE" IN
004200*                ONE CALL INSTEAD OF UNSTRINGING THE RUN DATE
004300*                THEMSELVES.
004400* 09/08/26 JT  - REQ-4406 WS-DV-DAYS-VALUES HAD MARCH DOWN AS 29
004500*                DAYS INSTEAD OF 31 - KT000 WAS ABORTING THE
004600*                NIGHTLY RUN EVERY 30TH/31ST OF MARCH.  TABLE
004700*                CORRECTED.
004800*
004900*****************************************************************
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700 01  WS-DV-Work.
005800     03  WS-DV-Leap-Test        pic 9      comp.
005900         88  WS-DV-Is-Leap-Year        value 1.
006000     03  WS-DV-Rem-4            pic 99     comp.
006100     03  WS-DV-Rem-100          pic 99     comp.
006200     03  WS-DV-Rem-400          pic 999    comp.
006300     03  WS-DV-Quot             pic 9(6)   comp.
006400     03  WS-DV-Sub              pic 99     comp.
006500     03  filler                 pic x(3).
006600*
006700 01  WS-DV-Days-Values           pic x(24)
006800         value "312831303130313130313031".
006900*
007000 01  WS-DV-Days-Table            redefines WS-DV-Days-Values.
007100     03  WS-DV-Days-Entry        pic 99 occurs 12 times.
007200*
007300 LINKAGE SECTION.
007400 01  KT-DV-Parms.
007500     03  KT-DV-Date             pic 9(8).
007600     03  KT-DV-Run-Date         pic 9(8).
007700     03  KT-DV-Compare-Flag     pic 9      comp.
007800         88  KT-DV-Check-Future-Only    value 1.
007900     03  KT-DV-Valid-Flag       pic 9      comp.
008000         88  KT-DV-Is-Valid            value 1.
008100         88  KT-DV-Is-Invalid          value 0.
008200     03  KT-DV-Future-Flag      pic 9      comp.
008300         88  KT-DV-Is-Future           value 1.
008400*
008500 01  KT-DV-Date-Redef            redefines KT-DV-Date.
008600     03  KT-DV-CCYY             pic 9(4).
008700     03  KT-DV-MM               pic 99.
008800     03  KT-DV-DD               pic 99.
008900*
009000 01  KT-DV-CCYY-Redef            redefines KT-DV-CCYY.
009100     03  KT-DV-CC               pic 99.
009200     03  KT-DV-YY               pic 99.
009300*
009400 PROCEDURE DIVISION USING KT-DV-Parms.
009500*====================================
009600*
009700 AA000-MAIN.
009800     move     1 to KT-DV-Valid-Flag.
009900     move     0 to KT-DV-Future-Flag.
010000     if       KT-DV-Date is not numeric
010100              move 0 to KT-DV-Valid-Flag
010200              go to AA000-Exit.
010300     if       KT-DV-MM < 01 or KT-DV-MM > 12
010400              move 0 to KT-DV-Valid-Flag
010500              go to AA000-Exit.
010600     perform  AA030-LEAP-TEST thru AA030-EXIT.
010700     move     KT-DV-MM to WS-DV-Sub.
010800     if       WS-DV-Sub = 02 and WS-DV-Is-Leap-Year
010900              if  KT-DV-DD < 01 or KT-DV-DD > 29
011000                  move 0 to KT-DV-Valid-Flag
011100              end-if
011200         else
011300              if  KT-DV-DD < 01 or
011400                  KT-DV-DD > WS-DV-Days-Entry (WS-DV-Sub)
011500                  move 0 to KT-DV-Valid-Flag
011600              end-if.
011700     if       KT-DV-Check-Future-Only and KT-DV-Is-Valid
011800              perform AA040-FUTURE-TEST thru AA040-EXIT.
011900 AA000-EXIT.
012000     exit.
012100*
012200 AA030-LEAP-TEST.
012300*
012400*    Leap year when divisible by 4, unless also divisible by 100
012500*    and not by 400.
012600*
012700     move     0 to WS-DV-Leap-Test.
012800     divide   KT-DV-CCYY by 4   giving WS-DV-Quot
012900                                remainder WS-DV-Rem-4.
013000     if       WS-DV-Rem-4 = 0
013100              divide KT-DV-CCYY by 100 giving WS-DV-Quot
013200                                        remainder WS-DV-Rem-100
013300              if     WS-DV-Rem-100 not = 0
013400                     move 1 to WS-DV-Leap-Test
013500              else
013600                     divide KT-DV-CCYY by 400
013700                            giving WS-DV-Quot
013800                            remainder WS-DV-Rem-400
013900                     if     WS-DV-Rem-400 = 0
014000                            move 1 to WS-DV-Leap-Test
014100                     end-if
014200              end-if
014300     end-if.
014400 AA030-EXIT.
014500     exit.
014600*
014700 AA040-FUTURE-TEST.
014800*
014900*    Plain numeric compare works because CCYYMMDD sorts the same
015000*    as it compares.
015100*
015200     move     0 to KT-DV-Future-Flag.
015300     if       KT-DV-Date > KT-DV-Run-Date
015400              move 1 to KT-DV-Future-Flag.
015500 AA040-EXIT.
015600     exit.
015700*
015800 AA999-EXIT.
015900     exit program.
