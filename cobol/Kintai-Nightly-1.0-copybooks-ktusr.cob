000100*******************************************
000200*                                          *
000300*  Record Definition For User Account     *
000400*        (login credential only)          *
000500*     Uses KT-User-Id as key              *
000600*******************************************
000700*  Not itself an attendance file - carried here only because
000800*  KTPWDCK is handed one of these by the account-provisioning
000900*  screen (not part of this batch suite) for strength checking.
001000*
001100* 20/02/99 vbc - Created for KTPWDCK's linkage.
001200* 11/11/03 vbc - Y2K note: no date fields here, nothing to fix.
001300*
001400 01  KT-User-Account-Record.
001500     03  KT-User-Id                 pic 9(9)    comp.
001600     03  KT-Username                pic x(30).
001700     03  KT-Password-Hash           pic x(100).
001800     03  KT-User-Role               pic x(10).
001900         88  KT-Role-Employee              value "EMPLOYEE".
002000         88  KT-Role-Admin                 value "ADMIN".
002100     03  KT-User-Employee-Id        pic 9(9)    comp.
002200     03  KT-User-Enabled            pic 9.
002300         88  KT-User-Is-Enabled            value 1.
002400         88  KT-User-Is-Disabled           value 0.
002500     03  filler                     pic x(9).
002600*
