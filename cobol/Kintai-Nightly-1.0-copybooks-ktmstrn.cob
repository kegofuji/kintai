000100*******************************************
000200*                                          *
000300*  Record Definition For Monthly        *
000400*      Submission Transaction Input     *
000500*******************************************
000600*
000700* 22/02/99 vbc - Created, shape lifted from Kt-Vac-Trans-Record.
000800*
000900 01  KT-Msub-Trans-Record.
001000    03  KT-MS-Employee-Id          pic 9(9)    comp.
001100    03  KT-MS-Year-Month           pic 9(6)    comp.
001200    03  KT-MS-Stamp                pic 9(14)   comp.
001300    03  filler                     pic x(7).
001400*
