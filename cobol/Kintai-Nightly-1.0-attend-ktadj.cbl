000100*****************************************************************
000200*                                                                *
000300*         Kintai Attendance - Adjustment Request Service         *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    KTADJ.
000800 AUTHOR.        V B COEN.
000900 INSTALLATION.  APPLEWOOD COMPUTERS - KINTAI ATTENDANCE PROJECT.
001000 DATE-WRITTEN.  15/02/1999.
001100 DATE-COMPILED.
001200 SECURITY.      COPYRIGHT (C) 1999-2026 AND LATER, V B COEN.
001300*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001400*                SEE THE FILE COPYING FOR DETAILS.
001500*
001600* REMARKS.       CREATES, APPROVES AND REJECTS ATTENDANCE CLOCK
001700*                CORRECTION REQUESTS - WHERE AN EMPLOYEE OR
001800*                SUPERVISOR NEEDS TO OVERWRITE A DAY'S CLOCK-IN
001900*                AND/OR CLOCK-OUT TIME AFTER THE FACT.  APPROVAL
002000*                RE-RUNS THE SAME MINUTE ARITHMETIC AS A NORMAL
002100*                CLOCK-OUT, VIA KTTIMCLC FUNCTION 6.
002200*
002300*                ENDS WITH A STRAIGHT DUMP OF THE REQUEST FILE,
002400*                NEWEST FIRST, TO KTADJRPT - COVERS THE "LISTING"
002500*                END OF THE OLD ON-LINE SERVICE NOW THAT THERE IS
002600*                NO SCREEN TO LIST AGAINST.
002700*
002800*                ALL THREE FILES (EMPLOYEE, ATTENDANCE, ADJUSTMENT
002900*                REQUEST) ARE PLAIN SEQUENTIAL - LOADED INTO A
003000*                WORKING-STORAGE TABLE AT OPEN, WRITTEN BACK AT
003100*                CLOSE.  SAME SHAPE AS KTCLOCK, SEE THAT PROGRAM'S
003200*                REMARKS FOR WHY.
003300*
003400* CHANGE LOG.
003500*-----------------------------------------------------------------
003600* 15/02/99 VBC - CREATED.  CREATE AND APPROVE ONLY.
003700* 03/09/99 VBC - ADDED REJECT PROCESSING.
003800* 22/11/00 VBC - Y2K: TARGET-DATE/TIMESTAMP FIELDS CONFIRMED FULL
003900*                CENTURY THROUGHOUT, NO WINDOWING USED.
004000* 19/05/05 JT  - REQ-0092 APPROVER-ID NOW CARRIED ON THE
004100*                TRANSACTION SO HR CAN TRACE WHO ACTIONED A
004200*                REQUEST.
004300* 11/09/15 JT  - REQ-2901 DROPPED ISAM ACCESS TO KTEMP/KTATT/
004400*                KTADJF, SAME CHANGE AS MADE TO KTCLOCK THIS
004500*                ROUND - SEE THAT PROGRAM'S LOG FOR WHY.
004600* 15/01/16 JT  - REQ-3512 CC410'S LISTING LINE NOW SHOWS THE
004700*                TARGET DATE - ADMIN KEPT ASKING FOR IT ON THE
004800*                PENDING DUMP.
004900*
005000*****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT   KT-PARAM-FILE ASSIGN TO "KTPARAM"
005800              ORGANIZATION IS SEQUENTIAL
005900              FILE STATUS IS WS-Param-Status.
006000     SELECT   KT-ADJ-TRANS-FILE ASSIGN TO "KTADJTRN"
006100              ORGANIZATION IS SEQUENTIAL
006200              FILE STATUS IS WS-Trans-Status.
006300     SELECT   KT-EMPLOYEE-FILE ASSIGN TO "KTEMP"
006400              ORGANIZATION IS SEQUENTIAL
006500              FILE STATUS IS WS-Employee-Status.
006600     SELECT   KT-ATTENDANCE-FILE ASSIGN TO "KTATT"
006700              ORGANIZATION IS SEQUENTIAL
006800              FILE STATUS IS WS-Attendance-Status.
006900     SELECT   KT-ADJUSTMENT-FILE ASSIGN TO "KTADJF"
007000              ORGANIZATION IS SEQUENTIAL
007100              FILE STATUS IS WS-Adj-Status.
007200     SELECT   KT-ADJ-RESULT-FILE ASSIGN TO "KTADJRPT"
007300              ORGANIZATION IS LINE SEQUENTIAL
007400              FILE STATUS IS WS-Result-Status.
007500*
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  KT-PARAM-FILE
007900     LABEL RECORDS ARE STANDARD.
008000     copy "Kintai-Nightly-1.0-copybooks-ktparam.cob".
008100*
008200 FD  KT-ADJ-TRANS-FILE
008300     LABEL RECORDS ARE STANDARD.
008400     copy "Kintai-Nightly-1.0-copybooks-ktajtrn.cob".
008500*
008600 FD  KT-EMPLOYEE-FILE
008700     LABEL RECORDS ARE STANDARD.
008800     copy "Kintai-Nightly-1.0-copybooks-ktemp.cob".
008900*
009000 FD  KT-ATTENDANCE-FILE
009100     LABEL RECORDS ARE STANDARD.
009200     copy "Kintai-Nightly-1.0-copybooks-ktatt.cob".
009300*
009400 FD  KT-ADJUSTMENT-FILE
009500     LABEL RECORDS ARE STANDARD.
009600     copy "Kintai-Nightly-1.0-copybooks-ktadj.cob".
009700*
009800 FD  KT-ADJ-RESULT-FILE
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 80 CHARACTERS.
010100 01  KT-Adj-Result-Line             pic x(80).
010200*
010300 WORKING-STORAGE SECTION.
010400 01  WS-000-Status-Codes.
010500     03  WS-Param-Status            pic xx.
010600     03  WS-Trans-Status            pic xx.
010700         88  WS-Trans-Eof                  value "10".
010800     03  WS-Employee-Status         pic xx.
010900         88  WS-Employee-Eof               value "10".
011000     03  WS-Attendance-Status       pic xx.
011100         88  WS-Attendance-Eof             value "10".
011200     03  WS-Adj-Status              pic xx.
011300         88  WS-Adj-Eof                    value "10".
011400     03  WS-Result-Status           pic xx.
011500     03  filler                     pic x(2).
011600*
011700 01  WS-000-Flags.
011800     03  WS-Trans-Eof-Flag          pic 9      comp.
011900         88  WS-No-More-Trans              value 1.
012000     03  WS-Found-Flag              pic 9      comp.
012100         88  WS-Row-Found                  value 1.
012200     03  WS-Reject-Code             pic 99     comp.
012300     03  WS-Trans-Count             pic 9(7)   comp.
012400     03  WS-Accept-Count            pic 9(7)   comp.
012500     03  WS-Reject-Count            pic 9(7)   comp.
012600     03  filler                     pic x(2).
012700*
012800 01  WS-Run-Date                    pic 9(8)   comp.
012900*
013000 01  WS-Run-Date-Redef              redefines WS-Run-Date.
013100     03  WS-Run-CCYY                pic 9(4).
013200     03  WS-Run-MM                  pic 99.
013300     03  WS-Run-DD                  pic 99.
013400*
013500 01  WS-Result-Detail.
013600     03  WS-RD-Request              pic z(8)9.
013700     03  filler                     pic x(2) value spaces.
013800     03  WS-RD-Message              pic x(40).
013900     03  filler                     pic x(27) value spaces.
014000*
014100 01  WS-Result-Detail-Blank          redefines WS-Result-Detail
014200                                     pic x(80).
014300*
014400 copy "Kintai-Nightly-1.0-copybooks-ktmsg.cob".
014500*
014600 01  WS-TC-Parms.
014700     03  WS-TC-Function             pic 99     comp.
014800     03  WS-TC-Clock-In             pic 9(14)  comp.
014900     03  WS-TC-Clock-Out            pic 9(14)  comp.
015000     03  WS-TC-Late-Minutes         pic 9(4)   comp.
015100     03  WS-TC-Early-Minutes        pic 9(4)   comp.
015200     03  WS-TC-Working-Minutes      pic 9(4)   comp.
015300     03  WS-TC-Overtime-Minutes     pic 9(4)   comp.
015400     03  WS-TC-Night-Minutes        pic 9(4)   comp.
015500     03  WS-TC-Attendance-Status    pic x(20).
015600*
015700*    Employee master, loaded once, held sorted ascending on
015800*    Employee-Id the way it comes off KTEMP - SEARCH ALL is safe
015900*    here because this program never adds a row to it.
016000*
016100 01  WS-Employee-Table.
016200     03  WS-Employee-Count          pic 9(4)   comp value zero.
016300     03  WS-Employee-Entry
016400              occurs 1 to 9999 times
016500                   depending on WS-Employee-Count
016600              ascending key WS-TE-Employee-Id
016700              indexed by WS-Employee-Idx.
016800         05  WS-TE-Employee-Id      pic 9(9)   comp.
016900*
017000*    Attendance master - same "load / update in place / rewrite"
017100*    table as KTCLOCK uses, found by plain scan (AA070) because a
017200*    new row for a never-punched day can land on the end of it.
017300*
017400 01  WS-Attendance-Table.
017500     03  WS-Att-Count               pic 9(4)   comp value zero.
017600     03  WS-Att-Entry
017700              occurs 1 to 9999 times depending on WS-Att-Count
017800              indexed by WS-Att-Idx.
017900         05  WS-TA-Id               pic 9(9)   comp.
018000         05  WS-TA-Employee-Id      pic 9(9)   comp.
018100         05  WS-TA-Date             pic 9(8)   comp.
018200         05  WS-TA-Clock-In         pic 9(14)  comp.
018300         05  WS-TA-Clock-Out        pic 9(14)  comp.
018400         05  WS-TA-Late             pic 9(4)   comp.
018500         05  WS-TA-Early            pic 9(4)   comp.
018600         05  WS-TA-Overtime         pic 9(4)   comp.
018700         05  WS-TA-Night            pic 9(4)   comp.
018800         05  WS-TA-Status           pic x(20).
018900         05  WS-TA-Fixed-Flag       pic 9      comp.
019000         05  WS-TA-Sub-Status       pic x(15).
019100         05  WS-TA-Created-At       pic 9(14)  comp.
019200         05  WS-TA-Updated-At       pic 9(14)  comp.
019300     03  WS-Att-Row                 pic 9(4)   comp.
019400*
019500*    Adjustment request master - same idea again.  New requests
019600*    are appended on create so this table, too, ends up
019700*    newest-last -
019800*    CC400 below walks it back-to-front for the "newest first"
019900*    listing rule.
020000*
020100 01  WS-Adjustment-Table.
020200     03  WS-Adj-Count               pic 9(4)   comp value zero.
020300     03  WS-Adj-Entry
020400              occurs 1 to 9999 times depending on WS-Adj-Count
020500              indexed by WS-Adj-Idx.
020600         05  WS-AJ-Request-Id       pic 9(9)   comp.
020700         05  WS-AJ-Employee-Id      pic 9(9)   comp.
020800         05  WS-AJ-Target-Date      pic 9(8)   comp.
020900         05  WS-AJ-New-Clock-In     pic 9(14)  comp.
021000         05  WS-AJ-New-Clock-Out    pic 9(14)  comp.
021100         05  WS-AJ-Reason           pic x(500).
021200         05  WS-AJ-Status           pic x(10).
021300         05  WS-AJ-Created-At       pic 9(14)  comp.
021400         05  WS-AJ-Updated-At       pic 9(14)  comp.
021500     03  WS-Adj-Row                 pic 9(4)   comp.
021600     03  WS-Next-Adj-Id             pic 9(9)   comp value zero.
021700*
021800*    Work fields for the employee+date match done by CC220 when an
021900*    approval has to locate (or build) the attendance row.
022000*
022100 01  WS-CC-Match-Area.
022200     03  WS-CC-Match-Emp            pic 9(9)   comp.
022300     03  WS-CC-Match-Date           pic 9(8)   comp.
022400*
022500 01  WS-Pending-Count               pic 9(7)   comp.
022600*
022700*    Work fields for CC410's listing-line date display - same
022800*    split-then-punctuate shape KTRPT uses for its report dates.
022900*
023000 01  WS-AJ-List-Date                pic 9(8)   comp.
023100*
023200 01  WS-AJ-List-Date-Redef          redefines WS-AJ-List-Date.
023300     03  WS-AJ-List-CCYY            pic 9(4).
023400     03  WS-AJ-List-MM              pic 99.
023500     03  WS-AJ-List-DD              pic 99.
023600*
023700 01  WS-AJ-List-Date-Display        pic x(10).
023800*
023900 01  WS-AJ-List-Date-Fields  redefines WS-AJ-List-Date-Display.
024000     03  WS-AJ-Disp-List-CCYY       pic 9(4).
024100     03  filler                     pic x.
024200     03  WS-AJ-Disp-List-MM         pic 99.
024300     03  filler                     pic x.
024400     03  WS-AJ-Disp-List-DD         pic 99.
024500*
024600 PROCEDURE DIVISION.
024700*=====================
024800*
024900 AA000-MAIN.
025000     perform  AA010-OPEN-FILES        thru AA010-EXIT.
025100     perform  AA020-GET-RUN-DATE      thru AA020-EXIT.
025200     perform  AA030-PROCESS-TRANS
025300              until WS-No-More-Trans.
025400     perform  CC400-LIST-REQUESTS     thru CC400-EXIT.
025500     perform  AA900-CLOSE-FILES       thru AA900-EXIT.
025600     goback.
025700*
025800 AA010-OPEN-FILES.
025900     move     0 to WS-Trans-Eof-Flag.
026000     move     0 to WS-Trans-Count WS-Accept-Count WS-Reject-Count.
026100     open     input  KT-ADJ-TRANS-FILE
026200              output KT-ADJ-RESULT-FILE.
026300     perform  AA011-LOAD-EMPLOYEES    thru AA011-EXIT.
026400     perform  AA012-LOAD-ATTENDANCE   thru AA012-EXIT.
026500     perform  AA013-LOAD-ADJUSTMENTS  thru AA013-EXIT.
026600 AA010-EXIT.
026700     exit.
026800*
026900 AA011-LOAD-EMPLOYEES.
027000     move     0 to WS-Employee-Count.
027100     open     input KT-EMPLOYEE-FILE.
027200     perform  AA011A-READ-ONE-EMP until WS-Employee-Eof.
027300     close    KT-Employee-File.
027400 AA011-EXIT.
027500     exit.
027600*
027700 AA011A-READ-ONE-EMP.
027800     read     KT-Employee-File
027900              at end set WS-Employee-Eof to true
028000              not at end
028100                  add 1 to WS-Employee-Count
028200                  move KT-Employee-Id
028300                       to WS-TE-Employee-Id (WS-Employee-Count)
028400     end-read.
028500 AA011A-EXIT.
028600     exit.
028700*
028800 AA012-LOAD-ATTENDANCE.
028900     move     0 to WS-Att-Count.
029000     open     input KT-Attendance-File.
029100     perform  AA012A-READ-ONE-ATT until WS-Attendance-Eof.
029200     close    KT-Attendance-File.
029300 AA012-EXIT.
029400     exit.
029500*
029600 AA012A-READ-ONE-ATT.
029700     read     KT-Attendance-File
029800              at end set WS-Attendance-Eof to true
029900              not at end perform AA012B-STORE-ATT-ROW
030000                         thru AA012B-EXIT
030100     end-read.
030200 AA012A-EXIT.
030300     exit.
030400*
030500 AA012B-STORE-ATT-ROW.
030600     add      1 to WS-Att-Count.
030700     move     KT-Attendance-Id   to WS-TA-Id (WS-Att-Count).
030800     move     KT-Att-Employee-Id
030900             to WS-TA-Employee-Id (WS-Att-Count).
031000     move     KT-Attendance-Date to WS-TA-Date (WS-Att-Count).
031100     move     KT-Clock-In-Time   to WS-TA-Clock-In (WS-Att-Count).
031200     move     KT-Clock-Out-Time
031300             to WS-TA-Clock-Out (WS-Att-Count).
031400     move     KT-Late-Minutes    to WS-TA-Late (WS-Att-Count).
031500     move     KT-Early-Leave-Minutes
031600                                 to WS-TA-Early (WS-Att-Count).
031700     move     KT-Overtime-Minutes
031800             to WS-TA-Overtime (WS-Att-Count).
031900     move     KT-Night-Shift-Minutes
032000                                 to WS-TA-Night (WS-Att-Count).
032100     move     KT-Attendance-Status to WS-TA-Status (WS-Att-Count).
032200     move     KT-Att-Fixed-Flag
032300             to WS-TA-Fixed-Flag (WS-Att-Count).
032400     move     KT-Att-Submission-Status
032500             to WS-TA-Sub-Status (WS-Att-Count).
032600     move     KT-Att-Created-At
032700             to WS-TA-Created-At (WS-Att-Count).
032800     move     KT-Att-Updated-At
032900             to WS-TA-Updated-At (WS-Att-Count).
033000 AA012B-EXIT.
033100     exit.
033200*
033300 AA013-LOAD-ADJUSTMENTS.
033400     move     0 to WS-Adj-Count.
033500     move     0 to WS-Next-Adj-Id.
033600     open     input KT-Adjustment-File.
033700     perform  AA013A-READ-ONE-ADJ until WS-Adj-Eof.
033800     close    KT-Adjustment-File.
033900     add      1 to WS-Next-Adj-Id.
034000 AA013-EXIT.
034100     exit.
034200*
034300 AA013A-READ-ONE-ADJ.
034400     read     KT-Adjustment-File
034500              at end set WS-Adj-Eof to true
034600              not at end perform AA013B-STORE-ADJ-ROW
034700                         thru AA013B-EXIT
034800     end-read.
034900 AA013A-EXIT.
035000     exit.
035100*
035200 AA013B-STORE-ADJ-ROW.
035300     add      1 to WS-Adj-Count.
035400     move     KT-Adj-Request-Id
035500             to WS-AJ-Request-Id (WS-Adj-Count).
035600     move     KT-Adj-Employee-Id
035700             to WS-AJ-Employee-Id (WS-Adj-Count).
035800     move     KT-Adj-Target-Date
035900             to WS-AJ-Target-Date (WS-Adj-Count).
036000     move     KT-Adj-New-Clock-In
036100             to WS-AJ-New-Clock-In (WS-Adj-Count).
036200     move     KT-Adj-New-Clock-Out
036300             to WS-AJ-New-Clock-Out (WS-Adj-Count).
036400     move     KT-Adj-Reason      to WS-AJ-Reason (WS-Adj-Count).
036500     move     KT-Adj-Status      to WS-AJ-Status (WS-Adj-Count).
036600     move     KT-Adj-Created-At
036700             to WS-AJ-Created-At (WS-Adj-Count).
036800     move     KT-Adj-Updated-At
036900             to WS-AJ-Updated-At (WS-Adj-Count).
037000     if       KT-Adj-Request-Id not < WS-Next-Adj-Id
037100              move KT-Adj-Request-Id to WS-Next-Adj-Id.
037200 AA013B-EXIT.
037300     exit.
037400*
037500 AA020-GET-RUN-DATE.
037600     move     zero to WS-Run-Date.
037700     open     input KT-PARAM-FILE.
037800     read     KT-Param-File
037900              at end move zero to WS-Run-Date
038000     end-read.
038100     if       WS-Param-Status = "00"
038200              move KT-Pr1-Run-Date to WS-Run-Date.
038300     close    KT-Param-File.
038400 AA020-EXIT.
038500     exit.
038600*
038700 AA030-PROCESS-TRANS.
038800     read     KT-ADJ-TRANS-FILE
038900              at end move 1 to WS-Trans-Eof-Flag
039000              not at end perform AA040-EDIT-ONE-TRANS
039100                         thru AA040-EXIT
039200     end-read.
039300 AA030-EXIT.
039400     exit.
039500*
039600 AA040-EDIT-ONE-TRANS.
039700     add      1 to WS-Trans-Count.
039800     move     0 to WS-Reject-Code.
039900     move     KT-JT-Request-Id to WS-RD-Request.
040000*
040100     evaluate true
040200         when KT-JT-Is-Create
040300              perform CC100-CREATE-REQUEST thru CC100-EXIT
040400         when KT-JT-Is-Approve
040500              perform CC200-APPROVE-REQUEST thru CC200-EXIT
040600         when KT-JT-Is-Reject
040700              perform CC300-REJECT-REQUEST thru CC300-EXIT
040800         when other
040900              move 99 to WS-Reject-Code
041000     end-evaluate.
041100*
041200     if       WS-Reject-Code = 0
041300              add 1 to WS-Accept-Count
041400         else
041500              add 1 to WS-Reject-Count.
041600     perform  AA080-WRITE-RESULT thru AA080-EXIT.
041700 AA040-EXIT.
041800     exit.
041900*
042000 CC100-CREATE-REQUEST.
042100*
042200*    Rule 1 - employee must exist.
042300*
042400     move     0 to WS-Found-Flag.
042500     search all WS-Employee-Entry
042600              at end move 01 to WS-Reject-Code
042700              when WS-TE-Employee-Id (WS-Employee-Idx)
042800                       = KT-JT-Employee-Id
042900                   set WS-Row-Found to true.
043000     if       WS-Reject-Code not = 0
043100              go to CC100-Exit.
043200*
043300*    Rule 2 - target date may not be in the future.
043400*
043500     if       KT-JT-Target-Date > WS-Run-Date
043600              move 05 to WS-Reject-Code
043700              go to CC100-Exit.
043800*
043900*    Rule 3 - if both new times given, in must not be after out.
044000*
044100     if       KT-JT-New-Clock-In > 0 and KT-JT-New-Clock-Out > 0
044200              and KT-JT-New-Clock-In > KT-JT-New-Clock-Out
044300              move 06 to WS-Reject-Code
044400              go to CC100-Exit.
044500*
044600*    Rule 4 - no existing request for this employee/date.
044700*
044800     move     1 to WS-Adj-Row.
044900     perform  CC110-SCAN-DUP-ROW
045000              until WS-Adj-Row > WS-Adj-Count
045100                 or WS-Reject-Code not = 0.
045200     if       WS-Reject-Code not = 0
045300              go to CC100-Exit.
045400*
045500*    Rule 5 - insert, status PENDING.
045600*
045700     if       WS-Adj-Count >= 9999
045800              display "KTADJ - ADJUSTMENT TABLE FULL, ABORT"
045900              move 16 to return-code
046000              goback.
046100     add      1 to WS-Adj-Count.
046200     move     WS-Next-Adj-Id
046300             to WS-AJ-Request-Id (WS-Adj-Count).
046400     add      1 to WS-Next-Adj-Id.
046500     move     KT-JT-Employee-Id
046600             to WS-AJ-Employee-Id (WS-Adj-Count).
046700     move     KT-JT-Target-Date
046800             to WS-AJ-Target-Date (WS-Adj-Count).
046900     move     KT-JT-New-Clock-In
047000             to WS-AJ-New-Clock-In (WS-Adj-Count).
047100     move     KT-JT-New-Clock-Out
047200             to WS-AJ-New-Clock-Out (WS-Adj-Count).
047300     move     KT-JT-Reason        to WS-AJ-Reason (WS-Adj-Count).
047400     move     "PENDING"           to WS-AJ-Status (WS-Adj-Count).
047500     move     KT-JT-Stamp
047600             to WS-AJ-Created-At (WS-Adj-Count).
047700     move     KT-JT-Stamp
047800             to WS-AJ-Updated-At (WS-Adj-Count).
047900     move     WS-AJ-Request-Id (WS-Adj-Count) to WS-RD-Request.
048000     move     "REQUEST CREATED"   to WS-RD-Message.
048100 CC100-EXIT.
048200     exit.
048300*
048400 CC110-SCAN-DUP-ROW.
048500     if       WS-AJ-Employee-Id (WS-Adj-Row) = KT-JT-Employee-Id
048600              and WS-AJ-Target-Date (WS-Adj-Row)
048700                 = KT-JT-Target-Date
048800              move 07 to WS-Reject-Code
048900         else
049000              add 1 to WS-Adj-Row.
049100 CC110-EXIT.
049200     exit.
049300*
049400 CC200-APPROVE-REQUEST.
049500     perform  CC210-FIND-ADJ-ROW thru CC210-EXIT.
049600     if       not WS-Row-Found
049700              move 08 to WS-Reject-Code
049800              go to CC200-Exit.
049900     if       WS-AJ-Status (WS-Adj-Row) not = "PENDING"
050000              move 09 to WS-Reject-Code
050100              go to CC200-Exit.
050200*
050300*    Fetch (or create) the attendance row for
050400*    employee/target-date.
050500*
050600     move     WS-AJ-Employee-Id (WS-Adj-Row) to WS-CC-Match-Emp.
050700     move     WS-AJ-Target-Date (WS-Adj-Row) to WS-CC-Match-Date.
050800     perform  CC220-FIND-ATT-ROW thru CC220-EXIT.
050900     if       not WS-Row-Found
051000              if  WS-Att-Count >= 9999
051100                  display "KTADJ - ATTENDANCE TABLE FULL, ABORT"
051200                  move 16 to return-code
051300                  goback
051400              end-if
051500              add 1 to WS-Att-Count
051600              move WS-Att-Count to WS-Att-Row
051700              move WS-CC-Match-Emp to WS-TA-Id (WS-Att-Row)
051800              move WS-CC-Match-Emp
051900                      to WS-TA-Employee-Id (WS-Att-Row)
052000              move WS-CC-Match-Date to WS-TA-Date (WS-Att-Row)
052100              move zero to WS-TA-Clock-In (WS-Att-Row)
052200                           WS-TA-Clock-Out (WS-Att-Row)
052300              move "NORMAL" to WS-TA-Status (WS-Att-Row)
052400              move 0 to WS-TA-Fixed-Flag (WS-Att-Row)
052500              move "NOT_SUBMITTED"
052600                      to WS-TA-Sub-Status (WS-Att-Row)
052700              move WS-AJ-Created-At (WS-Adj-Row)
052800             to WS-TA-Created-At (WS-Att-Row).
052900*
053000     if       WS-AJ-New-Clock-In (WS-Adj-Row) > 0
053100              move WS-AJ-New-Clock-In (WS-Adj-Row)
053200             to WS-TA-Clock-In (WS-Att-Row).
053300     if       WS-AJ-New-Clock-Out (WS-Adj-Row) > 0
053400              move WS-AJ-New-Clock-Out (WS-Adj-Row)
053500             to WS-TA-Clock-Out (WS-Att-Row).
053600     move     WS-AJ-Updated-At (WS-Adj-Row)
053700             to WS-TA-Updated-At (WS-Att-Row).
053800*
053900     move     6 to WS-TC-Function.
054000     move     WS-TA-Clock-In (WS-Att-Row)  to WS-TC-Clock-In.
054100     move     WS-TA-Clock-Out (WS-Att-Row) to WS-TC-Clock-Out.
054200     call     "KTTIMCLC" using WS-TC-Parms.
054300     move     WS-TC-Late-Minutes      to WS-TA-Late (WS-Att-Row).
054400     move     WS-TC-Early-Minutes     to WS-TA-Early (WS-Att-Row).
054500     move     WS-TC-Overtime-Minutes
054600             to WS-TA-Overtime (WS-Att-Row).
054700     move     WS-TC-Night-Minutes     to WS-TA-Night (WS-Att-Row).
054800     move     WS-TC-Attendance-Status
054900             to WS-TA-Status (WS-Att-Row).
055000*
055100     move     "APPROVED" to WS-AJ-Status (WS-Adj-Row).
055200     move     WS-TA-Updated-At (WS-Att-Row)
055300                                 to WS-AJ-Updated-At (WS-Adj-Row).
055400     move     WS-AJ-Request-Id (WS-Adj-Row) to WS-RD-Request.
055500     move     "REQUEST APPROVED" to WS-RD-Message.
055600 CC200-EXIT.
055700     exit.
055800*
055900 CC210-FIND-ADJ-ROW.
056000     move     0 to WS-Found-Flag.
056100     move     1 to WS-Adj-Row.
056200     perform  CC210A-SCAN-ONE-ADJ
056300              until WS-Adj-Row > WS-Adj-Count
056400                 or WS-Row-Found.
056500     if       not WS-Row-Found
056600              move 0 to WS-Adj-Row.
056700 CC210-EXIT.
056800     exit.
056900*
057000 CC210A-SCAN-ONE-ADJ.
057100     if       WS-AJ-Request-Id (WS-Adj-Row) = KT-JT-Request-Id
057200              set WS-Row-Found to true
057300         else
057400              add 1 to WS-Adj-Row.
057500 CC210A-EXIT.
057600     exit.
057700*
057800 CC220-FIND-ATT-ROW.
057900     move     0 to WS-Found-Flag.
058000     move     1 to WS-Att-Row.
058100     perform  CC220A-SCAN-ONE-ATT
058200              until WS-Att-Row > WS-Att-Count
058300                 or WS-Row-Found.
058400     if       not WS-Row-Found
058500              move 0 to WS-Att-Row.
058600 CC220-EXIT.
058700     exit.
058800*
058900 CC220A-SCAN-ONE-ATT.
059000     if       WS-TA-Employee-Id (WS-Att-Row) = WS-CC-Match-Emp
059100              and WS-TA-Date (WS-Att-Row) = WS-CC-Match-Date
059200              set WS-Row-Found to true
059300         else
059400              add 1 to WS-Att-Row.
059500 CC220A-EXIT.
059600     exit.
059700*
059800 CC300-REJECT-REQUEST.
059900     perform  CC210-FIND-ADJ-ROW thru CC210-EXIT.
060000     if       not WS-Row-Found
060100              move 08 to WS-Reject-Code
060200              go to CC300-Exit.
060300     if       WS-AJ-Status (WS-Adj-Row) not = "PENDING"
060400              move 09 to WS-Reject-Code
060500              go to CC300-Exit.
060600     move     "REJECTED" to WS-AJ-Status (WS-Adj-Row).
060700     move     KT-JT-Stamp to WS-AJ-Updated-At (WS-Adj-Row).
060800     move     WS-AJ-Request-Id (WS-Adj-Row) to WS-RD-Request.
060900     move     "REQUEST REJECTED" to WS-RD-Message.
061000 CC300-EXIT.
061100     exit.
061200*
061300 CC400-LIST-REQUESTS.
061400*
061500*    Newest-first dump of the whole request file, plus a pending
061600*    count - the batch stand-in for the old on-line listing calls.
061700*
061800     move     WS-Adj-Count to WS-Adj-Row.
061900     move     0 to WS-Pending-Count.
062000     perform  CC410-LIST-ONE-ROW
062100              until WS-Adj-Row < 1.
062200     move     WS-Result-Detail-Blank to KT-Adj-Result-Line.
062300     move     WS-Pending-Count to WS-RD-Request.
062400     move     "REQUESTS PENDING (TOTAL ABOVE LINE)"
062500                                  to WS-RD-Message.
062600     string   WS-RD-Request delimited by size
062700              "  "           delimited by size
062800              WS-RD-Message  delimited by size
062900              into KT-Adj-Result-Line.
063000     write    KT-Adj-Result-Line.
063100 CC400-EXIT.
063200     exit.
063300*
063400 CC410-LIST-ONE-ROW.
063500     move     WS-AJ-Request-Id (WS-Adj-Row) to WS-RD-Request.
063600     move     spaces to WS-RD-Message.
063700     string   WS-AJ-Status (WS-Adj-Row) delimited by size
063800              " REQUEST, EMPLOYEE "      delimited by size
063900              into WS-RD-Message.
064000     move     WS-AJ-Target-Date (WS-Adj-Row) to WS-AJ-List-Date.
064100     move     WS-AJ-List-CCYY to WS-AJ-Disp-List-CCYY.
064200     move     WS-AJ-List-MM   to WS-AJ-Disp-List-MM.
064300     move     WS-AJ-List-DD   to WS-AJ-Disp-List-DD.
064400     move     "-" to WS-AJ-List-Date-Display (5:1).
064500     move     "-" to WS-AJ-List-Date-Display (8:1).
064600     move     WS-Result-Detail-Blank to KT-Adj-Result-Line.
064700     string   WS-RD-Request  delimited by size
064800              "  "           delimited by size
064900              WS-RD-Message  delimited by size
065000              WS-AJ-Employee-Id (WS-Adj-Row) delimited by size
065100              " DATE "       delimited by size
065200              WS-AJ-List-Date-Display delimited by size
065300              into KT-Adj-Result-Line.
065400     write    KT-Adj-Result-Line.
065500     if       WS-AJ-Status (WS-Adj-Row) = "PENDING"
065600              add 1 to WS-Pending-Count.
065700     subtract 1 from WS-Adj-Row.
065800 CC410-EXIT.
065900     exit.
066000*
066100 AA080-WRITE-RESULT.
066200     evaluate WS-Reject-Code
066300         when 01  move KT001 to WS-RD-Message
066400         when 05  move KT005 to WS-RD-Message
066500         when 06  move KT006 to WS-RD-Message
066600         when 07  move KT007 to WS-RD-Message
066700         when 08  move KT008 to WS-RD-Message
066800         when 09  move KT009 to WS-RD-Message
066900         when 99  move "UNKNOWN TRANSACTION FUNCTION CODE"
067000                                     to WS-RD-Message
067100         when other continue
067200     end-evaluate.
067300     move     WS-Result-Detail-Blank to KT-Adj-Result-Line.
067400     string   WS-RD-Request   delimited by size
067500              "  "            delimited by size
067600              WS-RD-Message   delimited by size
067700              into KT-Adj-Result-Line.
067800     write    KT-Adj-Result-Line.
067900     move     spaces to WS-Result-Detail-Blank.
068000 AA080-EXIT.
068100     exit.
068200*
068300 AA900-CLOSE-FILES.
068400     close    KT-ADJ-TRANS-FILE
068500              KT-ADJ-RESULT-FILE.
068600     open     output KT-ATTENDANCE-FILE.
068700     move     1 to WS-Att-Row.
068800     perform  AA910-WRITE-ATT-ROW
068900              until WS-Att-Row > WS-Att-Count.
069000     close    KT-ATTENDANCE-FILE.
069100     open     output KT-Adjustment-File.
069200     move     1 to WS-Adj-Row.
069300     perform  AA920-WRITE-ADJ-ROW
069400              until WS-Adj-Row > WS-Adj-Count.
069500     close    KT-Adjustment-File.
069600 AA900-EXIT.
069700     exit.
069800*
069900 AA910-WRITE-ATT-ROW.
070000     move     WS-TA-Id (WS-Att-Row)  to KT-Attendance-Id.
070100     move     WS-TA-Employee-Id (WS-Att-Row)
070200                                     to KT-Att-Employee-Id.
070300     move     WS-TA-Date (WS-Att-Row) to KT-Attendance-Date.
070400     move     WS-TA-Clock-In (WS-Att-Row) to KT-Clock-In-Time.
070500     move     WS-TA-Clock-Out (WS-Att-Row) to KT-Clock-Out-Time.
070600     move     WS-TA-Late (WS-Att-Row) to KT-Late-Minutes.
070700     move     WS-TA-Early (WS-Att-Row)
070800                                     to KT-Early-Leave-Minutes.
070900     move     WS-TA-Overtime (WS-Att-Row) to KT-Overtime-Minutes.
071000     move     WS-TA-Night (WS-Att-Row) to KT-Night-Shift-Minutes.
071100     move     WS-TA-Status (WS-Att-Row) to KT-Attendance-Status.
071200     move     WS-TA-Fixed-Flag (WS-Att-Row) to KT-Att-Fixed-Flag.
071300     move     WS-TA-Sub-Status (WS-Att-Row)
071400                                     to KT-Att-Submission-Status.
071500     move     WS-TA-Created-At (WS-Att-Row) to KT-Att-Created-At.
071600     move     WS-TA-Updated-At (WS-Att-Row) to KT-Att-Updated-At.
071700     write    KT-Attendance-Record.
071800     add      1 to WS-Att-Row.
071900 AA910-EXIT.
072000     exit.
072100*
072200 AA920-WRITE-ADJ-ROW.
072300     move     WS-AJ-Request-Id (WS-Adj-Row) to KT-Adj-Request-Id.
072400     move     WS-AJ-Employee-Id (WS-Adj-Row)
072500             to KT-Adj-Employee-Id.
072600     move     WS-AJ-Target-Date (WS-Adj-Row)
072700             to KT-Adj-Target-Date.
072800     move     WS-AJ-New-Clock-In (WS-Adj-Row)
072900             to KT-Adj-New-Clock-In.
073000     move     WS-AJ-New-Clock-Out (WS-Adj-Row)
073100                                     to KT-Adj-New-Clock-Out.
073200     move     WS-AJ-Reason (WS-Adj-Row) to KT-Adj-Reason.
073300     move     WS-AJ-Status (WS-Adj-Row) to KT-Adj-Status.
073400     move     WS-AJ-Created-At (WS-Adj-Row) to KT-Adj-Created-At.
073500     move     WS-AJ-Updated-At (WS-Adj-Row) to KT-Adj-Updated-At.
073600     write    KT-Adjustment-Record.
073700     add      1 to WS-Adj-Row.
073800 AA920-EXIT.
073900     exit.
