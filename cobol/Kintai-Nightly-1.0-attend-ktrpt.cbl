000100*****************************************************************
000200*                                                                *
000300*        Kintai Attendance - Monthly Attendance Report          *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    KTRPT.
000800 AUTHOR.        V B COEN.
000900 INSTALLATION.  APPLEWOOD COMPUTERS - KINTAI ATTENDANCE PROJECT.
001000 DATE-WRITTEN.  04/03/1999.
001100 DATE-COMPILED.
001200 SECURITY.      COPYRIGHT (C) 1999-2026 AND LATER, V B COEN.
001300*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001400*                SEE THE FILE COPYING FOR DETAILS.
001500*
001600* REMARKS.       ONE COLUMNAR ATTENDANCE REPORT PER (EMPLOYEE,
001700*                MONTH) REQUEST ON KTRPTTRN - DATE, CLOCK-IN,
001800*                CLOCK-OUT, LATE/EARLY/OVERTIME MINUTES AND
001900*                STATUS FOR EVERY ATTENDANCE ROW IN THE MONTH,
002000*                WITH A TOTALS FOOTING.
002100*
002200*                AN UNKNOWN EMPLOYEE-ID IS A STRAIGHT REJECT,
002300*                LOGGED TO KTRPTLOG THE SAME WAY AS EVERY
002400*                OTHER PROGRAM IN THE SUITE (REUSES KT001) -
002500*                NO REPORT PAGE IS BUILT FOR THAT REQUEST.  A
002600*                MONTH WITH NO ATTENDANCE ROWS STILL GETS A
002700*                FULL PAGE - HEADING, A "NO RECORDS" BODY
002800*                LINE, AND A ZERO TOTALS FOOTING.
002900*
003000*                USES REPORT WRITER, SAME AS THE OLD PAYROLL
003100*                VACATION PRINT - EACH REQUEST RE-INITIATES THE
003200*                SAME RD SO ONE RUN CAN COVER SEVERAL REQUESTS.
003300*
003400*                ATTENDANCE IS RE-READ FROM THE START FOR EACH
003500*                REQUEST RATHER THAN HELD IN A TABLE - THIS
003600*                PROGRAM NEVER CHANGES THAT FILE AND REQUESTS
003700*                ARE FEW.
003800*
003900* CHANGE LOG.
004000*-----------------------------------------------------------------
004100* 04/03/99 VBC - CREATED.
004200* 22/11/00 VBC - Y2K: YEAR-MONTH FIELD CONFIRMED FULL CENTURY+YEAR
004300*                THROUGHOUT, NO WINDOWING USED.
004400* 14/08/04 VBC - ADDED THE TOTALS FOOTING - LATE, EARLY AND
004500*                OVERTIME MINUTES SUMMED ACROSS THE MONTH, SAME
004600*                FIGURES HR WAS ADDING UP BY HAND FROM THE PLAIN
004700*                DETAIL LINES.
004800* 30/01/09 JT  - REQ-0693 A MONTH WITH NO ATTENDANCE ROWS WAS
004900*                PRINTING NO PAGE AT ALL, NOT EVEN A HEADING -
005000*                NOW ALWAYS GENERATES THE PAGE, WITH A "NO
005100*                RECORDS" BODY LINE WHEN WS-RT-ROW-COUNT STAYS
005200*                ZERO.
005300* 06/06/14 JT  - REQ-2340 UNKNOWN EMPLOYEE-ID NOW REJECTED AND
005400*                LOGGED TO KTRPTLOG (KT001) BEFORE THE RD IS
005500*                EVER INITIATED, SAME HANDLING AS THE REST OF THE
005600*                SUITE - PREVIOUSLY PRINTED A BLANK-NAME PAGE.
005700* 11/09/15 JT  - REQ-2901 DROPPED ISAM ACCESS TO KTEMP/KTATT, SAME
005800*                CHANGE AS MADE TO KTCLOCK/KTADJ/KTVAC/KTADMIN/
005900*                KTMSUB/KTCONSCK THIS ROUND.
006000*
006100*****************************************************************
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SPECIAL-NAMES.
006500    C01 IS TOP-OF-FORM.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800    SELECT   KT-PARAM-FILE ASSIGN TO "KTPARAM"
006900             ORGANIZATION IS SEQUENTIAL
007000             FILE STATUS IS WS-Param-Status.
007100    SELECT   KT-RPT-TRANS-FILE ASSIGN TO "KTRPTTRN"
007200             ORGANIZATION IS SEQUENTIAL
007300             FILE STATUS IS WS-Trans-Status.
007400    SELECT   KT-EMPLOYEE-FILE ASSIGN TO "KTEMP"
007500             ORGANIZATION IS SEQUENTIAL
007600             FILE STATUS IS WS-Employee-Status.
007700    SELECT   KT-ATTENDANCE-FILE ASSIGN TO "KTATT"
007800             ORGANIZATION IS SEQUENTIAL
007900             FILE STATUS IS WS-Attendance-Status.
008000    SELECT   KT-RPT-LOG-FILE ASSIGN TO "KTRPTLOG"
008100             ORGANIZATION IS LINE SEQUENTIAL
008200             FILE STATUS IS WS-Log-Status.
008300    SELECT   KT-ATT-RPT-FILE ASSIGN TO "KTATTRPT"
008400             ORGANIZATION IS SEQUENTIAL
008500             FILE STATUS IS WS-Report-Status.
008600*
008700 DATA DIVISION.
008800 FILE SECTION.
008900 FD  KT-PARAM-FILE
009000    LABEL RECORDS ARE STANDARD.
009100    copy "Kintai-Nightly-1.0-copybooks-ktparam.cob".
009200*
009300 FD  KT-RPT-TRANS-FILE
009400    LABEL RECORDS ARE STANDARD.
009500    copy "Kintai-Nightly-1.0-copybooks-ktrpttrn.cob".
009600*
009700 FD  KT-EMPLOYEE-FILE
009800    LABEL RECORDS ARE STANDARD.
009900    copy "Kintai-Nightly-1.0-copybooks-ktemp.cob".
010000*
010100 FD  KT-ATTENDANCE-FILE
010200    LABEL RECORDS ARE STANDARD.
010300    copy "Kintai-Nightly-1.0-copybooks-ktatt.cob".
010400*
010500 FD  KT-RPT-LOG-FILE
010600    LABEL RECORDS ARE STANDARD
010700    RECORD CONTAINS 80 CHARACTERS.
010800 01  KT-Rpt-Log-Line                pic x(80).
010900*
011000 FD  KT-ATT-RPT-FILE
011100    LABEL RECORDS ARE STANDARD
011200    REPORT IS Employee-Attendance-Report.
011300*
011400 WORKING-STORAGE SECTION.
011500 01  WS-000-Status-Codes.
011600    03  WS-Param-Status            pic xx.
011700    03  WS-Trans-Status            pic xx.
011800        88  WS-Trans-Eof                  value "10".
011900    03  WS-Employee-Status         pic xx.
012000        88  WS-Employee-Eof               value "10".
012100    03  WS-Attendance-Status       pic xx.
012200        88  WS-Attendance-Eof             value "10".
012300    03  WS-Log-Status              pic xx.
012400    03  WS-Report-Status           pic xx.
012500    03  filler                     pic x(2).
012600*
012700 01  WS-000-Flags.
012800    03  WS-Found-Flag              pic 9      comp.
012900        88  WS-Row-Found                  value 1.
013000    03  WS-RT-Row-Count            pic 9(5)   comp.
013100    03  WS-RT-Total-Late           pic 9(6)   comp.
013200    03  WS-RT-Total-Early          pic 9(6)   comp.
013300    03  WS-RT-Total-Overtime       pic 9(6)   comp.
013400    03  WS-Reject-Code             pic 99     comp.
013500    03  filler                     pic x(2).
013600*
013700 01  WS-Run-Date                    pic 9(8)   comp.
013800*
013900 01  WS-Result-Detail.
014000    03  WS-RD-Request              pic z(8)9.
014100    03  filler                     pic x(2) value spaces.
014200    03  WS-RD-Message              pic x(40).
014300    03  filler                     pic x(27) value spaces.
014400*
014500 01  WS-Result-Detail-Blank         redefines WS-Result-Detail
014600                                    pic x(80).
014700*
014800 copy "Kintai-Nightly-1.0-copybooks-ktmsg.cob".
014900*
015000*    Employee master, loaded once, searched read-only for the
015100*    name/code lookup and the existence check on each request.
015200*
015300 01  WS-Employee-Table.
015400    03  WS-Employee-Count          pic 9(4)   comp value zero.
015500    03  WS-Employee-Entry
015600             occurs 1 to 9999 times depending on WS-Employee-Count
015700             ascending key WS-TE-Employee-Id
015800             indexed by WS-Employee-Idx.
015900        05  WS-TE-Employee-Id      pic 9(9)   comp.
016000        05  WS-TE-Code             pic x(10).
016100        05  WS-TE-Name             pic x(40).
016200*
016300 01  WS-RT-Found-Code               pic x(10).
016400 01  WS-RT-Found-Name               pic x(40).
016500*
016600*    Current request, carried from KT-RT-... into working-storage
016700*    so the report groups have something stable to SOURCE from.
016800*
016900 01  WS-RT-Employee-Id              pic 9(9)   comp.
017000 01  WS-RT-Year-Month               pic 9(6)   comp.
017100*
017200 01  WS-RT-Year-Month-Redef         redefines WS-RT-Year-Month.
017300    03  WS-RT-CCYY                 pic 9(4).
017400    03  WS-RT-MM                   pic 99.
017500*
017600 01  WS-RT-Year-Month-Test          pic 9(6)   comp.
017700*
017800 01  WS-RT-Month-Display            pic x(7).
017900*
018000 01  WS-RT-Month-Fields  redefines WS-RT-Month-Display.
018100    03  WS-RT-Disp-CCYY            pic 9(4).
018200    03  filler                     pic x.
018300    03  WS-RT-Disp-MM              pic 99.
018400*
018500*    One attendance row, copied out of KT-Attendance-Record so
018600*    the report detail line has stable source fields across a
018700*    GENERATE.
018800*
018900 01  WS-RT-Att-Date                 pic 9(8)   comp.
019000*
019100 01  WS-RT-Att-Date-Redef           redefines WS-RT-Att-Date.
019200    03  WS-RT-Att-CCYY             pic 9(4).
019300    03  WS-RT-Att-MM               pic 99.
019400    03  WS-RT-Att-DD               pic 99.
019500*
019600 01  WS-RT-Date-Display             pic x(10).
019700*
019800 01  WS-RT-Date-Fields  redefines WS-RT-Date-Display.
019900    03  WS-RT-Disp-Att-CCYY        pic 9(4).
020000    03  filler                     pic x.
020100    03  WS-RT-Disp-Att-MM          pic 99.
020200    03  filler                     pic x.
020300    03  WS-RT-Disp-Att-DD          pic 99.
020400*
020500 01  WS-RT-Clock-In-Raw             pic 9(14)  comp.
020600 01  WS-RT-Clock-Out-Raw            pic 9(14)  comp.
020700*
020800 01  WS-RT-Clock-In-Redef  redefines WS-RT-Clock-In-Raw.
020900    03  filler                     pic 9(8).
021000    03  WS-RT-In-HH                pic 99.
021100    03  WS-RT-In-MN                pic 99.
021200    03  WS-RT-In-SS                pic 99.
021300*
021400 01  WS-RT-Clock-Out-Redef  redefines WS-RT-Clock-Out-Raw.
021500    03  filler                     pic 9(8).
021600    03  WS-RT-Out-HH               pic 99.
021700    03  WS-RT-Out-MN               pic 99.
021800    03  WS-RT-Out-SS               pic 99.
021900*
022000 01  WS-RT-In-Display                pic x(5)   value spaces.
022100*
022200 01  WS-RT-In-Fields  redefines WS-RT-In-Display.
022300    03  WS-RT-Disp-In-HH           pic 99.
022400    03  filler                     pic x.
022500    03  WS-RT-Disp-In-MM           pic 99.
022600*
022700 01  WS-RT-Out-Display                pic x(5)   value spaces.
022800*
022900 01  WS-RT-Out-Fields  redefines WS-RT-Out-Display.
023000    03  WS-RT-Disp-Out-HH          pic 99.
023100    03  filler                     pic x.
023200    03  WS-RT-Disp-Out-MM          pic 99.
023300*
023400 01  WS-RT-Late                     pic 9(4)   comp.
023500 01  WS-RT-Early                    pic 9(4)   comp.
023600 01  WS-RT-Overtime                 pic 9(4)   comp.
023700 01  WS-RT-Status                   pic x(20).
023800*
023900 REPORT SECTION.
024000 RD  Employee-Attendance-Report
024100    CONTROL      FINAL
024200    PAGE LIMIT   56
024300    HEADING      1
024400    FIRST DETAIL 6
024500    LAST  DETAIL 54.
024600*
024700 01  Rt-Report-Head          TYPE PAGE HEADING.
024800    03  LINE  1.
024900        05  COL   1     pic x(19)   value "ATTENDANCE REPORT".
025000        05  COL  22     pic x(9)    value "EMPLOYEE:".
025100        05  COL  32     pic x(10)   source WS-RT-Found-Code.
025200        05  COL  43     pic x(40)   source WS-RT-Found-Name.
025300        05  COL  65     pic x(6)    value "MONTH:".
025400        05  COL  72     pic x(7)    source WS-RT-Month-Display.
025500    03  LINE  3.
025600        05  COL   1                 value "DATE".
025700        05  COL  12                 value "CLOCK-IN".
025800        05  COL  22                 value "CLOCK-OUT".
025900        05  COL  33                 value "LATE".
026000        05  COL  39                 value "EARLY".
026100        05  COL  45                 value "OT".
026200        05  COL  49                 value "STATUS".
026300    03  LINE  4.
026400        05  COL   1     pic x(35)
026500           value "---------- -------- --------- ---- ".
026600        05  COL  36     pic x(30)
026700           value "----- --- --------------------".
026800*
026900 01  Rt-Att-Detail  TYPE IS DETAIL.
027000    03  LINE + 1.
027100        05  COL   1     pic x(10)   source WS-RT-Date-Display.
027200        05  COL  12     pic x(5)    source WS-RT-In-Display.
027300        05  COL  22     pic x(5)    source WS-RT-Out-Display.
027400        05  COL  33     pic zzz9    source WS-RT-Late.
027500        05  COL  39     pic zzz9    source WS-RT-Early.
027600        05  COL  45     pic zz9     source WS-RT-Overtime.
027700        05  COL  49     pic x(20)   source WS-RT-Status.
027800*
027900 01  Rt-No-Records-Line  TYPE IS DETAIL.
028000    03  LINE + 1.
028100        05  COL   1     pic x(10)   value "NO RECORDS".
028200*
028300 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
028400    03  COL   1         pic x(35)
028500        value "---------- -------- --------- ---- ".
028600    03  COL  36         pic x(30)
028700        value "----- --- --------------------".
028800    03  LINE + 1.
028900        05  COL   1     pic x(7)    value "TOTALS:".
029000        05  COL  33     pic zzz9    source WS-RT-Total-Late.
029100        05  COL  39     pic zzz9    source WS-RT-Total-Early.
029200        05  COL  45     pic zz9     source WS-RT-Total-Overtime.
029300*
029400 PROCEDURE DIVISION.
029500*==================
029600*
029700 AA000-MAIN.
029800    perform  AA010-OPEN-FILES      thru AA010-EXIT.
029900    perform  AA020-GET-RUN-DATE    thru AA020-EXIT.
030000    perform  BB010-PROCESS-ONE-REQ
030100             until WS-Trans-Eof.
030200    perform  AA900-CLOSE-FILES     thru AA900-EXIT.
030300    goback.
030400*
030500 AA010-OPEN-FILES.
030600    open     input  KT-RPT-TRANS-FILE
030700             output KT-RPT-LOG-FILE
030800                    KT-ATT-RPT-FILE.
030900    perform  AA011-LOAD-EMPLOYEES  thru AA011-EXIT.
031000    read     KT-Rpt-Trans-File
031100             at end set WS-Trans-Eof to true
031200    end-read.
031300 AA010-EXIT.
031400    exit.
031500*
031600 AA011-LOAD-EMPLOYEES.
031700    move     0 to WS-Employee-Count.
031800    open     input KT-EMPLOYEE-FILE.
031900    perform  AA011A-READ-ONE-EMP until WS-Employee-Eof.
032000    close    KT-Employee-File.
032100 AA011-EXIT.
032200    exit.
032300*
032400 AA011A-READ-ONE-EMP.
032500    read     KT-Employee-File
032600             at end set WS-Employee-Eof to true
032700             not at end
032800                 add 1 to WS-Employee-Count
032900                 move KT-Employee-Id
033000                      to WS-TE-Employee-Id (WS-Employee-Count)
033100                 move KT-Employee-Code
033200                      to WS-TE-Code (WS-Employee-Count)
033300                 string   KT-Last-Name  delimited by space
033400                          KT-First-Name delimited by size
033500                          into WS-TE-Name (WS-Employee-Count)
033600    end-read.
033700 AA011A-EXIT.
033800    exit.
033900*
034000 AA020-GET-RUN-DATE.
034100    move     zero to WS-Run-Date.
034200    open     input KT-PARAM-FILE.
034300    read     KT-Param-File
034400             at end move zero to WS-Run-Date
034500    end-read.
034600    if       WS-Param-Status = "00"
034700             move KT-Pr1-Run-Date to WS-Run-Date.
034800    close    KT-Param-File.
034900 AA020-EXIT.
035000    exit.
035100*
035200*    Drives one request through the reject log or the report,
035300*    then reads the next transaction ready for the next pass.
035400*
035500 BB010-PROCESS-ONE-REQ.
035600    move     KT-RT-Employee-Id to WS-RT-Employee-Id.
035700    move     KT-RT-Year-Month  to WS-RT-Year-Month.
035800    move     0 to WS-Found-Flag WS-Reject-Code.
035900    search all WS-Employee-Entry
036000             at end move 0 to WS-Found-Flag
036100             when WS-TE-Employee-Id (WS-Employee-Idx)
036200                       = WS-RT-Employee-Id
036300                  set WS-Row-Found to true
036400                  move WS-TE-Code (WS-Employee-Idx)
036500                       to WS-RT-Found-Code
036600                  move WS-TE-Name (WS-Employee-Idx)
036700                       to WS-RT-Found-Name
036800    end-search.
036900    if       not WS-Row-Found
037000             move 01 to WS-Reject-Code
037100    else
037200             perform BB100-BUILD-REPORT thru BB100-EXIT
037300             move 0 to WS-Reject-Code.
037400    perform  AA080-WRITE-RESULT    thru AA080-EXIT.
037500    read     KT-Rpt-Trans-File
037600             at end set WS-Trans-Eof to true
037700    end-read.
037800 BB010-EXIT.
037900    exit.
038000*
038100*    Builds the whole report page for one employee/month - a
038200*    fresh INITIATE/TERMINATE pair per request so several requests
038300*    can run back to back in the one job.
038400*
038500 BB100-BUILD-REPORT.
038600    move     WS-RT-CCYY to WS-RT-Disp-CCYY.
038700    move     WS-RT-MM   to WS-RT-Disp-MM.
038800    move     "-" to WS-RT-Month-Display (5:1).
038900    move     0 to WS-RT-Row-Count.
039000    move     0 to WS-RT-Total-Late WS-RT-Total-Early
039100                 WS-RT-Total-Overtime.
039200    initiate Employee-Attendance-Report.
039300    open     input KT-ATTENDANCE-FILE.
039400    perform  BB110-SCAN-ONE-ATT until WS-Attendance-Eof.
039500    close    KT-Attendance-File.
039600    move     0 to WS-Attendance-Status.
039700    if       WS-RT-Row-Count = 0
039800             generate Rt-No-Records-Line.
039900    terminate Employee-Attendance-Report.
040000 BB100-EXIT.
040100    exit.
040200*
040300 BB110-SCAN-ONE-ATT.
040400    read     KT-Attendance-File
040500             at end set WS-Attendance-Eof to true
040600             not at end
040700                 if      KT-Att-Employee-Id = WS-RT-Employee-Id
040800                         perform BB120-MATCH-MONTH
040900                 end-if
041000    end-read.
041100 BB110-EXIT.
041200    exit.
041300*
041400 BB120-MATCH-MONTH.
041500    divide   KT-Attendance-Date by 100
041600       giving WS-RT-Year-Month-Test.
041700    if       WS-RT-Year-Month-Test = WS-RT-Year-Month
041800             perform BB130-EMIT-DETAIL.
041900 BB120-EXIT.
042000    exit.
042100*
042200 BB130-EMIT-DETAIL.
042300    add      1 to WS-RT-Row-Count.
042400    move     KT-Attendance-Date to WS-RT-Att-Date.
042500    move     WS-RT-Att-CCYY to WS-RT-Disp-Att-CCYY.
042600    move     WS-RT-Att-MM   to WS-RT-Disp-Att-MM.
042700    move     WS-RT-Att-DD   to WS-RT-Disp-Att-DD.
042800    move     "-" to WS-RT-Date-Display (5:1).
042900    move     "-" to WS-RT-Date-Display (8:1).
043000    move     KT-Clock-In-Time  to WS-RT-Clock-In-Raw.
043100    move     KT-Clock-Out-Time to WS-RT-Clock-Out-Raw.
043200    move     spaces to WS-RT-In-Display WS-RT-Out-Display.
043300    if       WS-RT-Clock-In-Raw not = 0
043400             move WS-RT-In-HH to WS-RT-Disp-In-HH
043500             move WS-RT-In-MN to WS-RT-Disp-In-MM
043600             move ":" to WS-RT-In-Display (3:1).
043700    if       WS-RT-Clock-Out-Raw not = 0
043800             move WS-RT-Out-HH to WS-RT-Disp-Out-HH
043900             move WS-RT-Out-MN to WS-RT-Disp-Out-MM
044000             move ":" to WS-RT-Out-Display (3:1).
044100    move     KT-Late-Minutes        to WS-RT-Late.
044200    move     KT-Early-Leave-Minutes to WS-RT-Early.
044300    move     KT-Overtime-Minutes    to WS-RT-Overtime.
044400    move     KT-Attendance-Status   to WS-RT-Status.
044500    add      KT-Late-Minutes        to WS-RT-Total-Late.
044600    add      KT-Early-Leave-Minutes to WS-RT-Total-Early.
044700    add      KT-Overtime-Minutes    to WS-RT-Total-Overtime.
044800    generate Rt-Att-Detail.
044900*
045000 AA080-WRITE-RESULT.
045100    move     WS-RT-Employee-Id to WS-RD-Request.
045200    evaluate WS-Reject-Code
045300        when 01
045400             move KT001 to WS-RD-Message
045500        when other
045600             string   "REPORT PRODUCED FOR "    delimited by size
045700                      WS-RT-Month-Display        delimited by size
045800                      ", "                       delimited by size
045900                      WS-RT-Row-Count            delimited by size
046000                      " RECORD(S)"               delimited by size
046100                      into WS-RD-Message
046200    end-evaluate.
046300    write    KT-Rpt-Log-Line from WS-Result-Detail-Blank.
046400 AA080-EXIT.
046500    exit.
046600*
046700 AA900-CLOSE-FILES.
046800    close    KT-Rpt-Trans-File
046900             KT-Rpt-Log-File
047000             KT-Att-Rpt-File.
047100 AA900-EXIT.
047200    exit.
047300*
