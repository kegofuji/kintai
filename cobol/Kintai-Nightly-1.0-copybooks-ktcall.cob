000100*
000200* 28/02/99 vbc - Created, shape lifted from WS-Calling-Data so the
000300*                Kintai programs can pass a return/term code
000400*                around the same way the rest of the shop does.
000500*
000600 01  KT-Calling-Data.
000700     03  KT-Called               pic x(8).
000800     03  KT-Caller               pic x(8).
000900     03  KT-Term-Code            pic 99.
001000     03  KT-Process-Func         pic 9.
001100     03  filler                  pic x(5).
001200*
