000100*******************************************
000200*                                          *
000300*  Record Definition For Attendance       *
000400*           Daily Punch File              *
000500*     Uses KT-Employee-Id +               *
000600*          KT-Attendance-Date as key      *
000700*******************************************
000800* Doc says 140 bytes - comp fields store binary, not zoned.
000900*
001000* 28/01/98 vbc - Created, shape lifted from PY-Pay-Transactions-
001100*                Record.
001200* 19/07/99 vbc - Y2K: confirmed all date/time fields already
001300*                ccyymmdd and ccyymmddhhmmss, no 2-digit year
001400*                stored anywhere.
001500* 09/02/04 vbc - Added Kt-Att-Fixed-Flag for month end lock-down.
001600* 30/10/12 jt  - REQ-2204 Added Kt-Att-Submission-Status for the
001700*                monthly submit / approve work flow.
001800* 09/08/26 jt  - REQ-4414 Filler pad was mis-figured against the
001900*                doc's 140 bytes - comp fields count their binary
002000*                storage size, not their digit count. Recomputed,
002100*                filler widened from 6 to 52 bytes to land on 140.
002200*
002300 01  KT-Attendance-Record.
002400     03  KT-Attendance-Id           pic 9(9)    comp.
002500     03  KT-Att-Key.
002600         05  KT-Att-Employee-Id     pic 9(9)    comp.
002700         05  KT-Attendance-Date     pic 9(8)    comp.
002800     03  KT-Clock-In-Time           pic 9(14)   comp.
002900     03  KT-Clock-Out-Time          pic 9(14)   comp.
003000     03  KT-Late-Minutes            pic 9(4)    comp.
003100     03  KT-Early-Leave-Minutes     pic 9(4)    comp.
003200     03  KT-Overtime-Minutes        pic 9(4)    comp.
003300     03  KT-Night-Shift-Minutes     pic 9(4)    comp.
003400     03  KT-Attendance-Status       pic x(20).
003500         88  KT-Status-Normal                value "NORMAL".
003600         88  KT-Status-Late                   value "LATE".
003700         88  KT-Status-Early-Leave            value "EARLY_LEAVE".
003800         88  KT-Status-Late-And-Early
003900                  value "LATE_AND_EARLY_LEAVE".
004000         88  KT-Status-Overtime               value "OVERTIME".
004100         88  KT-Status-Night-Shift            value "NIGHT_SHIFT".
004200         88  KT-Status-Absent                 value "ABSENT".
004300     03  KT-Att-Fixed-Flag          pic 9.
004400         88  KT-Att-Fixed                  value 1.
004500         88  KT-Att-Editable               value 0.
004600     03  KT-Att-Submission-Status   pic x(15).
004700         88  KT-Sub-Not-Submitted
004800                  value "NOT_SUBMITTED".
004900         88  KT-Sub-Submitted                 value "SUBMITTED".
005000         88  KT-Sub-Approved                  value "APPROVED".
005100         88  KT-Sub-Rejected                  value "REJECTED".
005200     03  KT-Att-Created-At          pic 9(14)   comp.
005300     03  KT-Att-Updated-At          pic 9(14)   comp.
005400     03  filler                     pic x(52).
005500*
