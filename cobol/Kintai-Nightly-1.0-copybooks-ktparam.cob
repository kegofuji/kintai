000100*******************************************
000200*                                          *
000300*  Record Definition For Kt Param File    *
000400*     Uses RRN = 1                        *
000500*******************************************
000600*  File size 128 bytes padded from 108 (comp fields are binary,
000700*  not zoned, so the pad is not a round number).
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 26/02/99 vbc - Created.
001200* 14/04/01 vbc - Y2K: Kt-Pr1-Run-Date confirmed ccyymmdd, was
001300*                2-digit yy in the first cut, fixed before it
001400*                shipped.
001500* 08/09/09 jt  - REQ-1187 Added Kt-Pr1-Last-Run-Date so KT000 can
001600*                refuse to run the same business day twice.
001700* 09/08/26 jt  - REQ-4414 Filler pad was mis-figured against
001800*                the doc's 128 bytes - comp fields count their
001900*                binary storage size, not their digit count.
002000*                Recomputed, filler widened from 16 to 20 bytes
002100*                to land on 128.
002200*
002300 01  KT-Param1-Record.
002400     03  KT-Pr1-Company-Data.
002500         05  KT-Pr1-Co-Name         pic x(40).
002600         05  KT-Pr1-Co-Address-1    pic x(30).
002700         05  KT-Pr1-Co-Address-2    pic x(30).
002800     03  KT-Pr1-Run-Date            pic 9(8)   comp.
002900     03  KT-Pr1-Last-Run-Date       pic 9(8)   comp.
003000     03  filler                     pic x(20).
003100*
