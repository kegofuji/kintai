000100*******************************************
000200*                                          *
000300*  Working Storage For The Standard       *
000400*      Shift / Lunch / Night Band         *
000500*                                          *
000600*   One company-wide table for now -      *
000700*   if we ever get a second shift pattern *
000800*   this needs to grow an Occurs the same *
000900*   way the old LWT/SWT tables should     *
001000*   have been one table years ago.        *
001100*                                          *
001200*******************************************
001300* 24 bytes.
001400*
001500* 25/02/99 vbc - Created.
001600* 30/08/02 vbc - Night band confirmed spans midnight, see
001700*                KTTIMCLC.
001800*
001900 01  KT-Shift-Constants.
002000     03  KT-Shift-Start-HHMM        pic 9(4)  comp  value 0900.
002100     03  KT-Shift-End-HHMM          pic 9(4)  comp  value 1800.
002200     03  KT-Lunch-Start-HHMM        pic 9(4)  comp  value 1200.
002300     03  KT-Lunch-End-HHMM          pic 9(4)  comp  value 1300.
002400     03  KT-Night-Start-HHMM        pic 9(4)  comp  value 2200.
002500     03  KT-Night-End-HHMM          pic 9(4)  comp  value 0500.
002600     03  KT-Lunch-Minutes           pic 9(4)  comp  value 0060.
002700     03  KT-Std-Working-Minutes     pic 9(4)  comp  value 0480.
002800*    Minutes-since-midnight versions of the HHMM constants
002900*    above - kept pre-converted so KTTIMCLC never has to call
003000*    an intrinsic FUNCTION just to split an HHMM field.
003100     03  KT-Shift-Start-Minutes     pic 9(4)  comp  value 0540.
003200     03  KT-Shift-End-Minutes       pic 9(4)  comp  value 1080.
003300     03  KT-Night-Start-Minutes     pic 9(4)  comp  value 1320.
003400     03  filler                     pic x(2).
003500*
