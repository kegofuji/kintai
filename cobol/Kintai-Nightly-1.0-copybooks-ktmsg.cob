000100*******************************************
000200*                                          *
000300*  Working Storage For Kintai Batch       *
000400*        Error / Reject Codes             *
000500*                                          *
000600*******************************************
000700* Replaces the old single Final-Record filler block - this suite
000800* has no final-account-record, just a table of reject reasons.
000900*
001000* 01/03/99 vbc - Created.
001100* 19/05/02 vbc - Added KT013-KT016 for the monthly submit flow.
001200* 12/12/14 jt  - REQ-3390 Wording tidy on KT003/KT004 per HR
001250*                review.
001300* 15/01/16 jt  - REQ-3512 Added KT017 for the submission report
001400*                status filter.
001500*
001600 01  KT-Error-Messages.
001700     03  KT001   pic x(40) value "KT001 Employee not found".
001800     03  KT002   pic x(40) value "KT002 Employee is retired".
001900     03  KT003   pic x(40) value "KT003 Already clocked in today".
002000     03  KT004   pic x(40) value "KT004 Not clocked in today".
002100     03  KT005   pic x(40)
002200             value "KT005 Invalid date - future not allowed".
002300     03  KT006   pic x(40)
002350             value "KT006 New clock-in after new clock-out".
002400     03  KT007   pic x(40)
002450             value "KT007 Duplicate request for this date".
002500     03  KT008   pic x(40)
002550             value "KT008 Adjustment request not found".
002600     03  KT009   pic x(40) value "KT009 Request is not pending".
002700     03  KT010   pic x(40)
002750             value "KT010 Vacation request not found".
002800     03  KT011   pic x(40)
002850             value "KT011 Status change not allowed".
002900     03  KT012   pic x(40)
002950             value "KT012 Invalid vacation date range".
003000     03  KT013   pic x(40) value "KT013 Future month not allowed".
003100     03  KT014   pic x(40)
003150             value "KT014 No attendance records found".
003200     03  KT015   pic x(40) value "KT015 Month already submitted".
003300     03  KT016   pic x(40)
003350             value "KT016 Incomplete punches for the month".
003400     03  KT017   pic x(40) value "KT017 Invalid status filter".
003500     03  filler  pic x(10).
003600*
