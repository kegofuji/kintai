000100*******************************************
000200*                                          *
000300*  Record Definition For Adjustment      *
000400*      Request Transaction Input File    *
000500*******************************************
000600*
000700* 14/03/99 vbc - Created, shape lifted from Kt-Clock-Trans-Record.
000800* 08/07/05 jt  - REQ-0092 Added Kt-Jt-Approver-Id so
000900*                approve/reject transactions carry who actioned
001000*                the request.
001100*
001200 01  KT-Adj-Trans-Record.
001300    03  KT-JT-Function             pic 9.
001400        88  KT-JT-Is-Create               value 1.
001500        88  KT-JT-Is-Approve               value 2.
001600        88  KT-JT-Is-Reject                value 3.
001700    03  KT-JT-Request-Id           pic 9(9)    comp.
001800    03  KT-JT-Employee-Id          pic 9(9)    comp.
001900    03  KT-JT-Target-Date          pic 9(8)    comp.
002000    03  KT-JT-New-Clock-In         pic 9(14)   comp.
002100    03  KT-JT-New-Clock-Out        pic 9(14)   comp.
002200    03  KT-JT-Reason               pic x(60).
002300    03  KT-JT-Approver-Id          pic 9(9)    comp.
002400    03  KT-JT-Stamp                pic 9(14)   comp.
002500    03  filler                     pic x(5).
002600*
