000100*****************************************************************
000200*                                                                *
000300*           Kintai Attendance - Monthly Submission Service      *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    KTMSUB.
000800 AUTHOR.        V B COEN.
000900 INSTALLATION.  APPLEWOOD COMPUTERS - KINTAI ATTENDANCE PROJECT.
001000 DATE-WRITTEN.  22/02/1999.
001100 DATE-COMPILED.
001200 SECURITY.      COPYRIGHT (C) 1999-2026 AND LATER, V B COEN.
001300*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001400*                SEE THE FILE COPYING FOR DETAILS.
001500*
001600* REMARKS.       AN EMPLOYEE'S OWN MONTH-END LOCK-DOWN REQUEST -
001700*                ONCE A MONTH'S PUNCHES ARE ALL PRESENT AND
001800*                CORRECT THE EMPLOYEE SUBMITS THE MONTH, WHICH
001900*                SETS THE FIXED FLAG SO KTCLOCK/KTADJ WILL NO
002000*                LONGER TOUCH THOSE DAYS, AND FLAGS THE MONTH
002100*                SUBMITTED FOR KTADMIN TO PICK UP AND
002200*                EVENTUALLY APPROVE (SEE THAT PROGRAM).
002300*
002400*                SEVEN-STEP GATE, IN ORDER, FIRST FAILURE WINS -
002500*                SHAPE VALID, EMPLOYEE EXISTS, MONTH NOT IN THE
002600*                FUTURE, RECORDS EXIST FOR THE MONTH, NONE ALREADY
002700*                FIXED, ALL HAVE BOTH PUNCHES, THEN FIX THE LOT.
002800*
002900* CHANGE LOG.
003000*-----------------------------------------------------------------
003100* 22/02/99 VBC - CREATED.  ORIGINAL CUT ONLY CHECKED REQUEST
003200*                SHAPE AND THAT THE EMPLOYEE EXISTED.
003300* 22/11/00 VBC - Y2K: YEAR-MONTH FIELD CONFIRMED FULL CENTURY+YEAR
003400*                THROUGHOUT, NO WINDOWING USED.
003500* 19/05/02 VBC - ADDED KT013-KT016 AND THE GATE CHECKS THAT GO
003600*                WITH THEM - FUTURE MONTH, NO RECORDS FOR THE
003700*                MONTH, MONTH ALREADY SUBMITTED, INCOMPLETE
003800*                PUNCHES - SEE FF200-CHECK-MONTH.
003900* 04/03/06 JT  - REQ-0318 FF310-FIX-ONE-ATT WAS SETTING
004000*                WS-TA-SUB-STATUS BUT NOT COUNTING THE RECORD IN
004100*                WS-FF-FIXED-THIS-RUN WHEN THE MONTH HAD ONLY ONE
004200*                ATTENDANCE ROW - THE "N RECORD(S) FIXED" REPLY
004300*                CAME BACK AS ZERO.  COUNTER MOVED AHEAD OF THE
004400*                PERIOD ON THE IF, NOW INCREMENTS EVERY TIME.
004500* 20/09/12 JT  - REQ-1704 FF200 NOW COUNTS WS-FF-INCOMPLETE-COUNT
004600*                SEPARATELY FROM WS-FF-FIXED-COUNT SO A MONTH
004700*                WITH BOTH A FIXED ROW AND AN INCOMPLETE ROW
004800*                REPORTS KT015 (ALREADY SUBMITTED) AHEAD OF KT016,
004900*                MATCHING THE GATE ORDER IN THE REMARKS ABOVE.
005000* 11/09/15 JT  - REQ-2901 DROPPED ISAM ACCESS TO KTEMP/KTATT,
005100*                SAME CHANGE AS MADE TO KTCLOCK/KTADJ/KTADMIN
005200*                THIS ROUND.
005300*
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT   KT-PARAM-FILE ASSIGN TO "KTPARAM"
006200              ORGANIZATION IS SEQUENTIAL
006300              FILE STATUS IS WS-Param-Status.
006400     SELECT   KT-MSUB-TRANS-FILE ASSIGN TO "KTMSTRN"
006500              ORGANIZATION IS SEQUENTIAL
006600              FILE STATUS IS WS-Trans-Status.
006700     SELECT   KT-EMPLOYEE-FILE ASSIGN TO "KTEMP"
006800              ORGANIZATION IS SEQUENTIAL
006900              FILE STATUS IS WS-Employee-Status.
007000     SELECT   KT-ATTENDANCE-FILE ASSIGN TO "KTATT"
007100              ORGANIZATION IS SEQUENTIAL
007200              FILE STATUS IS WS-Attendance-Status.
007300     SELECT   KT-MSUB-RESULT-FILE ASSIGN TO "KTMSRPT"
007400              ORGANIZATION IS LINE SEQUENTIAL
007500              FILE STATUS IS WS-Result-Status.
007600*
007700 DATA DIVISION.
007800 FILE SECTION.
007900 FD  KT-PARAM-FILE
008000     LABEL RECORDS ARE STANDARD.
008100     copy "Kintai-Nightly-1.0-copybooks-ktparam.cob".
008200*
008300 FD  KT-MSUB-TRANS-FILE
008400     LABEL RECORDS ARE STANDARD.
008500     copy "Kintai-Nightly-1.0-copybooks-ktmstrn.cob".
008600*
008700 FD  KT-EMPLOYEE-FILE
008800     LABEL RECORDS ARE STANDARD.
008900     copy "Kintai-Nightly-1.0-copybooks-ktemp.cob".
009000*
009100 FD  KT-ATTENDANCE-FILE
009200     LABEL RECORDS ARE STANDARD.
009300     copy "Kintai-Nightly-1.0-copybooks-ktatt.cob".
009400*
009500 FD  KT-MSUB-RESULT-FILE
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 80 CHARACTERS.
009800 01  KT-Msub-Result-Line            pic x(80).
009900*
010000 WORKING-STORAGE SECTION.
010100 01  WS-000-Status-Codes.
010200     03  WS-Param-Status            pic xx.
010300     03  WS-Trans-Status            pic xx.
010400         88  WS-Trans-Eof                  value "10".
010500     03  WS-Employee-Status         pic xx.
010600         88  WS-Employee-Eof               value "10".
010700     03  WS-Attendance-Status       pic xx.
010800         88  WS-Attendance-Eof             value "10".
010900     03  WS-Result-Status           pic xx.
011000     03  filler                     pic x(2).
011100*
011200 01  WS-000-Flags.
011300     03  WS-Trans-Eof-Flag          pic 9      comp.
011400         88  WS-No-More-Trans              value 1.
011500     03  WS-Found-Flag              pic 9      comp.
011600         88  WS-Row-Found                  value 1.
011700     03  WS-Reject-Code             pic 99     comp.
011800     03  WS-Trans-Count             pic 9(7)   comp.
011900     03  WS-Accept-Count            pic 9(7)   comp.
012000     03  WS-Reject-Count            pic 9(7)   comp.
012100     03  filler                     pic x(2).
012200*
012300 01  WS-Run-Date                    pic 9(8)   comp.
012400*
012500 01  WS-Run-Date-Redef              redefines WS-Run-Date.
012600     03  WS-Run-CCYY                pic 9(4).
012700     03  WS-Run-MM                  pic 99.
012800     03  WS-Run-DD                  pic 99.
012900*
013000 01  WS-Run-Year-Month              pic 9(6)   comp.
013100*
013200 01  WS-Result-Detail.
013300     03  WS-RD-Request              pic z(8)9.
013400     03  filler                     pic x(2) value spaces.
013500     03  WS-RD-Message              pic x(40).
013600     03  filler                     pic x(27) value spaces.
013700*
013800 01  WS-Result-Detail-Blank          redefines WS-Result-Detail
013900                                     pic x(80).
014000*
014100 copy "Kintai-Nightly-1.0-copybooks-ktmsg.cob".
014200*
014300*    Employee master, loaded once, searched read-only.
014400*
014500 01  WS-Employee-Table.
014600     03  WS-Employee-Count          pic 9(4)   comp value zero.
014700     03  WS-Employee-Entry
014800              occurs 1 to 9999 times
014900                   depending on WS-Employee-Count
015000              ascending key WS-TE-Employee-Id
015100              indexed by WS-Employee-Idx.
015200         05  WS-TE-Employee-Id      pic 9(9)   comp.
015300*
015400*    Attendance master - loaded, updated in place on a clean
015500*    submit, rewritten whole at close, same pattern as the
015600*    other programs.
015700*
015800 01  WS-Attendance-Table.
015900     03  WS-Att-Count               pic 9(4)   comp value zero.
016000     03  WS-Att-Entry
016100              occurs 1 to 9999 times depending on WS-Att-Count
016200              indexed by WS-Att-Idx.
016300         05  WS-TA-Id               pic 9(9)   comp.
016400         05  WS-TA-Employee-Id      pic 9(9)   comp.
016500         05  WS-TA-Date             pic 9(8)   comp.
016600         05  WS-TA-Year-Month       pic 9(6)   comp.
016700         05  WS-TA-Clock-In         pic 9(14)  comp.
016800         05  WS-TA-Clock-Out        pic 9(14)  comp.
016900         05  WS-TA-Late             pic 9(4)   comp.
017000         05  WS-TA-Early            pic 9(4)   comp.
017100         05  WS-TA-Overtime         pic 9(4)   comp.
017200         05  WS-TA-Night            pic 9(4)   comp.
017300         05  WS-TA-Status           pic x(20).
017400         05  WS-TA-Fixed-Flag       pic 9      comp.
017500         05  WS-TA-Sub-Status       pic x(15).
017600         05  WS-TA-Created-At       pic 9(14)  comp.
017700         05  WS-TA-Updated-At       pic 9(14)  comp.
017800     03  WS-Att-Row                 pic 9(4)   comp.
017900*
018000 01  WS-FF-Work.
018100     03  WS-FF-Match-Emp            pic 9(9)   comp.
018200     03  WS-FF-Match-YM             pic 9(6)   comp.
018300     03  WS-FF-Match-YM-Redef       redefines WS-FF-Match-YM.
018400         05  WS-FF-Match-CCYY       pic 9(4).
018500         05  WS-FF-Match-MM         pic 99.
018600     03  WS-FF-Hit-Count            pic 9(4)   comp.
018700     03  WS-FF-Fixed-Count          pic 9(4)   comp.
018800     03  WS-FF-Incomplete-Count     pic 9(4)   comp.
018900     03  WS-FF-Fixed-This-Run       pic 9(4)   comp.
019000*
019100 PROCEDURE DIVISION.
019200*=====================
019300*
019400 AA000-MAIN.
019500     perform  AA010-OPEN-FILES        thru AA010-EXIT.
019600     perform  AA020-GET-RUN-DATE      thru AA020-EXIT.
019700     perform  AA030-PROCESS-TRANS
019800              until WS-No-More-Trans.
019900     perform  AA900-CLOSE-FILES       thru AA900-EXIT.
020000     goback.
020100*
020200 AA010-OPEN-FILES.
020300     move     0 to WS-Trans-Eof-Flag.
020400     move     0 to WS-Trans-Count WS-Accept-Count WS-Reject-Count.
020500     open     input  KT-MSUB-TRANS-FILE
020600              output KT-MSUB-RESULT-FILE.
020700     perform  AA011-LOAD-EMPLOYEES    thru AA011-EXIT.
020800     perform  AA012-LOAD-ATTENDANCE   thru AA012-EXIT.
020900 AA010-EXIT.
021000     exit.
021100*
021200 AA011-LOAD-EMPLOYEES.
021300     move     0 to WS-Employee-Count.
021400     open     input KT-EMPLOYEE-FILE.
021500     perform  AA011A-READ-ONE-EMP until WS-Employee-Eof.
021600     close    KT-Employee-File.
021700 AA011-EXIT.
021800     exit.
021900*
022000 AA011A-READ-ONE-EMP.
022100     read     KT-Employee-File
022200              at end set WS-Employee-Eof to true
022300              not at end
022400                  add 1 to WS-Employee-Count
022500                  move KT-Employee-Id
022600                       to WS-TE-Employee-Id (WS-Employee-Count)
022700     end-read.
022800 AA011A-EXIT.
022900     exit.
023000*
023100 AA012-LOAD-ATTENDANCE.
023200     move     0 to WS-Att-Count.
023300     open     input KT-Attendance-File.
023400     perform  AA012A-READ-ONE-ATT until WS-Attendance-Eof.
023500     close    KT-Attendance-File.
023600 AA012-EXIT.
023700     exit.
023800*
023900 AA012A-READ-ONE-ATT.
024000     read     KT-Attendance-File
024100              at end set WS-Attendance-Eof to true
024200              not at end perform AA012B-STORE-ATT-ROW
024300                         thru AA012B-EXIT
024400     end-read.
024500 AA012A-EXIT.
024600     exit.
024700*
024800 AA012B-STORE-ATT-ROW.
024900     add      1 to WS-Att-Count.
025000     move     KT-Attendance-Id   to WS-TA-Id (WS-Att-Count).
025100     move     KT-Att-Employee-Id
025200             to WS-TA-Employee-Id (WS-Att-Count).
025300     move     KT-Attendance-Date to WS-TA-Date (WS-Att-Count).
025400     divide   KT-Attendance-Date by 100
025500              giving WS-TA-Year-Month (WS-Att-Count).
025600     move     KT-Clock-In-Time   to WS-TA-Clock-In (WS-Att-Count).
025700     move     KT-Clock-Out-Time
025800             to WS-TA-Clock-Out (WS-Att-Count).
025900     move     KT-Late-Minutes    to WS-TA-Late (WS-Att-Count).
026000     move     KT-Early-Leave-Minutes
026100                                 to WS-TA-Early (WS-Att-Count).
026200     move     KT-Overtime-Minutes
026300             to WS-TA-Overtime (WS-Att-Count).
026400     move     KT-Night-Shift-Minutes
026500                                 to WS-TA-Night (WS-Att-Count).
026600     move     KT-Attendance-Status to WS-TA-Status (WS-Att-Count).
026700     move     KT-Att-Fixed-Flag
026800             to WS-TA-Fixed-Flag (WS-Att-Count).
026900     move     KT-Att-Submission-Status
027000             to WS-TA-Sub-Status (WS-Att-Count).
027100     move     KT-Att-Created-At
027200             to WS-TA-Created-At (WS-Att-Count).
027300     move     KT-Att-Updated-At
027400             to WS-TA-Updated-At (WS-Att-Count).
027500 AA012B-EXIT.
027600     exit.
027700*
027800 AA020-GET-RUN-DATE.
027900     move     zero to WS-Run-Date.
028000     open     input KT-PARAM-FILE.
028100     read     KT-Param-File
028200              at end move zero to WS-Run-Date
028300     end-read.
028400     if       WS-Param-Status = "00"
028500              move KT-Pr1-Run-Date to WS-Run-Date.
028600     close    KT-Param-File.
028700     divide   WS-Run-Date by 100 giving WS-Run-Year-Month.
028800 AA020-EXIT.
028900     exit.
029000*
029100 AA030-PROCESS-TRANS.
029200     read     KT-MSUB-TRANS-FILE
029300              at end move 1 to WS-Trans-Eof-Flag
029400              not at end perform FF100-VALIDATE-REQUEST
029500                         thru FF100-EXIT
029600     end-read.
029700 AA030-EXIT.
029800     exit.
029900*
030000*    Step 1 - required field and shape.  A zero employee id or
030100*    a zero year-month can never come off a well-formed
030200*    transaction so that alone stands in for the controller's
030300*    YYYY-MM pattern check.
030400*
030500 FF100-VALIDATE-REQUEST.
030600     add      1 to WS-Trans-Count.
030700     move     0 to WS-Reject-Code.
030800     move     KT-MS-Employee-Id to WS-RD-Request.
030900     if       KT-MS-Employee-Id = 0 or KT-MS-Year-Month = 0
031000              move 90 to WS-Reject-Code
031100              go to FF100-Edit-Done.
031200*
031300*    Step 2 - employee must exist.
031400*
031500     move     0 to WS-Found-Flag.
031600     search all WS-Employee-Entry
031700              at end move 01 to WS-Reject-Code
031800              when WS-TE-Employee-Id (WS-Employee-Idx)
031900                       = KT-MS-Employee-Id
032000                   set WS-Row-Found to true.
032100     if       WS-Reject-Code not = 0
032200              go to FF100-Edit-Done.
032300*
032400*    Step 3 - month may not be in the future.
032500*
032600     if       KT-MS-Year-Month > WS-Run-Year-Month
032700              move 13 to WS-Reject-Code
032800              go to FF100-Edit-Done.
032900*
033000     perform  FF200-CHECK-COMPLETE thru FF200-EXIT.
033100     if       WS-Reject-Code = 0
033200              perform FF300-FIX-MONTH thru FF300-EXIT.
033300 FF100-Edit-Done.
033400     if       WS-Reject-Code = 0
033500              add 1 to WS-Accept-Count
033600         else
033700              add 1 to WS-Reject-Count.
033800     perform  AA080-WRITE-RESULT thru AA080-EXIT.
033900 FF100-EXIT.
034000     exit.
034100*
034200*    Steps 4, 5 and 6 - records must exist, none already
034300*    fixed, and every one of them must carry both punches.
034400*
034500 FF200-CHECK-COMPLETE.
034600     move     KT-MS-Employee-Id to WS-FF-Match-Emp.
034700     move     KT-MS-Year-Month  to WS-FF-Match-YM.
034800     move     0 to WS-FF-Hit-Count WS-FF-Fixed-Count
034900                    WS-FF-Incomplete-Count.
035000     move     1 to WS-Att-Row.
035100     perform  FF210-SCAN-ONE-ATT
035200              until WS-Att-Row > WS-Att-Count.
035300     if       WS-FF-Hit-Count = 0
035400              move 14 to WS-Reject-Code
035500              go to FF200-Exit.
035600     if       WS-FF-Fixed-Count not = 0
035700              move 15 to WS-Reject-Code
035800              go to FF200-Exit.
035900     if       WS-FF-Incomplete-Count not = 0
036000              move 16 to WS-Reject-Code
036100              go to FF200-Exit.
036200 FF200-EXIT.
036300     exit.
036400*
036500 FF210-SCAN-ONE-ATT.
036600     if       WS-TA-Employee-Id (WS-Att-Row) = WS-FF-Match-Emp
036700              and WS-TA-Year-Month (WS-Att-Row) = WS-FF-Match-YM
036800              add 1 to WS-FF-Hit-Count
036900              if   WS-TA-Fixed-Flag (WS-Att-Row) = 1
037000                   add 1 to WS-FF-Fixed-Count
037100              end-if
037200              if   WS-TA-Clock-In (WS-Att-Row) = 0
037300                   or WS-TA-Clock-Out (WS-Att-Row) = 0
037400                   add 1 to WS-FF-Incomplete-Count
037500              end-if.
037600     add      1 to WS-Att-Row.
037700 FF210-EXIT.
037800     exit.
037900*
038000*    Step 7 - fix and submit every record in the month, and report
038100*    back how many were touched.
038200*
038300 FF300-FIX-MONTH.
038400     move     0 to WS-FF-Fixed-This-Run.
038500     move     1 to WS-Att-Row.
038600     perform  FF310-FIX-ONE-ATT
038700              until WS-Att-Row > WS-Att-Count.
038800     move     KT-MS-Employee-Id to WS-RD-Request.
038900     string   WS-FF-Match-CCYY     delimited by size
039000              "-"                  delimited by size
039100              WS-FF-Match-MM       delimited by size
039200              " SUBMITTED, "       delimited by size
039300              WS-FF-Fixed-This-Run delimited by size
039400              " RECORD(S) FIXED"   delimited by size
039500              into WS-RD-Message.
039600 FF300-EXIT.
039700     exit.
039800*
039900 FF310-FIX-ONE-ATT.
040000     if       WS-TA-Employee-Id (WS-Att-Row) = WS-FF-Match-Emp
040100              and WS-TA-Year-Month (WS-Att-Row) = WS-FF-Match-YM
040200              move 1 to WS-TA-Fixed-Flag (WS-Att-Row)
040300              move "SUBMITTED" to WS-TA-Sub-Status (WS-Att-Row)
040400              add 1 to WS-FF-Fixed-This-Run.
040500     add      1 to WS-Att-Row.
040600 FF310-EXIT.
040700     exit.
040800*
040900 AA080-WRITE-RESULT.
041000     evaluate WS-Reject-Code
041100         when 01  move KT001 to WS-RD-Message
041200         when 13  move KT013 to WS-RD-Message
041300         when 14  move KT014 to WS-RD-Message
041400         when 15  move KT015 to WS-RD-Message
041500         when 16  move KT016 to WS-RD-Message
041600         when 90
041700              move "INVALID EMPLOYEE-ID OR YEAR-MONTH ON REQUEST"
041800                   to WS-RD-Message
041900         when other continue
042000     end-evaluate.
042100     move     WS-Result-Detail-Blank to KT-Msub-Result-Line.
042200     string   WS-RD-Request   delimited by size
042300              "  "            delimited by size
042400              WS-RD-Message   delimited by size
042500              into KT-Msub-Result-Line.
042600     write    KT-Msub-Result-Line.
042700     move     spaces to WS-Result-Detail-Blank.
042800 AA080-EXIT.
042900     exit.
043000*
043100 AA900-CLOSE-FILES.
043200     close    KT-MSUB-TRANS-FILE
043300              KT-MSUB-RESULT-FILE.
043400     open     output KT-ATTENDANCE-FILE.
043500     move     1 to WS-Att-Row.
043600     perform  AA910-WRITE-ATT-ROW
043700              until WS-Att-Row > WS-Att-Count.
043800     close    KT-ATTENDANCE-FILE.
043900 AA900-EXIT.
044000     exit.
044100*
044200 AA910-WRITE-ATT-ROW.
044300     move     WS-TA-Id (WS-Att-Row)  to KT-Attendance-Id.
044400     move     WS-TA-Employee-Id (WS-Att-Row)
044500                                     to KT-Att-Employee-Id.
044600     move     WS-TA-Date (WS-Att-Row) to KT-Attendance-Date.
044700     move     WS-TA-Clock-In (WS-Att-Row) to KT-Clock-In-Time.
044800     move     WS-TA-Clock-Out (WS-Att-Row) to KT-Clock-Out-Time.
044900     move     WS-TA-Late (WS-Att-Row) to KT-Late-Minutes.
045000     move     WS-TA-Early (WS-Att-Row)
045100                                     to KT-Early-Leave-Minutes.
045200     move     WS-TA-Overtime (WS-Att-Row) to KT-Overtime-Minutes.
045300     move     WS-TA-Night (WS-Att-Row) to KT-Night-Shift-Minutes.
045400     move     WS-TA-Status (WS-Att-Row) to KT-Attendance-Status.
045500     move     WS-TA-Fixed-Flag (WS-Att-Row) to KT-Att-Fixed-Flag.
045600     move     WS-TA-Sub-Status (WS-Att-Row)
045700                                     to KT-Att-Submission-Status.
045800     move     WS-TA-Created-At (WS-Att-Row) to KT-Att-Created-At.
045900     move     WS-TA-Updated-At (WS-Att-Row) to KT-Att-Updated-At.
046000     write    KT-Attendance-Record.
046100     add      1 to WS-Att-Row.
046200 AA910-EXIT.
046300     exit.
