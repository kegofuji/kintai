000100*****************************************************************
000200*                                                                *
000300*            Kintai Attendance - Paid Vacation Service           *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    KTVAC.
000800 AUTHOR.        V B COEN.
000900 INSTALLATION.  APPLEWOOD COMPUTERS - KINTAI ATTENDANCE PROJECT.
001000 DATE-WRITTEN.  16/02/1999.
001100 DATE-COMPILED.
001200 SECURITY.      COPYRIGHT (C) 1999-2026 AND LATER, V B COEN.
001300*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001400*                SEE THE FILE COPYING FOR DETAILS.
001500*
001600* REMARKS.       CREATES PAID VACATION REQUESTS AND ACTIONS THEIR
001700*                APPROVE/REJECT STATUS CHANGES.  DAYS IS WORKED
001800*                OUT HERE FROM START/END DATE RATHER THAN TAKEN
001900*                OFF THE TRANSACTION - SEE THE REQ-0140 LOG ENTRY.
002000*
002100*                DD050 CONVERTS A CCYYMMDD DATE TO AN ASTRONOMICAL
002200*                JULIAN DAY NUMBER (RICHARDS' ALGORITHM) SO DAYS
002300*                CAN BE COUNTED ACROSS A MONTH OR YEAR BOUNDARY
002400*                WITHOUT A CALENDAR TABLE.  OVERLAP CHECKING DOES
002500*                NOT NEED THIS - CCYYMMDD COMPARES THE SAME AS
002600*                IT SORTS, SO A PLAIN NUMERIC COMPARE IS ENOUGH
002700*                THERE.
002800*
002900*                EMPLOYEE AND VACATION FILES ARE BOTH PLAIN
003000*                SEQUENTIAL, LOADED INTO A WORKING-STORAGE TABLE
003100*                AT OPEN AND (VACATION ONLY) REWRITTEN AT CLOSE -
003200*                SAME SHAPE AS KTCLOCK AND KTADJ, SEE THOSE
003300*                PROGRAMS' REMARKS FOR WHY.
003400*
003500* CHANGE LOG.
003600*-----------------------------------------------------------------
003700* 16/02/99 VBC - CREATED.
003800* 04/10/01 VBC - Y2K: START/END-DATE FIELDS CONFIRMED FULL CENTURY
003900*                THROUGHOUT.
004000* 02/06/06 JT  - REQ-0140 DAYS NOW COMPUTED HERE VIA DD050 INSTEAD
004100*                OF BEING TAKEN OFF THE TRANSACTION RECORD.
004200* 14/09/15 JT  - REQ-2901 DROPPED ISAM ACCESS TO KTEMP/KTVACF,
004300*                SAME CHANGE AS MADE TO KTCLOCK AND KTADJ THIS
004400*                ROUND.
004500*
004600*****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT   KT-PARAM-FILE ASSIGN TO "KTPARAM"
005400              ORGANIZATION IS SEQUENTIAL
005500              FILE STATUS IS WS-Param-Status.
005600     SELECT   KT-VAC-TRANS-FILE ASSIGN TO "KTVACTRN"
005700              ORGANIZATION IS SEQUENTIAL
005800              FILE STATUS IS WS-Trans-Status.
005900     SELECT   KT-EMPLOYEE-FILE ASSIGN TO "KTEMP"
006000              ORGANIZATION IS SEQUENTIAL
006100              FILE STATUS IS WS-Employee-Status.
006200     SELECT   KT-VACATION-FILE ASSIGN TO "KTVACF"
006300              ORGANIZATION IS SEQUENTIAL
006400              FILE STATUS IS WS-Vac-Status.
006500     SELECT   KT-VAC-RESULT-FILE ASSIGN TO "KTVACRPT"
006600              ORGANIZATION IS LINE SEQUENTIAL
006700              FILE STATUS IS WS-Result-Status.
006800*
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  KT-PARAM-FILE
007200     LABEL RECORDS ARE STANDARD.
007300     copy "Kintai-Nightly-1.0-copybooks-ktparam.cob".
007400*
007500 FD  KT-VAC-TRANS-FILE
007600     LABEL RECORDS ARE STANDARD.
007700     copy "Kintai-Nightly-1.0-copybooks-ktvactrn.cob".
007800*
007900 FD  KT-EMPLOYEE-FILE
008000     LABEL RECORDS ARE STANDARD.
008100     copy "Kintai-Nightly-1.0-copybooks-ktemp.cob".
008200*
008300 FD  KT-VACATION-FILE
008400     LABEL RECORDS ARE STANDARD.
008500     copy "Kintai-Nightly-1.0-copybooks-ktvac.cob".
008600*
008700 FD  KT-VAC-RESULT-FILE
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 80 CHARACTERS.
009000 01  KT-Vac-Result-Line             pic x(80).
009100*
009200 WORKING-STORAGE SECTION.
009300 01  WS-000-Status-Codes.
009400     03  WS-Param-Status            pic xx.
009500     03  WS-Trans-Status            pic xx.
009600         88  WS-Trans-Eof                  value "10".
009700     03  WS-Employee-Status         pic xx.
009800         88  WS-Employee-Eof               value "10".
009900     03  WS-Vac-Status              pic xx.
010000         88  WS-Vac-Eof                    value "10".
010100     03  WS-Result-Status           pic xx.
010200     03  filler                     pic x(2).
010300*
010400 01  WS-000-Flags.
010500     03  WS-Trans-Eof-Flag          pic 9      comp.
010600         88  WS-No-More-Trans              value 1.
010700     03  WS-Found-Flag              pic 9      comp.
010800         88  WS-Row-Found                  value 1.
010900     03  WS-Reject-Code             pic 99     comp.
011000     03  WS-Trans-Count             pic 9(7)   comp.
011100     03  WS-Accept-Count            pic 9(7)   comp.
011200     03  WS-Reject-Count            pic 9(7)   comp.
011300     03  filler                     pic x(2).
011400*
011500 01  WS-Run-Date                    pic 9(8)   comp.
011600*
011700 01  WS-Run-Date-Redef              redefines WS-Run-Date.
011800     03  WS-Run-CCYY                pic 9(4).
011900     03  WS-Run-MM                  pic 99.
012000     03  WS-Run-DD                  pic 99.
012100*
012200 01  WS-Result-Detail.
012300     03  WS-RD-Request              pic z(8)9.
012400     03  filler                     pic x(2) value spaces.
012500     03  WS-RD-Message              pic x(40).
012600     03  filler                     pic x(27) value spaces.
012700*
012800 01  WS-Result-Detail-Blank          redefines WS-Result-Detail
012900                                     pic x(80).
013000*
013100 copy "Kintai-Nightly-1.0-copybooks-ktmsg.cob".
013200*
013300*    Work fields for the Julian day number conversion used by
013400*    DD050 - see the REMARKS paragraph up top for why this is
013500*    needed.
013600*
013700 01  WS-JDN-Calc.
013800     03  WS-JC-CCYY                 pic 9(4)   comp.
013900     03  WS-JC-MM                   pic 99     comp.
014000     03  WS-JC-DD                   pic 99     comp.
014100     03  WS-JC-A                    pic s9(4)  comp.
014200     03  WS-JC-Y                    pic s9(6)  comp.
014300     03  WS-JC-M                    pic s9(4)  comp.
014400     03  WS-JC-T1                   pic s9(9)  comp.
014500     03  WS-JC-T2                   pic s9(9)  comp.
014600     03  WS-JC-T3                   pic s9(9)  comp.
014700     03  WS-JC-T4                   pic s9(9)  comp.
014800     03  WS-JC-JDN                  pic s9(9)  comp.
014900*
015000 01  WS-VC-Start-JDN                pic s9(9)  comp.
015100 01  WS-VC-End-JDN                  pic s9(9)  comp.
015200 01  WS-VC-Days                     pic 9(3)   comp.
015300*
015400*    Scratch area DD050's callers use to split a CCYYMMDD field
015500*    before handing the pieces to the converter - kept separate
015600*    from WS-Run-Date so DD100 doesn't have to save and restore
015700*    the run date around the two calls it makes per transaction.
015800*
015900 01  WS-Split-Date                  pic 9(8)   comp.
016000*
016100 01  WS-Split-Date-Redef            redefines WS-Split-Date.
016200     03  WS-SD-CCYY                 pic 9(4).
016300     03  WS-SD-MM                   pic 99.
016400     03  WS-SD-DD                   pic 99.
016500*
016600*    Employee master, same shape as KTCLOCK/KTADJ - read-only here
016700*    so SEARCH ALL is safe.
016800*
016900 01  WS-Employee-Table.
017000     03  WS-Employee-Count          pic 9(4)   comp value zero.
017100     03  WS-Employee-Entry
017200              occurs 1 to 9999 times
017300                   depending on WS-Employee-Count
017400              ascending key WS-TE-Employee-Id
017500              indexed by WS-Employee-Idx.
017600         05  WS-TE-Employee-Id      pic 9(9)   comp.
017700         05  WS-TE-Retirement-Date  pic 9(8)   comp.
017800         05  WS-TE-Is-Active        pic 9      comp.
017900*
018000*    Vacation request master - appended on create, so it ends up
018100*    newest-last.  Scanned by plain PERFORM, never SEARCH ALL.
018200*
018300 01  WS-Vacation-Table.
018400     03  WS-Vac-Count               pic 9(4)   comp value zero.
018500     03  WS-Vac-Entry
018600              occurs 1 to 9999 times depending on WS-Vac-Count
018700              indexed by WS-Vac-Idx.
018800         05  WS-VC-Request-Id       pic 9(9)   comp.
018900         05  WS-VC-Employee-Id      pic 9(9)   comp.
019000         05  WS-VC-Start-Date       pic 9(8)   comp.
019100         05  WS-VC-End-Date         pic 9(8)   comp.
019200         05  WS-VC-Day-Count        pic 9(3)   comp.
019300         05  WS-VC-Reason           pic x(200).
019400         05  WS-VC-Status           pic x(10).
019500         05  WS-VC-Created-At       pic 9(14)  comp.
019600     03  WS-Vac-Row                 pic 9(4)   comp.
019700     03  WS-Next-Vac-Id             pic 9(9)   comp value zero.
019800*
019900 PROCEDURE DIVISION.
020000*=====================
020100*
020200 AA000-MAIN.
020300     perform  AA010-OPEN-FILES        thru AA010-EXIT.
020400     perform  AA020-GET-RUN-DATE      thru AA020-EXIT.
020500     perform  AA030-PROCESS-TRANS
020600              until WS-No-More-Trans.
020700     perform  DD300-LIST-VACATIONS    thru DD300-EXIT.
020800     perform  AA900-CLOSE-FILES       thru AA900-EXIT.
020900     goback.
021000*
021100 AA010-OPEN-FILES.
021200     move     0 to WS-Trans-Eof-Flag.
021300     move     0 to WS-Trans-Count WS-Accept-Count WS-Reject-Count.
021400     open     input  KT-VAC-TRANS-FILE
021500              output KT-VAC-RESULT-FILE.
021600     perform  AA011-LOAD-EMPLOYEES    thru AA011-EXIT.
021700     perform  AA012-LOAD-VACATIONS    thru AA012-EXIT.
021800 AA010-EXIT.
021900     exit.
022000*
022100 AA011-LOAD-EMPLOYEES.
022200     move     0 to WS-Employee-Count.
022300     open     input KT-EMPLOYEE-FILE.
022400     perform  AA011A-READ-ONE-EMP until WS-Employee-Eof.
022500     close    KT-Employee-File.
022600 AA011-EXIT.
022700     exit.
022800*
022900 AA011A-READ-ONE-EMP.
023000     read     KT-Employee-File
023100              at end set WS-Employee-Eof to true
023200              not at end perform AA011B-STORE-EMP-ROW
023300                         thru AA011B-EXIT
023400     end-read.
023500 AA011A-EXIT.
023600     exit.
023700*
023800 AA011B-STORE-EMP-ROW.
023900     add      1 to WS-Employee-Count.
024000     move     KT-Employee-Id
024100                  to WS-TE-Employee-Id (WS-Employee-Count).
024200     move     KT-Retirement-Date
024300                  to WS-TE-Retirement-Date (WS-Employee-Count).
024400     move     KT-Is-Active
024500                  to WS-TE-Is-Active (WS-Employee-Count).
024600 AA011B-EXIT.
024700     exit.
024800*
024900 AA012-LOAD-VACATIONS.
025000     move     0 to WS-Vac-Count.
025100     move     0 to WS-Next-Vac-Id.
025200     open     input KT-Vacation-File.
025300     perform  AA012A-READ-ONE-VAC until WS-Vac-Eof.
025400     close    KT-Vacation-File.
025500     add      1 to WS-Next-Vac-Id.
025600 AA012-EXIT.
025700     exit.
025800*
025900 AA012A-READ-ONE-VAC.
026000     read     KT-Vacation-File
026100              at end set WS-Vac-Eof to true
026200              not at end perform AA012B-STORE-VAC-ROW
026300                         thru AA012B-EXIT
026400     end-read.
026500 AA012A-EXIT.
026600     exit.
026700*
026800 AA012B-STORE-VAC-ROW.
026900     add      1 to WS-Vac-Count.
027000     move     KT-Vacation-Id   to WS-VC-Request-Id (WS-Vac-Count).
027100     move     KT-Vac-Employee-Id
027200             to WS-VC-Employee-Id (WS-Vac-Count).
027300     move     KT-Vac-Start-Date
027400             to WS-VC-Start-Date (WS-Vac-Count).
027500     move     KT-Vac-End-Date  to WS-VC-End-Date (WS-Vac-Count).
027600     move     KT-Vac-Days      to WS-VC-Day-Count (WS-Vac-Count).
027700     move     KT-Vac-Reason    to WS-VC-Reason (WS-Vac-Count).
027800     move     KT-Vac-Status    to WS-VC-Status (WS-Vac-Count).
027900     move     KT-Vac-Created-At
028000             to WS-VC-Created-At (WS-Vac-Count).
028100     if       KT-Vacation-Id not < WS-Next-Vac-Id
028200              move KT-Vacation-Id to WS-Next-Vac-Id.
028300 AA012B-EXIT.
028400     exit.
028500*
028600 AA020-GET-RUN-DATE.
028700     move     zero to WS-Run-Date.
028800     open     input KT-PARAM-FILE.
028900     read     KT-Param-File
029000              at end move zero to WS-Run-Date
029100     end-read.
029200     if       WS-Param-Status = "00"
029300              move KT-Pr1-Run-Date to WS-Run-Date.
029400     close    KT-Param-File.
029500 AA020-EXIT.
029600     exit.
029700*
029800 AA030-PROCESS-TRANS.
029900     read     KT-VAC-TRANS-FILE
030000              at end move 1 to WS-Trans-Eof-Flag
030100              not at end perform AA040-EDIT-ONE-TRANS
030200                         thru AA040-EXIT
030300     end-read.
030400 AA030-EXIT.
030500     exit.
030600*
030700 AA040-EDIT-ONE-TRANS.
030800     add      1 to WS-Trans-Count.
030900     move     0 to WS-Reject-Code.
031000     move     KT-VT-Request-Id to WS-RD-Request.
031100*
031200     evaluate true
031300         when KT-VT-Is-Create
031400              perform DD100-CREATE-VACATION thru DD100-EXIT
031500         when KT-VT-Is-Status-Change
031600              perform DD200-UPDATE-STATUS thru DD200-EXIT
031700         when other
031800              move 99 to WS-Reject-Code
031900     end-evaluate.
032000*
032100     if       WS-Reject-Code = 0
032200              add 1 to WS-Accept-Count
032300         else
032400              add 1 to WS-Reject-Count.
032500     perform  AA080-WRITE-RESULT thru AA080-EXIT.
032600 AA040-EXIT.
032700     exit.
032800*
032900 DD050-CALC-JDN.
033000*
033100*    Astronomical Julian day number for a CCYYMMDD date,
033200*    WS-JC-CCYY/MM/DD in, WS-JC-JDN out.  Each term is its own
033300*    COMPUTE so the integer division truncates at every step
033400*    the way the published algorithm requires - one COMPUTE
033500*    for the whole formula would carry decimal precision
033600*    through and give the wrong answer.
033700*
033800     compute  WS-JC-A = (14 - WS-JC-MM) / 12.
033900     compute  WS-JC-Y = WS-JC-CCYY + 4800 - WS-JC-A.
034000     compute  WS-JC-M = WS-JC-MM + 12 * WS-JC-A - 3.
034100     compute  WS-JC-T1 = (153 * WS-JC-M + 2) / 5.
034200     compute  WS-JC-T2 = WS-JC-Y / 4.
034300     compute  WS-JC-T3 = WS-JC-Y / 100.
034400     compute  WS-JC-T4 = WS-JC-Y / 400.
034500     compute  WS-JC-JDN = WS-JC-DD + WS-JC-T1 + (365 * WS-JC-Y)
034600                         + WS-JC-T2 - WS-JC-T3 + WS-JC-T4 - 32045.
034700 DD050-EXIT.
034800     exit.
034900*
035000 DD100-CREATE-VACATION.
035100*
035200*    Rule 1 - employee must exist and not be retired.
035300*
035400     move     0 to WS-Found-Flag.
035500     search all WS-Employee-Entry
035600              at end move 01 to WS-Reject-Code
035700              when WS-TE-Employee-Id (WS-Employee-Idx)
035800                       = KT-VT-Employee-Id
035900                   set WS-Row-Found to true.
036000     if       WS-Reject-Code not = 0
036100              go to DD100-Exit.
036200     if       WS-TE-Retirement-Date (WS-Employee-Idx) > 0
036300              or WS-TE-Is-Active (WS-Employee-Idx) = 0
036400              move 02 to WS-Reject-Code
036500              go to DD100-Exit.
036600*
036700*    Rule 2 - start must not be after end, and start may not be in
036800*    the past.
036900*
037000     if       KT-VT-Start-Date = 0 or KT-VT-End-Date = 0
037100              or KT-VT-Start-Date > KT-VT-End-Date
037200              move 12 to WS-Reject-Code
037300              go to DD100-Exit.
037400     if       KT-VT-Start-Date < WS-Run-Date
037500              move 12 to WS-Reject-Code
037600              go to DD100-Exit.
037700*
037800*    Rule 3 - no existing request for this employee may
037900*    overlap the new range.  CCYYMMDD compares the same as it
038000*    sorts, so a plain numeric compare is all an overlap test
038100*    needs.
038200*
038300     move     1 to WS-Vac-Row.
038400     perform  DD110-SCAN-OVERLAP-ROW
038500              until WS-Vac-Row > WS-Vac-Count
038600                 or WS-Reject-Code not = 0.
038700     if       WS-Reject-Code not = 0
038800              go to DD100-Exit.
038900*
039000*    Rule 4 - compute days and insert, status PENDING.
039100*
039200     move     KT-VT-Start-Date to WS-Split-Date.
039300     move     WS-SD-CCYY to WS-JC-CCYY.
039400     move     WS-SD-MM   to WS-JC-MM.
039500     move     WS-SD-DD   to WS-JC-DD.
039600     perform  DD050-CALC-JDN thru DD050-EXIT.
039700     move     WS-JC-JDN to WS-VC-Start-JDN.
039800     move     KT-VT-End-Date to WS-Split-Date.
039900     move     WS-SD-CCYY to WS-JC-CCYY.
040000     move     WS-SD-MM   to WS-JC-MM.
040100     move     WS-SD-DD   to WS-JC-DD.
040200     perform  DD050-CALC-JDN thru DD050-EXIT.
040300     move     WS-JC-JDN to WS-VC-End-JDN.
040400     compute  WS-VC-Days = WS-VC-End-JDN - WS-VC-Start-JDN + 1.
040500*
040600     if       WS-Vac-Count >= 9999
040700              display "KTVAC - VACATION TABLE FULL, ABORT"
040800              move 16 to return-code
040900              goback.
041000     add      1 to WS-Vac-Count.
041100     move     WS-Next-Vac-Id   to WS-VC-Request-Id (WS-Vac-Count).
041200     add      1 to WS-Next-Vac-Id.
041300     move     KT-VT-Employee-Id
041400             to WS-VC-Employee-Id (WS-Vac-Count).
041500     move     KT-VT-Start-Date to WS-VC-Start-Date (WS-Vac-Count).
041600     move     KT-VT-End-Date   to WS-VC-End-Date (WS-Vac-Count).
041700     move     WS-VC-Days       to WS-VC-Day-Count (WS-Vac-Count).
041800     move     KT-VT-Reason     to WS-VC-Reason (WS-Vac-Count).
041900     move     "PENDING"        to WS-VC-Status (WS-Vac-Count).
042000     move     KT-VT-Stamp      to WS-VC-Created-At (WS-Vac-Count).
042100     move     WS-VC-Request-Id (WS-Vac-Count) to WS-RD-Request.
042200     move     "VACATION REQUEST CREATED" to WS-RD-Message.
042300 DD100-EXIT.
042400     exit.
042500*
042600 DD110-SCAN-OVERLAP-ROW.
042700*
042800*    Status-agnostic overlap test - a rejected request still
042900*    blocks the same date range, it is not skipped here.
043000*
043100     if       WS-VC-Employee-Id (WS-Vac-Row) = KT-VT-Employee-Id
043200              and KT-VT-Start-Date
043300                 not > WS-VC-End-Date (WS-Vac-Row)
043400              and WS-VC-Start-Date (WS-Vac-Row)
043500                 not > KT-VT-End-Date
043600              move 07 to WS-Reject-Code
043700         else
043800              add 1 to WS-Vac-Row.
043900 DD110-EXIT.
044000     exit.
044100*
044200 DD200-UPDATE-STATUS.
044300     move     0 to WS-Found-Flag.
044400     move     1 to WS-Vac-Row.
044500     perform  DD210-SCAN-ONE-VAC
044600              until WS-Vac-Row > WS-Vac-Count
044700                 or WS-Row-Found.
044800     if       not WS-Row-Found
044900              move 10 to WS-Reject-Code
045000              go to DD200-Exit.
045100*
045200     if       WS-VC-Status (WS-Vac-Row) = "APPROVED"
045300              or WS-VC-Status (WS-Vac-Row) = "REJECTED"
045400              move 11 to WS-Reject-Code
045500              go to DD200-Exit.
045600     if       KT-VT-New-Status = WS-VC-Status (WS-Vac-Row)
045700              move 11 to WS-Reject-Code
045800              go to DD200-Exit.
045900*
046000     move     KT-VT-New-Status to WS-VC-Status (WS-Vac-Row).
046100     move     WS-VC-Request-Id (WS-Vac-Row) to WS-RD-Request.
046200     move     "VACATION STATUS UPDATED" to WS-RD-Message.
046300 DD200-EXIT.
046400     exit.
046500*
046600 DD210-SCAN-ONE-VAC.
046700     if       WS-VC-Request-Id (WS-Vac-Row) = KT-VT-Request-Id
046800              set WS-Row-Found to true
046900         else
047000              add 1 to WS-Vac-Row.
047100 DD210-EXIT.
047200     exit.
047300*
047400 DD300-LIST-VACATIONS.
047500*
047600*    Newest-first dump of the whole request file - the employee id
047700*    rides along on each line, covering the "by employee" end of
047800*    the listing rule without a SORT verb, same as the rest of
047900*    this suite.
048000*
048100     move     WS-Vac-Count to WS-Vac-Row.
048200     perform  DD310-LIST-ONE-ROW
048300              until WS-Vac-Row < 1.
048400 DD300-EXIT.
048500     exit.
048600*
048700 DD310-LIST-ONE-ROW.
048800     move     WS-VC-Request-Id (WS-Vac-Row) to WS-RD-Request.
048900     move     spaces to WS-RD-Message.
049000     string   WS-VC-Status (WS-Vac-Row) delimited by size
049100              " VACATION, EMPLOYEE "     delimited by size
049200              WS-VC-Employee-Id (WS-Vac-Row) delimited by size
049300              "  DAYS="                  delimited by size
049400              into WS-RD-Message.
049500     move     WS-Result-Detail-Blank to KT-Vac-Result-Line.
049600     string   WS-RD-Request  delimited by size
049700              "  "           delimited by size
049800              WS-RD-Message  delimited by size
049900              WS-VC-Day-Count (WS-Vac-Row) delimited by size
050000              into KT-Vac-Result-Line.
050100     write    KT-Vac-Result-Line.
050200     subtract 1 from WS-Vac-Row.
050300 DD310-EXIT.
050400     exit.
050500*
050600 AA080-WRITE-RESULT.
050700     evaluate WS-Reject-Code
050800         when 01  move KT001 to WS-RD-Message
050900         when 02  move KT002 to WS-RD-Message
051000         when 07  move KT007 to WS-RD-Message
051100         when 10  move KT010 to WS-RD-Message
051200         when 11  move KT011 to WS-RD-Message
051300         when 12  move KT012 to WS-RD-Message
051400         when 99  move "UNKNOWN TRANSACTION FUNCTION CODE"
051500                                     to WS-RD-Message
051600         when other continue
051700     end-evaluate.
051800     move     WS-Result-Detail-Blank to KT-Vac-Result-Line.
051900     string   WS-RD-Request   delimited by size
052000              "  "            delimited by size
052100              WS-RD-Message   delimited by size
052200              into KT-Vac-Result-Line.
052300     write    KT-Vac-Result-Line.
052400     move     spaces to WS-Result-Detail-Blank.
052500 AA080-EXIT.
052600     exit.
052700*
052800 AA900-CLOSE-FILES.
052900     close    KT-VAC-TRANS-FILE
053000              KT-VAC-RESULT-FILE.
053100     open     output KT-Vacation-File.
053200     move     1 to WS-Vac-Row.
053300     perform  AA910-WRITE-VAC-ROW
053400              until WS-Vac-Row > WS-Vac-Count.
053500     close    KT-Vacation-File.
053600 AA900-EXIT.
053700     exit.
053800*
053900 AA910-WRITE-VAC-ROW.
054000     move     WS-VC-Request-Id (WS-Vac-Row) to KT-Vacation-Id.
054100     move     WS-VC-Employee-Id (WS-Vac-Row)
054200             to KT-Vac-Employee-Id.
054300     move     WS-VC-Start-Date (WS-Vac-Row) to KT-Vac-Start-Date.
054400     move     WS-VC-End-Date (WS-Vac-Row) to KT-Vac-End-Date.
054500     move     WS-VC-Day-Count (WS-Vac-Row) to KT-Vac-Days.
054600     move     WS-VC-Reason (WS-Vac-Row) to KT-Vac-Reason.
054700     move     WS-VC-Status (WS-Vac-Row) to KT-Vac-Status.
054800     move     WS-VC-Created-At (WS-Vac-Row) to KT-Vac-Created-At.
054900     write    KT-Vacation-Record.
055000     add      1 to WS-Vac-Row.
055100 AA910-EXIT.
055200     exit.
