000100*****************************************************************
000200*                                                                *
000300*        Kintai Attendance - Consistency Check Report           *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    KTCONSCK.
000800 AUTHOR.        V B COEN.
000900 INSTALLATION.  APPLEWOOD COMPUTERS - KINTAI ATTENDANCE PROJECT.
001000 DATE-WRITTEN.  02/03/1999.
001100 DATE-COMPILED.
001200 SECURITY.      COPYRIGHT (C) 1999-2026 AND LATER, V B COEN.
001300*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001400*                SEE THE FILE COPYING FOR DETAILS.
001500*
001600* REMARKS.       SWEEPS EVERY ATTENDANCE RECORD ON FILE AND FLAGS
001700*                PUNCH PROBLEMS FOR THE SUPERVISOR TO CHASE UP -
001800*                A MISSING CLOCK-OUT, A MISSING CLOCK-IN, A LATE
001900*                ARRIVAL OR AN EARLY LEAVE.  ONE ISSUE PER RECORD
002000*                AT MOST, FIRST MATCH WINS, IN THE ORDER ABOVE -
002100*                SEE CC060-EVALUATE-RECORD.
002200*
002300*                USES REPORT WRITER, SAME AS THE OLD PAYROLL
002400*                VACATION AND CHECK REGISTER PRINTS - BUT NO
002500*                SCREEN SIZING NEEDED AS THIS IS A STRAIGHT
002600*                BATCH REPORT STRAIGHT TO KTCONRPT, NO TERMINAL
002700*                INVOLVED.
002800*
002900*                EMPLOYEE MASTER IS LOADED ONCE AND HELD IN A
003000*                TABLE FOR THE NAME LOOKUP - ATTENDANCE IS READ
003100*                STRAIGHT THROUGH, NO TABLE NEEDED, AS NOTHING ON
003200*                THAT FILE IS EVER CHANGED BY THIS PROGRAM.
003300*
003400* CHANGE LOG.
003500*-----------------------------------------------------------------
003600* 02/03/99 VBC - CREATED.
003700* 14/07/99 VBC - MISSING-CLOCK-IN WAS BEING REPORTED AS A LATE
003800*                ARRIVAL (BOTH TIMES ZERO SATISFIES THE OLD LATE
003900*                TEST) - GIVEN ITS OWN CHECK AHEAD OF LATE/EARLY.
004000* 22/11/00 VBC - Y2K: ATTENDANCE DATE FIELD CONFIRMED FULL CENTURY
004100*                THROUGHOUT, NO WINDOWING USED.
004200* 19/05/03 VBC - EMPLOYEE MASTER WAS BEING RE-READ FOR EVERY
004300*                ATTENDANCE RECORD TO GET THE NAME FOR PRINT -
004400*                NOW LOADED ONCE INTO WS-EMPLOYEE-TABLE AND
004500*                SEARCHED, KTEMP IS OPENED INPUT ONLY AT START.
004600* 08/02/07 JT  - REQ-0512 CC070 WAS LEAVING WS-CC-FOUND-NAME AS
004700*                SPACES WHEN THE EMPLOYEE-ID ON AN ATTENDANCE
004800*                ROW WAS NOT ON KTEMP - NOW PRINTS "EMPLOYEE
004900*                UNKNOWN" SO THE SUPERVISOR NOTICES THE GAP.
005000* 17/10/11 JT  - REQ-1960 CC060 PRIORITY ORDER CONFIRMED AGAINST
005100*                HR'S REVISED EXCEPTION HANDBOOK - NO CODE CHANGE,
005200*                MISSING-CLOCK-OUT STILL OUTRANKS LATE/EARLY.
005300* 11/09/15 JT  - REQ-2901 DROPPED ISAM ACCESS TO KTEMP, SAME
005400*                CHANGE AS MADE TO KTCLOCK/KTADJ/KTVAC/KTADMIN/
005500*                KTMSUB THIS
005600*                ROUND.
005700*
005800*****************************************************************
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200    C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500    SELECT   KT-PARAM-FILE ASSIGN TO "KTPARAM"
006600             ORGANIZATION IS SEQUENTIAL
006700             FILE STATUS IS WS-Param-Status.
006800    SELECT   KT-EMPLOYEE-FILE ASSIGN TO "KTEMP"
006900             ORGANIZATION IS SEQUENTIAL
007000             FILE STATUS IS WS-Employee-Status.
007100    SELECT   KT-ATTENDANCE-FILE ASSIGN TO "KTATT"
007200             ORGANIZATION IS SEQUENTIAL
007300             FILE STATUS IS WS-Attendance-Status.
007400    SELECT   KT-CONSCK-REPORT-FILE ASSIGN TO "KTCONRPT"
007500             ORGANIZATION IS SEQUENTIAL
007600             FILE STATUS IS WS-Report-Status.
007700*
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  KT-PARAM-FILE
008100    LABEL RECORDS ARE STANDARD.
008200    copy "Kintai-Nightly-1.0-copybooks-ktparam.cob".
008300*
008400 FD  KT-EMPLOYEE-FILE
008500    LABEL RECORDS ARE STANDARD.
008600    copy "Kintai-Nightly-1.0-copybooks-ktemp.cob".
008700*
008800 FD  KT-ATTENDANCE-FILE
008900    LABEL RECORDS ARE STANDARD.
009000    copy "Kintai-Nightly-1.0-copybooks-ktatt.cob".
009100*
009200 FD  KT-CONSCK-REPORT-FILE
009300    LABEL RECORDS ARE STANDARD
009400    REPORT IS Inconsistency-Report.
009500*
009600 WORKING-STORAGE SECTION.
009700 01  WS-000-Status-Codes.
009800    03  WS-Param-Status            pic xx.
009900    03  WS-Employee-Status         pic xx.
010000        88  WS-Employee-Eof               value "10".
010100    03  WS-Attendance-Status       pic xx.
010200        88  WS-Attendance-Eof             value "10".
010300    03  WS-Report-Status           pic xx.
010400    03  filler                     pic x(2).
010500*
010600 01  WS-000-Flags.
010700    03  WS-Found-Flag              pic 9      comp.
010800        88  WS-Row-Found                  value 1.
010900    03  WS-Issue-Found-Flag        pic 9      comp.
011000        88  WS-Issue-Was-Found            value 1.
011100    03  WS-Flagged-Count           pic 9(7)   comp.
011200    03  filler                     pic x(2).
011300*
011400 01  WS-Run-Date                    pic 9(8)   comp.
011500*
011600 01  WS-Run-Date-Redef              redefines WS-Run-Date.
011700    03  WS-Run-CCYY                pic 9(4).
011800    03  WS-Run-MM                  pic 99.
011900    03  WS-Run-DD                  pic 99.
012000*
012100*    Employee master, loaded once, searched read-only for the
012200*    name lookup on each flagged attendance row.
012300*
012400 01  WS-Employee-Table.
012500    03  WS-Employee-Count          pic 9(4)   comp value zero.
012600    03  WS-Employee-Entry
012700             occurs 1 to 9999 times depending on WS-Employee-Count
012800             ascending key WS-TE-Employee-Id
012900             indexed by WS-Employee-Idx.
013000        05  WS-TE-Employee-Id      pic 9(9)   comp.
013100        05  WS-TE-Name             pic x(40).
013200*
013300 01  WS-CC-Issue-Text               pic x(14).
013400*
013500 01  WS-CC-Found-Name               pic x(40).
013600*
013700*    Working copy of the attendance date, split out for the
013800*    yyyy-mm-dd form printed on the report line.
013900*
014000 01  WS-CC-Att-Date                 pic 9(8)   comp.
014100*
014200 01  WS-CC-Att-Date-Redef           redefines WS-CC-Att-Date.
014300    03  WS-CC-Att-CCYY             pic 9(4).
014400    03  WS-CC-Att-MM               pic 99.
014500    03  WS-CC-Att-DD               pic 99.
014600*
014700 01  WS-CC-Date-Display             pic x(10).
014800*
014900 01  WS-CC-Date-Fields  redefines WS-CC-Date-Display.
015000    03  WS-CC-Disp-CCYY            pic 9(4).
015100    03  filler                     pic x.
015200    03  WS-CC-Disp-MM              pic 99.
015300    03  filler                     pic x.
015400    03  WS-CC-Disp-DD              pic 99.
015500*
015600 REPORT SECTION.
015700 RD  Inconsistency-Report
015800    CONTROL      FINAL
015900    PAGE LIMIT   56
016000    HEADING      1
016100    FIRST DETAIL 4
016200    LAST  DETAIL 54.
016300*
016400 01  Cc-Report-Head          TYPE PAGE HEADING.
016500    03  LINE  1.
016600        05  COL   1     pic x(30)
016700           value "KINTAI ATTENDANCE PROJECT".
016800        05  COL  55     pic z(7)9   source WS-Run-Date.
016900        05  COL  70     pic x(4)    value "PAGE".
017000        05  COL  75     pic zz9     source PAGE-COUNTER.
017100    03  LINE  2.
017200        05  COL   1     pic x(44)   value
017300                  "ATTENDANCE CONSISTENCY CHECK REPORT".
017400    03  LINE  4.
017500        05  COL   1                 value "EMPLOYEE-ID".
017600        05  COL  14                 value "EMPLOYEE-NAME".
017700        05  COL  36                 value "DATE".
017800        05  COL  48                 value "ISSUE".
017900*
018000 01  Cc-Issue-Detail  TYPE IS DETAIL.
018100    03  LINE + 1.
018200        05  COL   1     pic z(8)9   source KT-Att-Employee-Id.
018300        05  COL  14     pic x(20)   source WS-CC-Found-Name.
018400        05  COL  36     pic x(10)   source WS-CC-Date-Display.
018500        05  COL  48     pic x(14)   source WS-CC-Issue-Text.
018600*
018700 01  TYPE CONTROL FOOTING FINAL LINE PLUS 2.
018800    03  COL   1         pic x(30)   value
018900              "TOTAL RECORDS FLAGGED . . . .".
019000    03  COL  32         pic zzz,zz9 source WS-Flagged-Count.
019100*
019200 PROCEDURE DIVISION.
019300*==================
019400*
019500 AA000-MAIN.
019600    perform  AA010-OPEN-FILES        thru AA010-EXIT.
019700    perform  AA020-GET-RUN-DATE      thru AA020-EXIT.
019800    move     zero to WS-Flagged-Count.
019900    initiate Inconsistency-Report.
020000    perform  CC050-SWEEP-ATTENDANCE
020100             until WS-Attendance-Eof.
020200    terminate Inconsistency-Report.
020300    perform  AA900-CLOSE-FILES       thru AA900-EXIT.
020400    goback.
020500*
020600 AA010-OPEN-FILES.
020700    open     input  KT-ATTENDANCE-FILE
020800             output KT-CONSCK-REPORT-FILE.
020900    perform  AA011-LOAD-EMPLOYEES    thru AA011-EXIT.
021000 AA010-EXIT.
021100    exit.
021200*
021300 AA011-LOAD-EMPLOYEES.
021400    move     0 to WS-Employee-Count.
021500    open     input KT-EMPLOYEE-FILE.
021600    perform  AA011A-READ-ONE-EMP until WS-Employee-Eof.
021700    close    KT-Employee-File.
021800 AA011-EXIT.
021900    exit.
022000*
022100 AA011A-READ-ONE-EMP.
022200    read     KT-Employee-File
022300             at end set WS-Employee-Eof to true
022400             not at end
022500                 add 1 to WS-Employee-Count
022600                 move KT-Employee-Id
022700                      to WS-TE-Employee-Id (WS-Employee-Count)
022800                 string   KT-Last-Name  delimited by space
022900                          KT-First-Name delimited by size
023000                          into WS-TE-Name (WS-Employee-Count)
023100    end-read.
023200 AA011A-EXIT.
023300    exit.
023400*
023500 AA020-GET-RUN-DATE.
023600    move     zero to WS-Run-Date.
023700    open     input KT-PARAM-FILE.
023800    read     KT-Param-File
023900             at end move zero to WS-Run-Date
024000    end-read.
024100    if       WS-Param-Status = "00"
024200             move KT-Pr1-Run-Date to WS-Run-Date.
024300    close    KT-Param-File.
024400 AA020-EXIT.
024500    exit.
024600*
024700*    One attendance record at a time, no table needed - this
024800*    program never rewrites KTATT, it only reads and reports.
024900*
025000 CC050-SWEEP-ATTENDANCE.
025100    read     KT-Attendance-File
025200             at end set WS-Attendance-Eof to true
025300             not at end
025400                 perform CC060-EVALUATE-RECORD
025500    end-read.
025600 CC050-EXIT.
025700    exit.
025800*
025900 CC060-EVALUATE-RECORD.
026000    move     0 to WS-Issue-Found-Flag.
026100    evaluate true
026200        when KT-Clock-Out-Time = 0 and KT-Clock-In-Time not = 0
026300             move "退勤漏れ"       to WS-CC-Issue-Text
026400             move 1 to WS-Issue-Found-Flag
026500        when KT-Clock-In-Time = 0 and KT-Clock-Out-Time not = 0
026600             move "出勤漏れ"       to WS-CC-Issue-Text
026700             move 1 to WS-Issue-Found-Flag
026800        when KT-Clock-In-Time not = 0
026900                  and KT-Clock-Out-Time not = 0
027000                  and KT-Late-Minutes > 0
027100             move "遅刻"           to WS-CC-Issue-Text
027200             move 1 to WS-Issue-Found-Flag
027300        when KT-Clock-In-Time not = 0
027400                  and KT-Clock-Out-Time not = 0
027500                  and KT-Early-Leave-Minutes > 0
027600             move "早退"           to WS-CC-Issue-Text
027700             move 1 to WS-Issue-Found-Flag
027800    end-evaluate.
027900    if       WS-Issue-Found-Flag = 1
028000             perform CC070-FIND-EMPLOYEE thru CC070-EXIT
028100             move     KT-Attendance-Date to WS-CC-Att-Date
028200             move     WS-CC-Att-CCYY to WS-CC-Disp-CCYY
028300             move     WS-CC-Att-MM   to WS-CC-Disp-MM
028400             move     WS-CC-Att-DD   to WS-CC-Disp-DD
028500             move     "-" to WS-CC-Date-Display (5:1)
028600             move     "-" to WS-CC-Date-Display (8:1)
028700             add      1 to WS-Flagged-Count
028800             generate Cc-Issue-Detail.
028900 CC060-EXIT.
029000    exit.
029100*
029200 CC070-FIND-EMPLOYEE.
029300    move     0 to WS-Found-Flag.
029400    move     spaces to WS-CC-Found-Name.
029500    search all WS-Employee-Entry
029600             at end move 0 to WS-Found-Flag
029700             when WS-TE-Employee-Id (WS-Employee-Idx)
029800                       = KT-Att-Employee-Id
029900                  set WS-Row-Found to true
030000                  move WS-TE-Name (WS-Employee-Idx)
030100                       to WS-CC-Found-Name
030200    end-search.
030300    if       not WS-Row-Found
030400             move "EMPLOYEE UNKNOWN" to WS-CC-Found-Name.
030500 CC070-EXIT.
030600    exit.
030700*
030800 AA900-CLOSE-FILES.
030900    close    KT-Attendance-File
031000             KT-Consck-Report-File.
031100 AA900-EXIT.
031200    exit.
031300*
