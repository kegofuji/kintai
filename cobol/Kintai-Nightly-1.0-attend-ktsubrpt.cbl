000100*****************************************************************
000200*                                                                *
000300*        Kintai Attendance - Monthly Submission Report          *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    KTSUBRPT.
000800 AUTHOR.        V B COEN.
000900 INSTALLATION.  APPLEWOOD COMPUTERS - KINTAI ATTENDANCE PROJECT.
001000 DATE-WRITTEN.  06/04/1999.
001100 DATE-COMPILED.
001200 SECURITY.      COPYRIGHT (C) 1999-2026 AND LATER, V B COEN.
001300*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001400*                SEE THE FILE COPYING FOR DETAILS.
001500*
001600* REMARKS.       ONE ROW PER (EMPLOYEE, YEAR-MONTH) FOR EVERY
001700*                EMPLOYEE WITH ATTENDANCE IN THE TRAILING 12
001800*                MONTHS FROM THE RUN DATE - STATUS/FIXED-FLAG OF
001900*                THE ROW ARE TAKEN FROM THE FIRST ATTENDANCE
002000*                RECORD SEEN FOR THAT MONTH, SAME AS THE OLD
002100*                REPRESENTATIVE-RECORD RULE HR ASKED FOR.
002200*
002300*                KTATT IS KEYED EMPLOYEE-ID + DATE ASCENDING SO
002400*                ONE PASS WITH A CONTROL BREAK ON (EMPLOYEE-ID,
002500*                YEAR-MONTH) BUILDS EVERY GROUP WITHOUT A SORT.
002600*                THE GROUPS ARE THEN RE-ORDERED NEWEST-UPDATED-
002700*                FIRST BY AN IN-STORAGE BUBBLE SORT - THIS SUITE
002800*                HAS NO SORT VERB AVAILABLE TO IT.
002900*
003000*                KTSRTRN CARRIES AN OPTIONAL STATUS FILTER -
003100*                SPACES MEANS EVERY STATUS.  AN UNRECOGNISED
003200*                FILTER VALUE IS A STRAIGHT REJECT (KT017).
003300*
003400* CHANGE LOG.
003500*-----------------------------------------------------------------
003600* 06/04/99 VBC - CREATED.  ORIGINAL CUT COVERED THE CALENDAR
003700*                YEAR TO DATE RATHER THAN A TRAILING WINDOW.
003800* 22/11/00 VBC - Y2K: YEAR-MONTH FIELD CONFIRMED FULL CENTURY+YEAR
003900*                THROUGHOUT, NO WINDOWING USED.
004000* 09/05/05 VBC - SWITCHED THE WINDOW FROM CALENDAR YEAR TO DATE
004100*                TO A TRAILING 12 MONTHS FROM THE RUN DATE - HR
004200*                WANTED JANUARY'S REPORT TO STILL SHOW LAST
004300*                DECEMBER, NOT RESET TO ONE MONTH OF DATA.
004400* 21/03/10 JT  - REQ-0980 ADDED KT017 AND THE STATUS-FILTER
004500*                REJECT ON KTSRTRN - AN UNRECOGNISED FILTER
004600*                VALUE WAS PREVIOUSLY TREATED AS "SPACES" AND
004700*                SILENTLY RETURNED EVERY STATUS.
004800* 18/11/13 JT  - REQ-1822 GROUPS NOW RE-ORDERED NEWEST-UPDATED-
004900*                FIRST (SEE THE CC310 BUBBLE SORT) - PREVIOUSLY
005000*                LEFT IN KTATT READ ORDER, WHICH BURIED A
005100*                JUST-FIXED MONTH PAGES DEEP IN THE REPORT.
005200* 15/01/16 JT  - REQ-3512 DROPPED ISAM ACCESS TO KTEMP/KTATT, SAME
005300*                CHANGE AS MADE TO KTCLOCK/KTADJ/KTVAC/KTADMIN/
005400*                KTMSUB/KTCONSCK/KTRPT THIS ROUND.
005500*
005600*****************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SPECIAL-NAMES.
006000    C01 IS TOP-OF-FORM.
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300    SELECT   KT-PARAM-FILE ASSIGN TO "KTPARAM"
006400             ORGANIZATION IS SEQUENTIAL
006500             FILE STATUS IS WS-Param-Status.
006600    SELECT   KT-SUBRPT-TRANS-FILE ASSIGN TO "KTSRTRN"
006700             ORGANIZATION IS SEQUENTIAL
006800             FILE STATUS IS WS-Trans-Status.
006900    SELECT   KT-EMPLOYEE-FILE ASSIGN TO "KTEMP"
007000             ORGANIZATION IS SEQUENTIAL
007100             FILE STATUS IS WS-Employee-Status.
007200    SELECT   KT-ATTENDANCE-FILE ASSIGN TO "KTATT"
007300             ORGANIZATION IS SEQUENTIAL
007400             FILE STATUS IS WS-Attendance-Status.
007500    SELECT   KT-SUBRPT-LOG-FILE ASSIGN TO "KTSRLOG"
007600             ORGANIZATION IS LINE SEQUENTIAL
007700             FILE STATUS IS WS-Log-Status.
007800    SELECT   KT-SUBRPT-RPT-FILE ASSIGN TO "KTSRRPT"
007900             ORGANIZATION IS SEQUENTIAL
008000             FILE STATUS IS WS-Report-Status.
008100*
008200 DATA DIVISION.
008300 FILE SECTION.
008400 FD  KT-PARAM-FILE
008500    LABEL RECORDS ARE STANDARD.
008600    copy "Kintai-Nightly-1.0-copybooks-ktparam.cob".
008700*
008800 FD  KT-SUBRPT-TRANS-FILE
008900    LABEL RECORDS ARE STANDARD.
009000    copy "Kintai-Nightly-1.0-copybooks-ktsrtrn.cob".
009100*
009200 FD  KT-EMPLOYEE-FILE
009300    LABEL RECORDS ARE STANDARD.
009400    copy "Kintai-Nightly-1.0-copybooks-ktemp.cob".
009500*
009600 FD  KT-ATTENDANCE-FILE
009700    LABEL RECORDS ARE STANDARD.
009800    copy "Kintai-Nightly-1.0-copybooks-ktatt.cob".
009900*
010000 FD  KT-SUBRPT-LOG-FILE
010100    LABEL RECORDS ARE STANDARD
010200    RECORD CONTAINS 80 CHARACTERS.
010300 01  KT-Subrpt-Log-Line             pic x(80).
010400*
010500 FD  KT-SUBRPT-RPT-FILE
010600    LABEL RECORDS ARE STANDARD
010700    REPORT IS Monthly-Submission-Report.
010800*
010900 WORKING-STORAGE SECTION.
011000 01  WS-000-Status-Codes.
011100    03  WS-Param-Status             pic xx.
011200    03  WS-Trans-Status             pic xx.
011300        88  WS-Trans-Eof                   value "10".
011400    03  WS-Employee-Status          pic xx.
011500        88  WS-Employee-Eof                value "10".
011600    03  WS-Attendance-Status        pic xx.
011700        88  WS-Attendance-Eof              value "10".
011800    03  WS-Log-Status               pic xx.
011900    03  WS-Report-Status            pic xx.
012000    03  filler                      pic x(2).
012100*
012200 01  WS-000-Flags.
012300    03  WS-Found-Flag               pic 9       comp.
012400        88  WS-Row-Found                   value 1.
012500    03  WS-Reject-Code              pic 99      comp.
012600    03  WS-SB-First-Row-Flag        pic 9       comp.
012700        88  WS-SB-Group-Started            value 1.
012800    03  WS-SB-Swap-Flag             pic 9       comp.
012900        88  WS-SB-Swapped                  value 1.
013000    03  filler                      pic x(2).
013100*
013200 01  WS-Run-Date                     pic 9(8)   comp.
013300*
013400 01  WS-Run-Date-Redef   redefines WS-Run-Date.
013500    03  WS-Run-CCYY                 pic 9(4).
013600    03  WS-Run-MM                   pic 99.
013700    03  WS-Run-DD                   pic 99.
013800*
013900 01  WS-Run-Months                   pic 9(6)   comp.
014000*
014100 01  WS-Result-Detail.
014200    03  WS-RD-Request               pic x(15).
014300    03  filler                      pic x(2) value spaces.
014400    03  WS-RD-Message               pic x(40).
014500    03  filler                      pic x(21) value spaces.
014600*
014700 01  WS-Result-Detail-Blank          redefines WS-Result-Detail
014800                                     pic x(80).
014900*
015000 copy "Kintai-Nightly-1.0-copybooks-ktmsg.cob".
015100*
015200*    Employee master, loaded once, searched read-only for the
015300*    code/name resolved onto each listed employee-month.
015400*
015500 01  WS-Employee-Table.
015600    03  WS-Employee-Count           pic 9(4)   comp value zero.
015700    03  WS-Employee-Entry
015800             occurs 1 to 9999 times depending on WS-Employee-Count
015900             ascending key WS-TE-Employee-Id
016000             indexed by WS-Employee-Idx.
016100        05  WS-TE-Employee-Id       pic 9(9)   comp.
016200        05  WS-TE-Code              pic x(10).
016300        05  WS-TE-Name              pic x(40).
016400*
016500*    Current request, carried from KT-SB-... into working-storage.
016600*
016700 01  WS-SB-Status-Filter             pic x(15).
016800    88  WS-SB-Filter-Is-All                value spaces.
016900    88  WS-SB-Filter-Is-Valid
017000             value "NOT_SUBMITTED  " "SUBMITTED      "
017100                   "APPROVED       " "REJECTED       ".
017200*
017300*    One (employee, year-month) group as it is being accumulated
017400*    off the attendance file - the "first record seen" rule means
017500*    only these five fields are ever captured per group.
017600*
017700 01  WS-SB-Cur-Employee-Id           pic 9(9)   comp.
017800 01  WS-SB-Cur-Year-Month            pic 9(6)   comp.
017900 01  WS-SB-Cur-Status                pic x(15).
018000 01  WS-SB-Cur-Fixed-Flag            pic 9.
018100 01  WS-SB-Cur-Updated-At            pic 9(14)  comp.
018200*
018300 01  WS-SB-Cur-Year-Month-Redef   redefines WS-SB-Cur-Year-Month.
018400    03  WS-SB-Grp-CCYY              pic 9(4).
018500    03  WS-SB-Grp-MM                pic 99.
018600*
018700 01  WS-SB-Test-Year-Month           pic 9(6)   comp.
018800 01  WS-SB-Grp-Months                pic 9(6)   comp.
018900 01  WS-SB-Month-Diff                pic s9(6)  comp.
019000*
019100*    The result table - one entry per (employee, year-month) that
019200*    passed the trailing-12-months window and the status filter,
019300*    sorted newest-updated-first before the report is generated.
019400*
019500 01  WS-SB-Result-Table.
019600    03  WS-SB-Table-Count           pic 9(4)   comp value zero.
019700    03  WS-SB-Result-Entry
019800             occurs 1 to 9999 times depending on WS-SB-Table-Count
019900             indexed by WS-SB-Idx.
020000        05  WS-SB-Employee-Id       pic 9(9)   comp.
020100        05  WS-SB-Employee-Code     pic x(10).
020200        05  WS-SB-Employee-Name     pic x(40).
020300        05  WS-SB-Year-Month        pic 9(6)   comp.
020400        05  WS-SB-Submit-Status     pic x(15).
020500        05  WS-SB-Fixed-Flag        pic 9.
020600        05  WS-SB-Updated-At        pic 9(14)  comp.
020700*
020800 01  WS-SB-Swap-Entry.
020900    03  WS-SB-Swap-Employee-Id      pic 9(9)   comp.
021000    03  WS-SB-Swap-Employee-Code    pic x(10).
021100    03  WS-SB-Swap-Employee-Name    pic x(40).
021200    03  WS-SB-Swap-Year-Month       pic 9(6)   comp.
021300    03  WS-SB-Swap-Submit-Status    pic x(15).
021400    03  WS-SB-Swap-Fixed-Flag       pic 9.
021500    03  WS-SB-Swap-Updated-At       pic 9(14)  comp.
021600*
021700 01  WS-SB-Sort-Idx                  pic 9(4)   comp.
021800*
021900*    One row as it is handed to the Report Writer - copied out of
022000*    the table slot so GENERATE always has stable, unsubscripted
022100*    source fields to print from.
022200*
022300 01  WS-SB-Row-Employee-Code         pic x(10).
022400 01  WS-SB-Row-Employee-Name         pic x(40).
022500 01  WS-SB-Row-Status                pic x(15).
022600 01  WS-SB-Row-Fixed-Display         pic x(3).
022700*
022800 01  WS-SB-Row-Year-Month             pic 9(6).
022900*
023000 01  WS-SB-Row-Year-Month-Redef   redefines WS-SB-Row-Year-Month.
023100    03  WS-SB-Row-CCYY               pic 9(4).
023200    03  WS-SB-Row-MM                 pic 99.
023300*
023400 01  WS-SB-Row-Month-Display         pic x(7).
023500*
023600 01  WS-SB-Row-Month-Fields   redefines WS-SB-Row-Month-Display.
023700    03  WS-SB-Disp-CCYY             pic 9(4).
023800    03  filler                      pic x.
023900    03  WS-SB-Disp-MM                pic 99.
024000*
024100 REPORT SECTION.
024200 RD  Monthly-Submission-Report
024300    CONTROL      FINAL
024400    PAGE LIMIT   56
024500    HEADING      1
024600    FIRST DETAIL 5
024700    LAST  DETAIL 54.
024800*
024900 01  Sb-Report-Head          TYPE PAGE HEADING.
025000    03  LINE  1.
025100        05  COL   1     pic x(25)   value
025200                              "MONTHLY SUBMISSION REPORT".
025300        05  COL  30     pic x(7)    value "FILTER:".
025400        05  COL  38     pic x(15)   source WS-SB-Status-Filter.
025500    03  LINE  3.
025600        05  COL   1                 value "EMP-CODE".
025700        05  COL  12                 value "EMPLOYEE-NAME".
025800        05  COL  38                 value "YR-MO".
025900        05  COL  48                 value "STATUS".
026000        05  COL  65                 value "FIXED".
026100*
026200 01  Sb-Row-Detail  TYPE IS DETAIL.
026300    03  LINE + 1.
026400        05  COL   1     pic x(10)
026500                 source WS-SB-Row-Employee-Code.
026600        05  COL  12     pic x(25)
026700                 source WS-SB-Row-Employee-Name.
026800        05  COL  38     pic x(7)
026900                 source WS-SB-Row-Month-Display.
027000        05  COL  48     pic x(15)   source WS-SB-Row-Status.
027100        05  COL  65     pic x(3)
027200                 source WS-SB-Row-Fixed-Display.
027300*
027400 01  Sb-No-Records-Line  TYPE IS DETAIL.
027500    03  LINE + 1.
027600        05  COL   1     pic x(10)   value "NO RECORDS".
027700*
027800 01  TYPE CONTROL FOOTING FINAL LINE PLUS 1.
027900    03  COL   1         pic x(6)    value "TOTAL:".
028000    03  COL   8         pic zzz9    source WS-SB-Table-Count.
028100*
028200 PROCEDURE DIVISION.
028300*==================
028400*
028500 AA000-MAIN.
028600    perform  AA010-OPEN-FILES      thru AA010-EXIT.
028700    perform  AA020-GET-RUN-DATE    thru AA020-EXIT.
028800    perform  BB010-PROCESS-ONE-REQ
028900             until WS-Trans-Eof.
029000    perform  AA900-CLOSE-FILES     thru AA900-EXIT.
029100    goback.
029200*
029300 AA010-OPEN-FILES.
029400    open     input  KT-SUBRPT-TRANS-FILE
029500             output KT-SUBRPT-LOG-FILE
029600                    KT-SUBRPT-RPT-FILE.
029700    perform  AA011-LOAD-EMPLOYEES  thru AA011-EXIT.
029800    read     KT-Subrpt-Trans-File
029900             at end set WS-Trans-Eof to true
030000    end-read.
030100 AA010-EXIT.
030200    exit.
030300*
030400 AA011-LOAD-EMPLOYEES.
030500    move     0 to WS-Employee-Count.
030600    open     input KT-EMPLOYEE-FILE.
030700    perform  AA011A-READ-ONE-EMP until WS-Employee-Eof.
030800    close    KT-Employee-File.
030900 AA011-EXIT.
031000    exit.
031100*
031200 AA011A-READ-ONE-EMP.
031300    read     KT-Employee-File
031400             at end set WS-Employee-Eof to true
031500             not at end
031600                 add 1 to WS-Employee-Count
031700                 move KT-Employee-Id
031800                      to WS-TE-Employee-Id (WS-Employee-Count)
031900                 move KT-Employee-Code
032000                      to WS-TE-Code (WS-Employee-Count)
032100                 string   KT-Last-Name  delimited by space
032200                          KT-First-Name delimited by size
032300                          into WS-TE-Name (WS-Employee-Count)
032400    end-read.
032500 AA011A-EXIT.
032600    exit.
032700*
032800 AA020-GET-RUN-DATE.
032900    move     zero to WS-Run-Date.
033000    open     input KT-PARAM-FILE.
033100    read     KT-Param-File
033200             at end move zero to WS-Run-Date
033300    end-read.
033400    if       WS-Param-Status = "00"
033500             move KT-Pr1-Run-Date to WS-Run-Date.
033600    close    KT-Param-File.
033700    compute  WS-Run-Months = (WS-Run-CCYY * 12) + WS-Run-MM.
033800 AA020-EXIT.
033900    exit.
034000*
034100*    Drives one filter request through the reject log or the
034200*    report, then reads the next transaction for the next pass.
034300*
034400 BB010-PROCESS-ONE-REQ.
034500    move     KT-SB-Status-Filter to WS-SB-Status-Filter.
034600    move     0 to WS-Reject-Code.
034700    if       not WS-SB-Filter-Is-All
034800             and not WS-SB-Filter-Is-Valid
034900                 move 02 to WS-Reject-Code
035000    else
035100             perform BB100-BUILD-REPORT thru BB100-EXIT.
035200    perform  AA080-WRITE-RESULT    thru AA080-EXIT.
035300    read     KT-Subrpt-Trans-File
035400             at end set WS-Trans-Eof to true
035500    end-read.
035600 BB010-EXIT.
035700    exit.
035800*
035900*    Sweeps the whole attendance file once, control-broken on
036000*    (employee-id, year-month) since the file is kept in that
036100*    order already, then sorts and prints what survived the
036200*    window and filter.
036300*
036400 BB100-BUILD-REPORT.
036500    move     0 to WS-SB-Table-Count WS-SB-First-Row-Flag.
036600    open     input KT-ATTENDANCE-FILE.
036700    perform  CC050-SCAN-ONE-ATT until WS-Attendance-Eof.
036800    close    KT-Attendance-File.
036900    move     0 to WS-Attendance-Status.
037000    if       WS-SB-Group-Started
037100             perform CC060-FLUSH-GROUP thru CC060-EXIT.
037200    perform  CC300-SORT-RESULTS    thru CC300-EXIT.
037300    initiate Monthly-Submission-Report.
037400    if       WS-SB-Table-Count = 0
037500             generate Sb-No-Records-Line
037600    else
037700             perform CC400-EMIT-ONE-ROW
037800                      varying WS-SB-Sort-Idx from 1 by 1
037900                      until WS-SB-Sort-Idx > WS-SB-Table-Count.
038000    terminate Monthly-Submission-Report.
038100 BB100-EXIT.
038200    exit.
038300*
038400 CC050-SCAN-ONE-ATT.
038500    read     KT-Attendance-File
038600             at end set WS-Attendance-Eof to true
038700             not at end
038800                 divide KT-Attendance-Date by 100
038900                        giving WS-SB-Test-Year-Month
039000                 evaluate true
039100                     when not WS-SB-Group-Started
039200                          perform CC065-START-GROUP
039300                     when KT-Att-Employee-Id
039400                               not = WS-SB-Cur-Employee-Id
039500                       or WS-SB-Test-Year-Month
039600                               not = WS-SB-Cur-Year-Month
039700                          perform CC060-FLUSH-GROUP
039800                             thru CC060-EXIT
039900                          perform CC065-START-GROUP
040000                     when other
040100                          continue
040200                 end-evaluate
040300    end-read.
040400 CC050-EXIT.
040500    exit.
040600*
040700 CC065-START-GROUP.
040800    move     KT-Att-Employee-Id to WS-SB-Cur-Employee-Id.
040900    move     WS-SB-Test-Year-Month to WS-SB-Cur-Year-Month.
041000    move     KT-Att-Submission-Status to WS-SB-Cur-Status.
041100    move     KT-Att-Fixed-Flag to WS-SB-Cur-Fixed-Flag.
041200    move     KT-Att-Updated-At to WS-SB-Cur-Updated-At.
041300    set      WS-SB-Group-Started to true.
041400*
041500*    Tests the just-finished group against the trailing-12-months
041600*    window and the status filter, and if it passes both, adds it
041700*    to the result table with its code/name resolved.
041800*
041900 CC060-FLUSH-GROUP.
042000    compute  WS-SB-Grp-Months = (WS-SB-Grp-CCYY * 12)
042100          + WS-SB-Grp-MM.
042200    compute  WS-SB-Month-Diff = WS-Run-Months - WS-SB-Grp-Months.
042300    if       WS-SB-Month-Diff not < 0
042400             and WS-SB-Month-Diff not > 11
042500             and (WS-SB-Filter-Is-All
042600                  or WS-SB-Status-Filter = WS-SB-Cur-Status)
042700                 perform CC070-ADD-TO-TABLE thru CC070-EXIT.
042800 CC060-EXIT.
042900    exit.
043000*
043100 CC070-ADD-TO-TABLE.
043200    add      1 to WS-SB-Table-Count.
043300    move     WS-SB-Cur-Employee-Id
043400             to WS-SB-Employee-Id (WS-SB-Table-Count).
043500    move     WS-SB-Cur-Year-Month
043600             to WS-SB-Year-Month (WS-SB-Table-Count).
043700    move     WS-SB-Cur-Status
043800             to WS-SB-Submit-Status (WS-SB-Table-Count).
043900    move     WS-SB-Cur-Fixed-Flag
044000             to WS-SB-Fixed-Flag (WS-SB-Table-Count).
044100    move     WS-SB-Cur-Updated-At
044200             to WS-SB-Updated-At (WS-SB-Table-Count).
044300    perform  CC080-FIND-EMPLOYEE   thru CC080-EXIT.
044400 CC070-EXIT.
044500    exit.
044600*
044700 CC080-FIND-EMPLOYEE.
044800    move     0 to WS-Found-Flag.
044900    search all WS-Employee-Entry
045000             at end move 0 to WS-Found-Flag
045100             when WS-TE-Employee-Id (WS-Employee-Idx)
045200                       = WS-SB-Cur-Employee-Id
045300                  set WS-Row-Found to true
045400                  move WS-TE-Code (WS-Employee-Idx)
045500                       to WS-SB-Employee-Code (WS-SB-Table-Count)
045600                  move WS-TE-Name (WS-Employee-Idx)
045700                       to WS-SB-Employee-Name (WS-SB-Table-Count)
045800    end-search.
045900    if       not WS-Row-Found
046000             move "UNKNOWN"
046100                  to WS-SB-Employee-Code (WS-SB-Table-Count)
046200             move "EMPLOYEE UNKNOWN"
046300                  to WS-SB-Employee-Name (WS-SB-Table-Count).
046400 CC080-EXIT.
046500    exit.
046600*
046700*    Bubble-sorts the result table newest-updated-first - this
046800*    suite has no SORT verb for working-storage tables.
046900*
047000 CC300-SORT-RESULTS.
047100    set      WS-SB-Swapped to true.
047200    perform  CC310-SORT-PASS thru CC310-EXIT
047300       until not WS-SB-Swapped.
047400 CC300-EXIT.
047500    exit.
047600*
047700 CC310-SORT-PASS.
047800    move     0 to WS-SB-Swap-Flag.
047900    perform  CC320-COMPARE-SWAP
048000             varying WS-SB-Sort-Idx from 1 by 1
048100             until WS-SB-Sort-Idx > WS-SB-Table-Count - 1.
048200 CC310-EXIT.
048300    exit.
048400*
048500 CC320-COMPARE-SWAP.
048600    if       WS-SB-Updated-At (WS-SB-Sort-Idx)
048700                  < WS-SB-Updated-At (WS-SB-Sort-Idx + 1)
048800             move WS-SB-Result-Entry (WS-SB-Sort-Idx)
048900                  to WS-SB-Swap-Entry
049000             move WS-SB-Result-Entry (WS-SB-Sort-Idx + 1)
049100                  to WS-SB-Result-Entry (WS-SB-Sort-Idx)
049200             move WS-SB-Swap-Entry
049300                  to WS-SB-Result-Entry (WS-SB-Sort-Idx + 1)
049400             set  WS-SB-Swapped to true.
049500 CC320-EXIT.
049600    exit.
049700*
049800*    Moves one sorted table slot into the unsubscripted source
049900*    fields and prints it - GENERATE can't address a subscript.
050000*
050100 CC400-EMIT-ONE-ROW.
050200    move     WS-SB-Employee-Code (WS-SB-Sort-Idx)
050300             to WS-SB-Row-Employee-Code.
050400    move     WS-SB-Employee-Name (WS-SB-Sort-Idx)
050500             to WS-SB-Row-Employee-Name.
050600    move     WS-SB-Submit-Status (WS-SB-Sort-Idx)
050700             to WS-SB-Row-Status.
050800    move     WS-SB-Year-Month (WS-SB-Sort-Idx)
050900       to WS-SB-Row-Year-Month.
051000    move     WS-SB-Row-CCYY to WS-SB-Disp-CCYY.
051100    move     WS-SB-Row-MM   to WS-SB-Disp-MM.
051200    move     "-" to WS-SB-Row-Month-Display (5:1).
051300    evaluate WS-SB-Fixed-Flag (WS-SB-Sort-Idx)
051400        when 1
051500             move "YES" to WS-SB-Row-Fixed-Display
051600        when other
051700             move "NO " to WS-SB-Row-Fixed-Display
051800    end-evaluate.
051900    generate Sb-Row-Detail.
052000*
052100 AA080-WRITE-RESULT.
052200    move     WS-SB-Status-Filter to WS-RD-Request.
052300    evaluate WS-Reject-Code
052400        when 02
052500             move KT017 to WS-RD-Message
052600        when other
052700             string   "SUBMISSION REPORT PRODUCED, "
052800                                                 delimited by size
052900                      WS-SB-Table-Count          delimited by size
053000                      " ROW(S)"                  delimited by size
053100                      into WS-RD-Message
053200    end-evaluate.
053300    write    KT-Subrpt-Log-Line from WS-Result-Detail-Blank.
053400 AA080-EXIT.
053500    exit.
053600*
053700 AA900-CLOSE-FILES.
053800    close    KT-Subrpt-Trans-File
053900             KT-Subrpt-Log-File
054000             KT-Subrpt-Rpt-File.
054100 AA900-EXIT.
054200    exit.
054300*
