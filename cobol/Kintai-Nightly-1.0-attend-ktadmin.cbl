000100*****************************************************************
000200*                                                                *
000300*             Kintai Attendance - Administrator Service         *
000400*                                                                *
000500*****************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    KTADMIN.
000800 AUTHOR.        V B COEN.
000900 INSTALLATION.  APPLEWOOD COMPUTERS - KINTAI ATTENDANCE PROJECT.
001000 DATE-WRITTEN.  21/02/1999.
001100 DATE-COMPILED.
001200 SECURITY.      COPYRIGHT (C) 1999-2026 AND LATER, V B COEN.
001300*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001400*                SEE THE FILE COPYING FOR DETAILS.
001500*
001600* REMARKS.       FOUR ADMINISTRATOR ACTIONS IN ONE BATCH RUN -
001700*                APPROVE A MONTH'S ATTENDANCE, APPROVE OR REJECT A
001800*                VACATION REQUEST, APPROVE OR REJECT A SUBMITTED
001900*                MONTH, AND LIST VACATION REQUESTS BY STATUS.
002000*                THESE WERE FOUR SEPARATE SCREEN OPTIONS UNDER
002100*                THE OLD ON-LINE SUPERVISOR MENU - NOW ONE
002200*                TRANSACTION FILE, SAME AS EVERY OTHER KINTAI
002300*                SERVICE SINCE THE MENU
002400*                WAS RETIRED.
002500*
002600*                EMPLOYEE, ATTENDANCE AND VACATION MASTERS ARE ALL
002700*                PLAIN SEQUENTIAL - LOADED INTO A WORKING-STORAGE
002800*                TABLE AT OPEN, WRITTEN BACK AT CLOSE.  SAME
002900*                SHAPE AS KTCLOCK AND KTADJ, SEE THOSE PROGRAMS'
003000*                REMARKS.
003100*
003200* CHANGE LOG.
003300*-----------------------------------------------------------------
003400* 21/02/99 VBC - CREATED.  ATTENDANCE AND VACATION APPROVAL ONLY.
003500* 14/06/00 VBC - ADDED VACATION LISTING BY STATUS.
003600* 22/11/00 VBC - Y2K: YEAR-MONTH FIELD CONFIRMED FULL CENTURY+YEAR
003700*                THROUGHOUT, NO WINDOWING USED.
003800* 08/04/13 JT  - REQ-2204 ADDED MONTHLY SUBMISSION APPROVE/REJECT
003900*                FOR THE NEW SUBMIT WORK FLOW - SEE KTMSUB.
004000* 11/09/15 JT  - REQ-2901 DROPPED ISAM ACCESS TO
004100*                KTEMP/KTATT/KTVACF, SAME CHANGE AS MADE TO
004200*                KTCLOCK/KTADJ THIS ROUND -
004300*                SEE THOSE PROGRAMS' LOGS FOR WHY.
004400*
004500*****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT   KT-PARAM-FILE ASSIGN TO "KTPARAM"
005300              ORGANIZATION IS SEQUENTIAL
005400              FILE STATUS IS WS-Param-Status.
005500     SELECT   KT-ADM-TRANS-FILE ASSIGN TO "KTADMTRN"
005600              ORGANIZATION IS SEQUENTIAL
005700              FILE STATUS IS WS-Trans-Status.
005800     SELECT   KT-EMPLOYEE-FILE ASSIGN TO "KTEMP"
005900              ORGANIZATION IS SEQUENTIAL
006000              FILE STATUS IS WS-Employee-Status.
006100     SELECT   KT-ATTENDANCE-FILE ASSIGN TO "KTATT"
006200              ORGANIZATION IS SEQUENTIAL
006300              FILE STATUS IS WS-Attendance-Status.
006400     SELECT   KT-VACATION-FILE ASSIGN TO "KTVACF"
006500              ORGANIZATION IS SEQUENTIAL
006600              FILE STATUS IS WS-Vac-Status.
006700     SELECT   KT-ADM-RESULT-FILE ASSIGN TO "KTADMRPT"
006800              ORGANIZATION IS LINE SEQUENTIAL
006900              FILE STATUS IS WS-Result-Status.
007000*
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  KT-PARAM-FILE
007400     LABEL RECORDS ARE STANDARD.
007500     copy "Kintai-Nightly-1.0-copybooks-ktparam.cob".
007600*
007700 FD  KT-ADM-TRANS-FILE
007800     LABEL RECORDS ARE STANDARD.
007900     copy "Kintai-Nightly-1.0-copybooks-ktadmtrn.cob".
008000*
008100 FD  KT-EMPLOYEE-FILE
008200     LABEL RECORDS ARE STANDARD.
008300     copy "Kintai-Nightly-1.0-copybooks-ktemp.cob".
008400*
008500 FD  KT-ATTENDANCE-FILE
008600     LABEL RECORDS ARE STANDARD.
008700     copy "Kintai-Nightly-1.0-copybooks-ktatt.cob".
008800*
008900 FD  KT-VACATION-FILE
009000     LABEL RECORDS ARE STANDARD.
009100     copy "Kintai-Nightly-1.0-copybooks-ktvac.cob".
009200*
009300 FD  KT-ADM-RESULT-FILE
009400     LABEL RECORDS ARE STANDARD
009500     RECORD CONTAINS 80 CHARACTERS.
009600 01  KT-Adm-Result-Line             pic x(80).
009700*
009800 WORKING-STORAGE SECTION.
009900 01  WS-000-Status-Codes.
010000     03  WS-Param-Status            pic xx.
010100     03  WS-Trans-Status            pic xx.
010200         88  WS-Trans-Eof                  value "10".
010300     03  WS-Employee-Status         pic xx.
010400         88  WS-Employee-Eof               value "10".
010500     03  WS-Attendance-Status       pic xx.
010600         88  WS-Attendance-Eof             value "10".
010700     03  WS-Vac-Status              pic xx.
010800         88  WS-Vac-Eof                    value "10".
010900     03  WS-Result-Status           pic xx.
011000     03  filler                     pic x(2).
011100*
011200 01  WS-000-Flags.
011300     03  WS-Trans-Eof-Flag          pic 9      comp.
011400         88  WS-No-More-Trans              value 1.
011500     03  WS-Found-Flag              pic 9      comp.
011600         88  WS-Row-Found                  value 1.
011700     03  WS-Reject-Code             pic 99     comp.
011800     03  WS-Trans-Count             pic 9(7)   comp.
011900     03  WS-Accept-Count            pic 9(7)   comp.
012000     03  WS-Reject-Count            pic 9(7)   comp.
012100     03  filler                     pic x(2).
012200*
012300 01  WS-Run-Date                    pic 9(8)   comp.
012400*
012500 01  WS-Run-Date-Redef              redefines WS-Run-Date.
012600     03  WS-Run-CCYY                pic 9(4).
012700     03  WS-Run-MM                  pic 99.
012800     03  WS-Run-DD                  pic 99.
012900*
013000 01  WS-Result-Detail.
013100     03  WS-RD-Request              pic z(8)9.
013200     03  filler                     pic x(2) value spaces.
013300     03  WS-RD-Message              pic x(40).
013400     03  filler                     pic x(27) value spaces.
013500*
013600 01  WS-Result-Detail-Blank          redefines WS-Result-Detail
013700                                     pic x(80).
013800*
013900 copy "Kintai-Nightly-1.0-copybooks-ktmsg.cob".
014000*
014100*    Employee master, loaded once, held sorted ascending the
014200*    way it comes off KTEMP - SEARCH ALL is safe, this program
014300*    adds nothing
014400*    to it.
014500*
014600 01  WS-Employee-Table.
014700     03  WS-Employee-Count          pic 9(4)   comp value zero.
014800     03  WS-Employee-Entry
014900              occurs 1 to 9999 times
015000                   depending on WS-Employee-Count
015100              ascending key WS-TE-Employee-Id
015200              indexed by WS-Employee-Idx.
015300         05  WS-TE-Employee-Id      pic 9(9)   comp.
015400*
015500*    Attendance master - whole file loaded, scanned and
015600*    rewritten the same as every other Kintai program that
015700*    touches it.
015800*
015900 01  WS-Attendance-Table.
016000     03  WS-Att-Count               pic 9(4)   comp value zero.
016100     03  WS-Att-Entry
016200              occurs 1 to 9999 times depending on WS-Att-Count
016300              indexed by WS-Att-Idx.
016400         05  WS-TA-Id               pic 9(9)   comp.
016500         05  WS-TA-Employee-Id      pic 9(9)   comp.
016600         05  WS-TA-Date             pic 9(8)   comp.
016700         05  WS-TA-Year-Month       pic 9(6)   comp.
016800         05  WS-TA-Clock-In         pic 9(14)  comp.
016900         05  WS-TA-Clock-Out        pic 9(14)  comp.
017000         05  WS-TA-Late             pic 9(4)   comp.
017100         05  WS-TA-Early            pic 9(4)   comp.
017200         05  WS-TA-Overtime         pic 9(4)   comp.
017300         05  WS-TA-Night            pic 9(4)   comp.
017400         05  WS-TA-Status           pic x(20).
017500         05  WS-TA-Fixed-Flag       pic 9      comp.
017600         05  WS-TA-Sub-Status       pic x(15).
017700         05  WS-TA-Created-At       pic 9(14)  comp.
017800         05  WS-TA-Updated-At       pic 9(14)  comp.
017900     03  WS-Att-Row                 pic 9(4)   comp.
018000*
018100*    Vacation master - new rows are never created here (only
018200*    KTVAC creates them) but rows are updated in place and the
018300*    whole table is rewritten at close, same pattern as the
018400*    other two.
018500*
018600 01  WS-Vacation-Table.
018700     03  WS-Vac-Count               pic 9(4)   comp value zero.
018800     03  WS-Vac-Entry
018900              occurs 1 to 9999 times depending on WS-Vac-Count
019000              indexed by WS-Vac-Idx.
019100         05  WS-VC-Vacation-Id      pic 9(9)   comp.
019200         05  WS-VC-Employee-Id      pic 9(9)   comp.
019300         05  WS-VC-Start-Date       pic 9(8)   comp.
019400         05  WS-VC-End-Date         pic 9(8)   comp.
019500         05  WS-VC-Days             pic 9(3)   comp.
019600         05  WS-VC-Reason           pic x(200).
019700         05  WS-VC-Status           pic x(10).
019800         05  WS-VC-Created-At       pic 9(14)  comp.
019900     03  WS-Vac-Row                 pic 9(4)   comp.
020000*
020100*    Work fields for the various scans below.
020200*
020300 01  WS-EE-Work.
020400     03  WS-EE-Match-Emp            pic 9(9)   comp.
020500     03  WS-EE-Match-YM             pic 9(6)   comp.
020600     03  WS-EE-Match-YM-Redef       redefines WS-EE-Match-YM.
020700         05  WS-EE-Match-CCYY       pic 9(4).
020800         05  WS-EE-Match-MM         pic 99.
020900     03  WS-EE-Month-Hit-Count      pic 9(4)   comp.
021000     03  WS-EE-Submitted-Count      pic 9(4)   comp.
021100*
021200 01  WS-Pending-Count               pic 9(7)   comp.
021300*
021400 PROCEDURE DIVISION.
021500*=====================
021600*
021700 AA000-MAIN.
021800     perform  AA010-OPEN-FILES        thru AA010-EXIT.
021900     perform  AA020-GET-RUN-DATE      thru AA020-EXIT.
022000     perform  AA030-PROCESS-TRANS
022100              until WS-No-More-Trans.
022200     perform  AA900-CLOSE-FILES       thru AA900-EXIT.
022300     goback.
022400*
022500 AA010-OPEN-FILES.
022600     move     0 to WS-Trans-Eof-Flag.
022700     move     0 to WS-Trans-Count WS-Accept-Count WS-Reject-Count.
022800     open     input  KT-ADM-TRANS-FILE
022900              output KT-ADM-RESULT-FILE.
023000     perform  AA011-LOAD-EMPLOYEES    thru AA011-EXIT.
023100     perform  AA012-LOAD-ATTENDANCE   thru AA012-EXIT.
023200     perform  AA013-LOAD-VACATIONS    thru AA013-EXIT.
023300 AA010-EXIT.
023400     exit.
023500*
023600 AA011-LOAD-EMPLOYEES.
023700     move     0 to WS-Employee-Count.
023800     open     input KT-EMPLOYEE-FILE.
023900     perform  AA011A-READ-ONE-EMP until WS-Employee-Eof.
024000     close    KT-Employee-File.
024100 AA011-EXIT.
024200     exit.
024300*
024400 AA011A-READ-ONE-EMP.
024500     read     KT-Employee-File
024600              at end set WS-Employee-Eof to true
024700              not at end
024800                  add 1 to WS-Employee-Count
024900                  move KT-Employee-Id
025000                       to WS-TE-Employee-Id (WS-Employee-Count)
025100     end-read.
025200 AA011A-EXIT.
025300     exit.
025400*
025500 AA012-LOAD-ATTENDANCE.
025600     move     0 to WS-Att-Count.
025700     open     input KT-Attendance-File.
025800     perform  AA012A-READ-ONE-ATT until WS-Attendance-Eof.
025900     close    KT-Attendance-File.
026000 AA012-EXIT.
026100     exit.
026200*
026300 AA012A-READ-ONE-ATT.
026400     read     KT-Attendance-File
026500              at end set WS-Attendance-Eof to true
026600              not at end perform AA012B-STORE-ATT-ROW
026700                         thru AA012B-EXIT
026800     end-read.
026900 AA012A-EXIT.
027000     exit.
027100*
027200 AA012B-STORE-ATT-ROW.
027300     add      1 to WS-Att-Count.
027400     move     KT-Attendance-Id   to WS-TA-Id (WS-Att-Count).
027500     move     KT-Att-Employee-Id
027600             to WS-TA-Employee-Id (WS-Att-Count).
027700     move     KT-Attendance-Date to WS-TA-Date (WS-Att-Count).
027800     divide   KT-Attendance-Date by 100
027900              giving WS-TA-Year-Month (WS-Att-Count).
028000     move     KT-Clock-In-Time   to WS-TA-Clock-In (WS-Att-Count).
028100     move     KT-Clock-Out-Time
028200             to WS-TA-Clock-Out (WS-Att-Count).
028300     move     KT-Late-Minutes    to WS-TA-Late (WS-Att-Count).
028400     move     KT-Early-Leave-Minutes
028500                                 to WS-TA-Early (WS-Att-Count).
028600     move     KT-Overtime-Minutes
028700             to WS-TA-Overtime (WS-Att-Count).
028800     move     KT-Night-Shift-Minutes
028900                                 to WS-TA-Night (WS-Att-Count).
029000     move     KT-Attendance-Status to WS-TA-Status (WS-Att-Count).
029100     move     KT-Att-Fixed-Flag
029200             to WS-TA-Fixed-Flag (WS-Att-Count).
029300     move     KT-Att-Submission-Status
029400             to WS-TA-Sub-Status (WS-Att-Count).
029500     move     KT-Att-Created-At
029600             to WS-TA-Created-At (WS-Att-Count).
029700     move     KT-Att-Updated-At
029800             to WS-TA-Updated-At (WS-Att-Count).
029900 AA012B-EXIT.
030000     exit.
030100*
030200 AA013-LOAD-VACATIONS.
030300     move     0 to WS-Vac-Count.
030400     open     input KT-Vacation-File.
030500     perform  AA013A-READ-ONE-VAC until WS-Vac-Eof.
030600     close    KT-Vacation-File.
030700 AA013-EXIT.
030800     exit.
030900*
031000 AA013A-READ-ONE-VAC.
031100     read     KT-Vacation-File
031200              at end set WS-Vac-Eof to true
031300              not at end perform AA013B-STORE-VAC-ROW
031400                         thru AA013B-EXIT
031500     end-read.
031600 AA013A-EXIT.
031700     exit.
031800*
031900 AA013B-STORE-VAC-ROW.
032000     add      1 to WS-Vac-Count.
032100     move     KT-Vacation-Id
032200             to WS-VC-Vacation-Id (WS-Vac-Count).
032300     move     KT-Vac-Employee-Id
032400             to WS-VC-Employee-Id (WS-Vac-Count).
032500     move     KT-Vac-Start-Date
032600             to WS-VC-Start-Date (WS-Vac-Count).
032700     move     KT-Vac-End-Date    to WS-VC-End-Date (WS-Vac-Count).
032800     move     KT-Vac-Days        to WS-VC-Days (WS-Vac-Count).
032900     move     KT-Vac-Reason      to WS-VC-Reason (WS-Vac-Count).
033000     move     KT-Vac-Status      to WS-VC-Status (WS-Vac-Count).
033100     move     KT-Vac-Created-At
033200             to WS-VC-Created-At (WS-Vac-Count).
033300 AA013B-EXIT.
033400     exit.
033500*
033600 AA020-GET-RUN-DATE.
033700     move     zero to WS-Run-Date.
033800     open     input KT-PARAM-FILE.
033900     read     KT-Param-File
034000              at end move zero to WS-Run-Date
034100     end-read.
034200     if       WS-Param-Status = "00"
034300              move KT-Pr1-Run-Date to WS-Run-Date.
034400     close    KT-Param-File.
034500 AA020-EXIT.
034600     exit.
034700*
034800 AA030-PROCESS-TRANS.
034900     read     KT-ADM-TRANS-FILE
035000              at end move 1 to WS-Trans-Eof-Flag
035100              not at end perform AA040-EDIT-ONE-TRANS
035200                         thru AA040-EXIT
035300     end-read.
035400 AA030-EXIT.
035500     exit.
035600*
035700 AA040-EDIT-ONE-TRANS.
035800     add      1 to WS-Trans-Count.
035900     move     0 to WS-Reject-Code.
036000*
036100     evaluate true
036200         when KT-XT-Is-Appr-Attend
036300              perform EE100-APPROVE-ATTENDANCE thru EE100-EXIT
036400         when KT-XT-Is-Appr-Vacation
036500              perform EE200-APPROVE-VACATION   thru EE200-EXIT
036600         when KT-XT-Is-Appr-Monthly
036700              perform EE400-APPROVE-MONTHLY-SUB thru EE400-EXIT
036800         when KT-XT-Is-List-Vacation
036900              perform EE300-LIST-VACATIONS      thru EE300-EXIT
037000         when other
037100              move 99 to WS-Reject-Code
037200     end-evaluate.
037300*
037400     if       WS-Reject-Code = 0
037500              add 1 to WS-Accept-Count
037600         else
037700              add 1 to WS-Reject-Count.
037800     if       not KT-XT-Is-List-Vacation
037900              perform AA080-WRITE-RESULT thru AA080-EXIT.
038000 AA040-EXIT.
038100     exit.
038200*
038300 EE100-APPROVE-ATTENDANCE.
038400*
038500*    Rule 1 - employee must exist.
038600*
038700     move     0 to WS-Found-Flag.
038800     search all WS-Employee-Entry
038900              at end move 01 to WS-Reject-Code
039000              when WS-TE-Employee-Id (WS-Employee-Idx)
039100                       = KT-XT-Employee-Id
039200                   set WS-Row-Found to true.
039300     if       WS-Reject-Code not = 0
039400              move KT-XT-Employee-Id to WS-RD-Request
039500              go to EE100-Exit.
039600*
039700*    Rule 2 - there must be at least one record for the month.
039800*
039900     move     KT-XT-Employee-Id to WS-EE-Match-Emp.
040000     move     KT-XT-Year-Month  to WS-EE-Match-YM.
040100     move     0 to WS-EE-Month-Hit-Count.
040200     move     1 to WS-Att-Row.
040300     perform  EE110-FLAG-ONE-ATT
040400              until WS-Att-Row > WS-Att-Count.
040500     if       WS-EE-Month-Hit-Count = 0
040600              move 14 to WS-Reject-Code
040700              move KT-XT-Employee-Id to WS-RD-Request
040800              go to EE100-Exit.
040900     move     KT-XT-Employee-Id to WS-RD-Request.
041000     string   "MONTH APPROVED " delimited by size
041100              WS-EE-Match-CCYY  delimited by size
041200              "-"               delimited by size
041300              WS-EE-Match-MM    delimited by size
041400              into WS-RD-Message.
041500*
041600 EE100-EXIT.
041700     exit.
041800*
041900 EE110-FLAG-ONE-ATT.
042000     if       WS-TA-Employee-Id (WS-Att-Row) = WS-EE-Match-Emp
042100              and WS-TA-Year-Month (WS-Att-Row) = WS-EE-Match-YM
042200              add 1 to WS-EE-Month-Hit-Count
042300              move 1 to WS-TA-Fixed-Flag (WS-Att-Row).
042400     add      1 to WS-Att-Row.
042500 EE110-EXIT.
042600     exit.
042700*
042800 EE200-APPROVE-VACATION.
042900     move     0 to WS-Found-Flag.
043000     move     1 to WS-Vac-Row.
043100     perform  EE210-SCAN-ONE-VAC
043200              until WS-Vac-Row > WS-Vac-Count
043300                 or WS-Row-Found.
043400     if       not WS-Row-Found
043500              move 10 to WS-Reject-Code
043600              move KT-XT-Vacation-Id to WS-RD-Request
043700              go to EE200-Exit.
043800     if       WS-VC-Status (WS-Vac-Row) not = "PENDING"
043900              move 11 to WS-Reject-Code
044000              move KT-XT-Vacation-Id to WS-RD-Request
044100              go to EE200-Exit.
044200     if       KT-XT-Is-Approved
044300              move "APPROVED" to WS-VC-Status (WS-Vac-Row)
044400         else
044500              move "REJECTED" to WS-VC-Status (WS-Vac-Row).
044600     move     WS-VC-Vacation-Id (WS-Vac-Row) to WS-RD-Request.
044700     move     "VACATION STATUS UPDATED" to WS-RD-Message.
044800 EE200-EXIT.
044900     exit.
045000*
045100 EE210-SCAN-ONE-VAC.
045200     if       WS-VC-Vacation-Id (WS-Vac-Row) = KT-XT-Vacation-Id
045300              set WS-Row-Found to true
045400         else
045500              add 1 to WS-Vac-Row.
045600 EE210-EXIT.
045700     exit.
045800*
045900*    Status-filtered newest-first vacation listing - covers both
046000*    getPendingVacations (filter "PENDING") and
046100*    getVacationsByStatus (any filter, or spaces for all
046200*    requests).
046300*
046400 EE300-LIST-VACATIONS.
046500     move     WS-Vac-Count to WS-Vac-Row.
046600     perform  EE310-LIST-ONE-ROW
046700              until WS-Vac-Row < 1.
046800 EE300-EXIT.
046900     exit.
047000*
047100 EE310-LIST-ONE-ROW.
047200     if       KT-XT-Status-Filter = spaces
047300              or KT-XT-Status-Filter = WS-VC-Status (WS-Vac-Row)
047400              move WS-VC-Vacation-Id (WS-Vac-Row) to WS-RD-Request
047500              move spaces to WS-RD-Message
047600              string WS-VC-Status (WS-Vac-Row) delimited by size
047700                     " VACATION, EMPLOYEE "      delimited by size
047800                     into WS-RD-Message
047900              move WS-Result-Detail-Blank to KT-Adm-Result-Line
048000              string WS-RD-Request  delimited by size
048100                     "  "           delimited by size
048200                     WS-RD-Message  delimited by size
048300                     WS-VC-Employee-Id (WS-Vac-Row)
048400                        delimited by size
048500                     into KT-Adm-Result-Line
048600              write  KT-Adm-Result-Line.
048700     subtract 1 from WS-Vac-Row.
048800 EE310-EXIT.
048900     exit.
049000*
049100 EE400-APPROVE-MONTHLY-SUB.
049200*
049300*    Rule - at least one record for the month must be SUBMITTED.
049400*
049500     move     KT-XT-Employee-Id to WS-EE-Match-Emp.
049600     move     KT-XT-Year-Month  to WS-EE-Match-YM.
049700     move     0 to WS-EE-Month-Hit-Count WS-EE-Submitted-Count.
049800     move     1 to WS-Att-Row.
049900     perform  EE410-SCAN-ONE-ATT
050000              until WS-Att-Row > WS-Att-Count.
050100     if       WS-EE-Month-Hit-Count = 0
050200              move 14 to WS-Reject-Code
050300              move KT-XT-Employee-Id to WS-RD-Request
050400              go to EE400-Exit.
050500     if       WS-EE-Submitted-Count = 0
050600              move 15 to WS-Reject-Code
050700              move KT-XT-Employee-Id to WS-RD-Request
050800              go to EE400-Exit.
050900*
051000     move     1 to WS-Att-Row.
051100     perform  EE420-UPDATE-ONE-ATT
051200              until WS-Att-Row > WS-Att-Count.
051300     move     KT-XT-Employee-Id to WS-RD-Request.
051400     string   "SUBMISSION UPDATED " delimited by size
051500              WS-EE-Match-CCYY      delimited by size
051600              "-"                   delimited by size
051700              WS-EE-Match-MM        delimited by size
051800              into WS-RD-Message.
051900*
052000 EE400-EXIT.
052100     exit.
052200*
052300 EE410-SCAN-ONE-ATT.
052400     if       WS-TA-Employee-Id (WS-Att-Row) = WS-EE-Match-Emp
052500              and WS-TA-Year-Month (WS-Att-Row) = WS-EE-Match-YM
052600              add 1 to WS-EE-Month-Hit-Count
052700              if   WS-TA-Sub-Status (WS-Att-Row) = "SUBMITTED"
052800                   add 1 to WS-EE-Submitted-Count
052900              end-if.
053000     add      1 to WS-Att-Row.
053100 EE410-EXIT.
053200     exit.
053300*
053400 EE420-UPDATE-ONE-ATT.
053500     if       WS-TA-Employee-Id (WS-Att-Row) = WS-EE-Match-Emp
053600              and WS-TA-Year-Month (WS-Att-Row) = WS-EE-Match-YM
053700              if   KT-XT-Is-Approved
053800                   move 1 to WS-TA-Fixed-Flag (WS-Att-Row)
053900                   move "APPROVED"
054000                           to WS-TA-Sub-Status (WS-Att-Row)
054100              else
054200                   move "REJECTED"
054300                           to WS-TA-Sub-Status (WS-Att-Row)
054400              end-if.
054500     add      1 to WS-Att-Row.
054600 EE420-EXIT.
054700     exit.
054800*
054900 AA080-WRITE-RESULT.
055000     evaluate WS-Reject-Code
055100         when 01  move KT001 to WS-RD-Message
055200         when 10  move KT010 to WS-RD-Message
055300         when 11  move KT011 to WS-RD-Message
055400         when 14  move KT014 to WS-RD-Message
055500         when 15  move KT015 to WS-RD-Message
055600         when 99  move "UNKNOWN TRANSACTION FUNCTION CODE"
055700                                     to WS-RD-Message
055800         when other continue
055900     end-evaluate.
056000     move     WS-Result-Detail-Blank to KT-Adm-Result-Line.
056100     string   WS-RD-Request   delimited by size
056200              "  "            delimited by size
056300              WS-RD-Message   delimited by size
056400              into KT-Adm-Result-Line.
056500     write    KT-Adm-Result-Line.
056600     move     spaces to WS-Result-Detail-Blank.
056700 AA080-EXIT.
056800     exit.
056900*
057000 AA900-CLOSE-FILES.
057100     close    KT-ADM-TRANS-FILE
057200              KT-ADM-RESULT-FILE.
057300     open     output KT-ATTENDANCE-FILE.
057400     move     1 to WS-Att-Row.
057500     perform  AA910-WRITE-ATT-ROW
057600              until WS-Att-Row > WS-Att-Count.
057700     close    KT-ATTENDANCE-FILE.
057800     open     output KT-Vacation-File.
057900     move     1 to WS-Vac-Row.
058000     perform  AA920-WRITE-VAC-ROW
058100              until WS-Vac-Row > WS-Vac-Count.
058200     close    KT-Vacation-File.
058300 AA900-EXIT.
058400     exit.
058500*
058600 AA910-WRITE-ATT-ROW.
058700     move     WS-TA-Id (WS-Att-Row)  to KT-Attendance-Id.
058800     move     WS-TA-Employee-Id (WS-Att-Row)
058900                                     to KT-Att-Employee-Id.
059000     move     WS-TA-Date (WS-Att-Row) to KT-Attendance-Date.
059100     move     WS-TA-Clock-In (WS-Att-Row) to KT-Clock-In-Time.
059200     move     WS-TA-Clock-Out (WS-Att-Row) to KT-Clock-Out-Time.
059300     move     WS-TA-Late (WS-Att-Row) to KT-Late-Minutes.
059400     move     WS-TA-Early (WS-Att-Row)
059500                                     to KT-Early-Leave-Minutes.
059600     move     WS-TA-Overtime (WS-Att-Row) to KT-Overtime-Minutes.
059700     move     WS-TA-Night (WS-Att-Row) to KT-Night-Shift-Minutes.
059800     move     WS-TA-Status (WS-Att-Row) to KT-Attendance-Status.
059900     move     WS-TA-Fixed-Flag (WS-Att-Row) to KT-Att-Fixed-Flag.
060000     move     WS-TA-Sub-Status (WS-Att-Row)
060100                                     to KT-Att-Submission-Status.
060200     move     WS-TA-Created-At (WS-Att-Row) to KT-Att-Created-At.
060300     move     WS-TA-Updated-At (WS-Att-Row) to KT-Att-Updated-At.
060400     write    KT-Attendance-Record.
060500     add      1 to WS-Att-Row.
060600 AA910-EXIT.
060700     exit.
060800*
060900 AA920-WRITE-VAC-ROW.
061000     move     WS-VC-Vacation-Id (WS-Vac-Row) to KT-Vacation-Id.
061100     move     WS-VC-Employee-Id (WS-Vac-Row)
061200             to KT-Vac-Employee-Id.
061300     move     WS-VC-Start-Date (WS-Vac-Row) to KT-Vac-Start-Date.
061400     move     WS-VC-End-Date (WS-Vac-Row) to KT-Vac-End-Date.
061500     move     WS-VC-Days (WS-Vac-Row) to KT-Vac-Days.
061600     move     WS-VC-Reason (WS-Vac-Row) to KT-Vac-Reason.
061700     move     WS-VC-Status (WS-Vac-Row) to KT-Vac-Status.
061800     move     WS-VC-Created-At (WS-Vac-Row) to KT-Vac-Created-At.
061900     write    KT-Vacation-Record.
062000     add      1 to WS-Vac-Row.
062100 AA920-EXIT.
062200     exit.
