000100*******************************************
000200*                                          *
000300*  Record Definition For Employee         *
000400*           Master File                   *
000500*     Uses KT-Employee-Id as key          *
000600*******************************************
000700* Doc says 120 bytes - comp fields store binary, not zoned, so the
000800*                byte count is not a straight digit-for-digit sum.
000900*
001000* 12/01/98 vbc - Created, lifted shape from PY-Employee-Record.
001100* 03/06/99 vbc - Y2K: Hire/Term dates confirmed already ccyymmdd.
001200* 14/03/02 vbc - Added Kt-Active-Flag 88 level per HR request.
001300* 21/11/07 jt  - REQ-4471 Emp-Code widened from 8 to 10 display
001400*                characters to match the new badge numbering.
001500* 09/08/26 jt  - REQ-4414 Filler pad was mis-figured against the
001600*                doc's 120 bytes - comp fields count their binary
001700*                storage size, not their digit count. Recomputed,
001800*                filler cut from 11 to 7 bytes to land on 120.
001900*
002000 01  KT-Employee-Record.
002100     03  KT-Employee-Id          pic 9(9)  comp.
002200     03  KT-Employee-Code        pic x(10).
002300     03  KT-Last-Name            pic x(20).
002400     03  KT-First-Name           pic x(20).
002500     03  KT-Email                pic x(50).
002600     03  KT-Hire-Date            pic 9(8)  comp.
002700     03  KT-Retirement-Date      pic 9(8)  comp.
002800     03  KT-Is-Active            pic 9.
002900         88  KT-Active-Flag                value 1.
003000         88  KT-Inactive-Flag              value 0.
003100     03  filler                  pic x(07).
003200*
