000100*****************************************************************
000200*                                                                *
000300*                Kintai Time-And-Attendance                     *
000400*           Password Strength Check Sub-Routine                 *
000500*                                                                *
000600*   CALLed by the account-provisioning screen whenever an       *
000700*   ADMIN sets or resets a login password - never run on its    *
000800*   own, no files, no screen of its own.                        *
000900*                                                                *
001000*****************************************************************
001100 IDENTIFICATION DIVISION.
001200 PROGRAM-ID.    KTPWDCK.
001300 AUTHOR.        V B COEN.
001400 INSTALLATION.  APPLEWOOD COMPUTERS - KINTAI ATTENDANCE PROJECT.
001500 DATE-WRITTEN.  20/02/1999.
001600 DATE-COMPILED.
001700 SECURITY.      COPYRIGHT (C) 1999-2026 AND LATER, V B COEN.
001800*                DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001900*                SEE THE FILE COPYING FOR DETAILS.
002000*
002100* REMARKS.       CHECKS A CANDIDATE LOGIN PASSWORD AGAINST THE
002200*                HR SECURITY RULE BOOK BEFORE KT-USER-ACCOUNT-
002300*                RECORD IS WRITTEN:  8-20 CHARACTERS, AT LEAST
002400*                ONE UPPER CASE, ONE LOWER CASE, ONE DIGIT AND
002500*                ONE SYMBOL, NO CHARACTER REPEATED 3 OR MORE
002600*                TIMES RUNNING, AND THE PASSWORD MUST NOT BE
002700*                THE EMPLOYEE'S OWN CODE.
002800*
002900*                THE CALLER PASSES THE ACTUAL TYPED LENGTH IN
003000*                KT-PW-PASSWORD-LEN - WE DO NOT GUESS IT FROM
003100*                TRAILING SPACES, SINCE A SPACE IS A LEGAL (IF
003200*                UNWISE) PASSWORD CHARACTER.
003300*
003400*                CHECKS RUN IN THE ORDER LENGTH, CLASS
003500*                COVERAGE, REPEATED CHARACTERS, EQUALS-
003600*                EMPLOYEE-CODE, STOPPING AT THE FIRST ONE
003700*                FAILED - KT-PW-RESULT-CODE COMES BACK ZERO
003800*                WHEN ALL FOUR PASS.
003900*
004000* CHANGE LOG.
004100*-----------------------------------------------------------------
004200* 20/02/99 VBC - CREATED.
004300* 14/03/99 VBC - ADDED THE REPEATED-CHARACTER CHECK AFTER
004400*                PAYROLL'S OWN TEST ACCOUNT WAS SET UP AS
004500*                "PPPPPPPP".
004600* 09/12/00 VBC - Y2K: NO DATE FIELDS IN THIS ROUTINE, NOTHING
004700*                TO FIX, NOTED FOR THE AUDIT FILE ONLY.
004800* 15/01/16 JT  - REQ-3512 SYMBOL SET NOW MATCHES THE WEB
004900*                PROVISIONING SCREEN EXACTLY (ADDED BRACKETS,
005000*                BRACES, BACKSLASH AND PIPE) - PREVIOUSLY
005100*                SEVERAL SYMBOLS THE SCREEN
005200*                ACCEPTED WERE BEING REJECTED HERE.
005300*
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM.
005900*
006000 DATA DIVISION.
006100 WORKING-STORAGE SECTION.
006200 01  WS-PW-Flag-Group.
006300     03  WS-PW-Has-Upper-Flag   pic 9.
006400         88  WS-PW-Has-Upper           value 1.
006500     03  WS-PW-Has-Lower-Flag   pic 9.
006600         88  WS-PW-Has-Lower           value 1.
006700     03  WS-PW-Has-Digit-Flag   pic 9.
006800         88  WS-PW-Has-Digit           value 1.
006900     03  WS-PW-Has-Symbol-Flag  pic 9.
007000         88  WS-PW-Has-Symbol          value 1.
007100*
007200 01  WS-PW-Scan-Area.
007300     03  WS-PW-Char-Idx         pic 9(2)   comp.
007400     03  WS-PW-Code-Len         pic 9(2)   comp.
007500     03  WS-PW-Code-Found-Flag  pic 9.
007600         88  WS-PW-Code-Len-Found      value 1.
007700     03  WS-PW-Cur-Char         pic x.
007800     03  filler                 pic x(2).
007900*
008000 01  WS-PW-Symbol-Set.
008100     03  WS-PW-Symbol-Chars     pic x(30)  value
008200         "!@#$%^&*()_+-=[]{};':""\|,.<>/?".
008300*
008400 01  WS-PW-Symbol-Table redefines WS-PW-Symbol-Set.
008500     03  WS-PW-Symbol-Occ       pic x  occurs 30 times
008600                                 indexed by WS-PW-Sym-Idx.
008700*
008800 LINKAGE SECTION.
008900 01  KT-PW-Parms.
009000     03  KT-PW-Password         pic x(20).
009100     03  KT-PW-Password-Len     pic 9(2)   comp.
009200     03  KT-PW-Employee-Code    pic x(10).
009300     03  KT-PW-Result-Code      pic 99     comp.
009400         88  KT-PW-Result-Valid             value 0.
009500         88  KT-PW-Result-Too-Short          value 1.
009600         88  KT-PW-Result-Too-Long           value 2.
009700         88  KT-PW-Result-No-Upper           value 3.
009800         88  KT-PW-Result-No-Lower           value 4.
009900         88  KT-PW-Result-No-Digit           value 5.
010000         88  KT-PW-Result-No-Symbol          value 6.
010100         88  KT-PW-Result-Repeat-Char        value 7.
010200         88  KT-PW-Result-Equals-Code        value 8.
010300*
010400 01  KT-PW-Password-Chars redefines KT-PW-Password.
010500     03  KT-PW-Pw-Occ           pic x  occurs 20 times.
010600*
010700 01  KT-PW-Employee-Code-Chars redefines KT-PW-Employee-Code.
010800     03  KT-PW-Code-Occ         pic x  occurs 10 times.
010900*
011000 PROCEDURE DIVISION USING KT-PW-Parms.
011100*===================================
011200*
011300 AA000-MAIN.
011400     perform AA010-CHECK-LENGTH thru AA010-EXIT.
011500     if       KT-PW-Result-Valid
011600              perform AA020-CHECK-CLASSES thru AA020-EXIT.
011700     if       KT-PW-Result-Valid
011800              perform AA030-CHECK-REPEATS thru AA030-EXIT.
011900     if       KT-PW-Result-Valid
012000              perform AA040-CHECK-NOT-CODE thru AA040-EXIT.
012100     goback.
012200*
012300 AA010-CHECK-LENGTH.
012400*
012500*    8-20 CHARACTERS PER THE HR RULE BOOK.
012600*
012700     move     zero to KT-PW-Result-Code.
012800     if       KT-PW-Password-Len < 8
012900              move 1 to KT-PW-Result-Code
013000     else
013100     if       KT-PW-Password-Len > 20
013200              move 2 to KT-PW-Result-Code.
013300 AA010-EXIT.
013400     exit.
013500*
013600 AA020-CHECK-CLASSES.
013700*
013800*    ONE UPPER, ONE LOWER, ONE DIGIT, ONE SYMBOL - ANY ORDER,
013900*    ANYWHERE IN THE PASSWORD.
014000*
014100     move     zero to WS-PW-Flag-Group.
014200     perform  AA021-SCAN-ONE-CHAR thru AA021-EXIT
014300              varying WS-PW-Char-Idx from 1 by 1
014400              until WS-PW-Char-Idx > KT-PW-Password-Len.
014500     evaluate true
014600         when  not WS-PW-Has-Upper
014700               move 3 to KT-PW-Result-Code
014800         when  not WS-PW-Has-Lower
014900               move 4 to KT-PW-Result-Code
015000         when  not WS-PW-Has-Digit
015100               move 5 to KT-PW-Result-Code
015200         when  not WS-PW-Has-Symbol
015300               move 6 to KT-PW-Result-Code
015400         when  other
015500               continue
015600     end-evaluate.
015700 AA020-EXIT.
015800     exit.
015900*
016000 AA021-SCAN-ONE-CHAR.
016100     move     KT-PW-Pw-Occ (WS-PW-Char-Idx) to WS-PW-Cur-Char.
016200     if       WS-PW-Cur-Char >= "A" and WS-PW-Cur-Char <= "Z"
016300              move 1 to WS-PW-Has-Upper-Flag
016400     else
016500     if       WS-PW-Cur-Char >= "a" and WS-PW-Cur-Char <= "z"
016600              move 1 to WS-PW-Has-Lower-Flag
016700     else
016800     if       WS-PW-Cur-Char >= "0" and WS-PW-Cur-Char <= "9"
016900              move 1 to WS-PW-Has-Digit-Flag
017000     else
017100              set WS-PW-Sym-Idx to 1
017200              search WS-PW-Symbol-Occ
017300                  at end
017400                     continue
017500                  when WS-PW-Symbol-Occ (WS-PW-Sym-Idx)
017600                    = WS-PW-Cur-Char
017700                     move 1 to WS-PW-Has-Symbol-Flag
017800              end-search.
017900 AA021-EXIT.
018000     exit.
018100*
018200 AA030-CHECK-REPEATS.
018300*
018400*    NO ONE CHARACTER MAY RUN 3 OR MORE TIMES IN A ROW - ADDED
018500*    AFTER THE "PPPPPPPP" INCIDENT, SEE CHANGE LOG.
018600*
018700     perform  AA031-SCAN-RUN thru AA031-EXIT
018800              varying WS-PW-Char-Idx from 1 by 1
018900              until WS-PW-Char-Idx > KT-PW-Password-Len - 2
019000                 or KT-PW-Result-Repeat-Char.
019100 AA030-EXIT.
019200     exit.
019300*
019400 AA031-SCAN-RUN.
019500     if       KT-PW-Pw-Occ (WS-PW-Char-Idx)
019600                 = KT-PW-Pw-Occ (WS-PW-Char-Idx + 1)
019700              and KT-PW-Pw-Occ (WS-PW-Char-Idx)
019800                 = KT-PW-Pw-Occ (WS-PW-Char-Idx + 2)
019900              move 7 to KT-PW-Result-Code.
020000 AA031-EXIT.
020100     exit.
020200*
020300 AA040-CHECK-NOT-CODE.
020400*
020500*    PASSWORD MUST NOT BE THE EMPLOYEE'S OWN CODE - FIRST FIND THE
020600*    CODE'S SIGNIFICANT LENGTH (TRAILING-SPACE PADDED TO 10), THEN
020700*    COMPARE ONLY THAT MANY CHARACTERS OF EACH.
020800*
020900     move     10 to WS-PW-Code-Len.
021000     move     zero to WS-PW-Code-Found-Flag.
021100     perform  AA041-FIND-CODE-LEN thru AA041-EXIT
021200              varying WS-PW-Char-Idx from 1 by 1
021300              until WS-PW-Char-Idx > 10
021400                 or WS-PW-Code-Len-Found.
021500     if       KT-PW-Password-Len = WS-PW-Code-Len
021600              and KT-PW-Password (1:WS-PW-Code-Len)
021700                 = KT-PW-Employee-Code (1:WS-PW-Code-Len)
021800              move 8 to KT-PW-Result-Code.
021900 AA040-EXIT.
022000     exit.
022100*
022200 AA041-FIND-CODE-LEN.
022300     if       KT-PW-Code-Occ (WS-PW-Char-Idx) = space
022400              compute WS-PW-Code-Len = WS-PW-Char-Idx - 1
022500              move 1 to WS-PW-Code-Found-Flag.
022600 AA041-EXIT.
022700     exit.
022800*
